000100*****************************************************************         
000200* PROGRAM:  NRGEXP  (NRG-EXPORT)                                          
000300* WRITES THE SEMICOLON-DELIMITED CONSUMPTION EXPORT FILE OVER A           
000400* DATE WINDOW - DEFAULT THE 30 DAYS ENDING AT THE CONTROL                 
000500* RECORD'S RUN-DATE.  FEEDS THE UTILITY'S OUTSIDE BILLING                 
000600* REVIEW AND THE CUSTOMER PORTAL DOWNLOAD.                                
000700*                                                                         
000800* LAST PROGRAM IN THE NIGHTLY RUN - NRGVAL HAS ALREADY STAGED             
000900* THE REGISTRATION MASTERS AND NRGANL HAS ALREADY WRITTEN THE             
001000* DAILY CONSUMPTION DETAIL THIS PROGRAM READS.  NOTHING HERE              
001100* RECOMPUTES KWH OR COST - IT ONLY FORMATS AND FILTERS WHAT               
001200* NRGANL ALREADY CALCULATED.                                              
001300*****************************************************************         
001400*                                                                         
001500* CHANGE LOG                                                              
001600* ----------                                                              
001700* 08/11/88  LV    ORIGINAL WRITE-UP.  BUILT ON THE OLD MULTI-             
001800* 08/11/88  LV    FILE DUMP UTILITY - KEPT THE OPEN/READ/WRITE-           
001900* 08/11/88  LV    A-LINE SKELETON, RETARGETED AT ONE FILE WITH A          
002000* 08/11/88  LV    DATE-RANGE FILTER INSTEAD OF A STRAIGHT DUMP.           
002100* 01/22/91  RD    ADDED THE 30-DAY DEFAULT WINDOW COMPUTATION.            
002200*                 SR-1260.                                                
002300* 11/23/98  DMS   Y2K REVIEW - RECORD-DATE AND RUN-DATE BOTH              
002400*                 CARRY A FULL 4-DIGIT YEAR; THE DAY-SUBTRACT             
002500*                 LOGIC BELOW WALKS THE YEAR FIELD ITSELF, SO NO          
002600*                 WINDOWING PROBLEM EXISTS AT THE CENTURY ROLL.           
002700*                 SIGNED OFF PER Y2K-0098.                                
002800* 06/30/03  KA    TRIMMED THE APPLIANCE NAME AND NUMERIC FIELDS           
002900*                 ON OUTPUT SO THE DOWNSTREAM SPREADSHEET DOESN'T         
003000*                 CHOKE ON PADDING.  SR-1690.                             
003100* 08/14/07  PJQ   CONFIRMED THE DATE-RANGE TEST IN 0600 IS                
003200*                 INCLUSIVE ON BOTH ENDS - MATCHES THE PORTAL             
003300*                 TEAM'S EXPECTATION THAT THE RUN-DATE ITSELF IS          
003400*                 PART OF THE WINDOW.  NO CHANGE MADE.                    
003500* 04/02/08  PJQ   COMMENTED UP THE DIVISIONS PER THE SHOP'S               
003600*                 DOCUMENTATION STANDARDS REVIEW.  NO LOGIC               
003700*                 CHANGED.  SR-1851.                                      
003800*****************************************************************         
003900 IDENTIFICATION DIVISION.                                                 
004000*                                                                         
004100* STANDARD SIX-PARAGRAPH HEADER - PROGRAM-ID THROUGH SECURITY.            
004200 PROGRAM-ID.      NRGEXP.                                                 
004300*    THIRD AND LAST PROGRAM IN THE NIGHTLY JOB STREAM, BEHIND             
004400*    NRGVAL AND NRGANL.                                                   
004500 AUTHOR.          L. VANCE.                                               
004600 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.           
004700* ORIGINAL CUT-OVER DATE - STILL THE DATE OF RECORD FOR THIS              
004800* PROGRAM EVEN AFTER ALL THE CHANGES SINCE.                               
004900 DATE-WRITTEN.    08/11/1988.                                             
005000* LEFT BLANK - FILLED IN BY THE COMPILER AT BUILD TIME.                   
005100 DATE-COMPILED.                                                           
005200 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.               
005300*    THE EXPORT FILE LEAVES THE SHOP FOR THE OUTSIDE BILLING              
005400*    REVIEW AND THE CUSTOMER PORTAL - NO ACCOUNT NUMBERS OR               
005500*    OTHER IDENTIFYING FIELDS ARE INCLUDED IN THE DETAIL LINE.            
005600*                                                                         
005700 ENVIRONMENT DIVISION.                                                    
005800*                                                                         
005900 CONFIGURATION SECTION.                                                   
006000* C01 DRIVES THE PRINTER TOP-OF-FORM SKIP - NOT USED IN THIS              
006100* PROGRAM SINCE IT PRODUCES NO PRINTED REPORT, KEPT FOR SHOP              
006200* CONSISTENCY WITH THE REST OF THE SUITE.                                 
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500 INPUT-OUTPUT SECTION.                                                    
006600*                                                                         
006700 FILE-CONTROL.                                                            
006800* ONE-RECORD RUN-DATE FILE, THE CONSUMPTION DETAIL NRGANL WROTE,          
006900* AND THE SEMICOLON-DELIMITED EXPORT FILE THIS RUN PRODUCES.              
007000     SELECT CONTROL-FILE     ASSIGN TO CONTROLF                           
007100                             ORGANIZATION IS LINE SEQUENTIAL              
007200                             FILE STATUS IS FS-CONTROL-FILE.              
007300*                                                                         
007400     SELECT CONSUMPTION-FILE ASSIGN TO CONSUMP                            
007500                             ORGANIZATION IS LINE SEQUENTIAL              
007600                             FILE STATUS IS FS-CONSUMPTION-FILE.          
007700*                                                                         
007800     SELECT EXPORT-FILE      ASSIGN TO EXPORTF                            
007900                             ORGANIZATION IS LINE SEQUENTIAL              
008000                             FILE STATUS IS FS-EXPORT-FILE.               
008100*                                                                         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*                                                                         
008500* ONE RECORD PER RUN - CARRIES THE RUN-DATE THAT ANCHORS THE              
008600* DEFAULT 30-DAY EXPORT WINDOW.                                           
008700 FD  CONTROL-FILE                                                         
008800     LABEL RECORD IS STANDARD                                             
008900     RECORD CONTAINS 20 CHARACTERS.                                       
009000 01  CTL-REG.                                                             
009100*    END OF THE DEFAULT EXPORT WINDOW, CCYYMMDD.                          
009200     03  CTL-RUN-DATE          PIC 9(08).                                 
009300*    HOUR THE NIGHTLY RUN STARTED - NOT USED BY THIS PROGRAM.             
009400     03  CTL-RUN-HOUR          PIC 9(02).                                 
009500*    NOT USED BY THIS PROGRAM - CARRIED FOR LAYOUT CONSISTENCY            
009600*    WITH THE OTHER PROGRAMS THAT SHARE THIS CONTROL FILE.                
009700     03  CTL-DAYS-IN-MONTH     PIC 9(02).                                 
009800     03  FILLER                PIC X(08).                                 
009900*                                                                         
010000* DAILY CONSUMPTION DETAIL - ONE RECORD PER APPLIANCE PER DAY,            
010100* WRITTEN BY NRGANL.  THIS PROGRAM ONLY READS AND FILTERS IT.             
010200 FD  CONSUMPTION-FILE                                                     
010300     LABEL RECORD IS STANDARD                                             
010400     RECORD CONTAINS 88 CHARACTERS.                                       
010500 01  CNS-REG.                                                             
010600     03  CNS-RECORD-ID         PIC 9(07).                                 
010700     03  CNS-USER-ID           PIC 9(05).                                 
010800     03  CNS-APPLIANCE-ID      PIC 9(05).                                 
010900*    CCYYMMDD - TESTED AGAINST THE DEFAULT WINDOW IN 0600.                
011000     03  CNS-RECORD-DATE       PIC 9(08).                                 
011100*    DAILY KWH, 4 DECIMAL PLACES, AS COMPUTED BY NRGANL.                  
011200     03  CNS-KWH               PIC 9(05)V9(04).                           
011300*    DAILY COST IN DOLLARS, 2 DECIMAL PLACES.                             
011400     03  CNS-COST              PIC 9(07)V9(02).                           
011500*    RATE WINDOW IN FORCE WHEN THIS RECORD WAS PRICED.                    
011600     03  CNS-TARIFF-TYPE       PIC X(08).                                 
011700     03  CNS-USAGE-HOURS       PIC 9(02)V9(02).                           
011800*    BLANK ON A GROUP/CUSTOMER TOTAL RECORD, NAMED ON A                   
011900*    PER-APPLIANCE RECORD.  DRIVES THE "TOTAL" SUBSTITUTION IN            
012000*    0700 BELOW.                                                          
012100     03  CNS-APPLIANCE-NAME    PIC X(30).                                 
012200     03  FILLER                PIC X(03).                                 
012300*                                                                         
012400* RAW-RECORD VIEW USED ONLY TO DUMP A RECORD ON A WRITE ERROR.            
012500* SR-1690.                                                                
012600 01  WS-CNS-REG-X REDEFINES CNS-REG   PIC X(88).                          
012700*                                                                         
012800* ONE SEMICOLON-DELIMITED LINE PER EXPORTED RECORD, INCLUDING             
012900* THE FIXED HEADER LINE WRITTEN BY 0400 BELOW.                            
013000 FD  EXPORT-FILE                                                          
013100     LABEL RECORD IS STANDARD                                             
013200     RECORD CONTAINS 132 CHARACTERS.                                      
013300 01  EXP-LINE                  PIC X(132).                                
013400*                                                                         
013500 WORKING-STORAGE SECTION.                                                 
013600*                                                                         
013700* FILE STATUS BYTES - ONE PER FILE, CHECKED AFTER EVERY OPEN,             
013800* READ, AND CLOSE.                                                        
013900 77  FS-CONTROL-FILE           PIC X(02) VALUE ZEROES.                    
014000 77  FS-CONSUMPTION-FILE       PIC X(02) VALUE ZEROES.                    
014100 77  FS-EXPORT-FILE            PIC X(02) VALUE ZEROES.                    
014200*                                                                         
014300* BREAKOUT VIEW OF THE RUN DATE - THE END OF THE DEFAULT WINDOW.          
014400* SR-1260.                                                                
014500 01  WS-END-DATE                PIC 9(08).                                
014600 01  WS-END-DATE-X REDEFINES WS-END-DATE.                                 
014700     03  ED-YEAR                PIC 9(04).                                
014800     03  ED-MONTH                PIC 9(02).                               
014900     03  ED-DAY                  PIC 9(02).                               
015000*                                                                         
015100* BREAKOUT VIEW OF THE COMPUTED START OF THE DEFAULT WINDOW -             
015200* 29 DAYS BEFORE THE END DATE.  SR-1260.                                  
015300 01  WS-START-DATE              PIC 9(08).                                
015400 01  WS-START-DATE-X REDEFINES WS-START-DATE.                             
015500     03  SD-YEAR                PIC 9(04).                                
015600     03  SD-MONTH                PIC 9(02).                               
015700     03  SD-DAY                  PIC 9(02).                               
015800*                                                                         
015900* SCRATCH FIELDS FOR THE LEAP-YEAR TEST IN 5150 BELOW.                    
016000 01  WS-LEAP-CHECK               PIC 9(04) COMP.                          
016100 01  WS-LEAP-REMAINDER           PIC 9(04) COMP.                          
016200*    HOLDS THE TABLE LOOKUP RESULT WHEN WALKING BACK A MONTH.             
016300 01  WS-PRIOR-MONTH-DAYS        PIC 9(02) COMP.                           
016400*                                                                         
016500* CALENDAR MONTH-LENGTH TABLE, NON-LEAP.  FEBRUARY IS PATCHED TO          
016600* 29 IN 5150-TEST-LEAP-YEAR WHEN THE YEAR QUALIFIES.  SR-1260.            
016700 01  WS-MONTH-LENGTHS.                                                    
016800     03  ML-ENTRY OCCURS 12 TIMES INDEXED BY ML-IDX                       
016900                   PIC 9(02) COMP                                         
017000         VALUE 31, 28, 31, 30, 31, 30, 31, 31, 30, 31, 30, 31.            
017100*                                                                         
017200* NAME-LENGTH AND NUMERIC-FIELD TRIM SCRATCH.  SR-1690.                   
017300*    HOLDS THE APPLIANCE NAME UNDER TEST IN 0710.                         
017400 01  WS-SCAN-NAME               PIC X(30).                                
017500*    WALKING INDEX FOR THE BACKWARD NAME SCAN.                            
017600 01  WS-SCAN-POS                PIC 9(02) COMP.                           
017700*    RESULT OF THE BACKWARD SCAN - EFFECTIVE NAME LENGTH.                 
017800 01  WS-NAME-LENGTH             PIC 9(02) COMP.                           
017900*    HOLDS A Z-EDITED NUMERIC FIELD BEING LEFT-TRIMMED.                   
018000 01  WS-TRIM-FIELD               PIC X(12).                               
018100*    WALKING INDEX FOR THE FORWARD LEFT-TRIM SCAN.                        
018200 01  WS-TRIM-POS                PIC 9(02) COMP.                           
018300*                                                                         
018400* EXPORT-LINE BUILD AREA - THE RUNNING POINTER AND THE EDITED             
018500* VIEW OF EACH NUMERIC FIELD THAT GOES INTO THE DETAIL LINE.              
018600 01  WS-EXPORT-POS              PIC 9(03) COMP.                           
018700 01  WS-EDIT-KWH                PIC Z(4)9.9999.                           
018800 01  WS-EDIT-COST                PIC Z(6)9.99.                            
018900 01  WS-EDIT-HOURS                PIC Z9.99.                              
019000 01  WS-EDIT-DATE                PIC 9(08).                               
019100*    COUNT OF DETAIL LINES ACTUALLY WRITTEN, DISPLAYED AT CLOSE.          
019200 01  WS-RECORD-COUNT             PIC 9(07) COMP VALUE ZERO.               
019300*                                                                         
019400 PROCEDURE DIVISION.                                                      
019500*                                                                         
019600* OPEN, READ THE CONTROL RECORD, COMPUTE THE WINDOW, WRITE THE            
019700* HEADER, THEN FILTER AND EXPORT EVERY CONSUMPTION RECORD.                
019800 0000-MAIN-PARA.                                                          
019900*    OPEN ALL THREE FILES BEFORE ANYTHING ELSE IS ATTEMPTED.              
020000     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
020100*    THE RUN-DATE DRIVES THE DEFAULT WINDOW COMPUTED NEXT.                
020200     PERFORM 0200-READ-CONTROL-RECORD THRU 0200-EXIT.                     
020300*    29 DAYS BACK FROM RUN-DATE GIVES A 30-DAY WINDOW.                    
020400     PERFORM 0300-COMPUTE-DEFAULT-WINDOW THRU 0300-EXIT.                  
020500*    ONE FIXED CSV HEADER LINE, WRITTEN ONCE.                             
020600     PERFORM 0400-WRITE-HEADER THRU 0400-EXIT.                            
020700*    PRIME THE READ BEFORE THE MAIN PROCESSING LOOP BELOW.                
020800     PERFORM 0500-READ-CONSUMPTION THRU 0500-EXIT.                        
020900*    ONE PASS PER CONSUMPTION RECORD UNTIL END OF FILE.                   
021000     PERFORM 0600-PROCESS-ONE-RECORD THRU 0600-EXIT                       
021100             UNTIL FS-CONSUMPTION-FILE = '10'.                            
021200*    RELEASE ALL THREE FILES AND LOG THE FINAL COUNT.                     
021300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                             
021400     STOP RUN.                                                            
021500*                                                                         
021600*****************************************************************         
021700* 0100 - OPEN THE THREE FILES THE RUN TOUCHES.                            
021800*****************************************************************         
021900 0100-OPEN-FILES.                                                         
022000*    ONE-RECORD CONTROL FILE, READ FIRST SO THE WINDOW CAN BE             
022100*    COMPUTED BEFORE ANY CONSUMPTION RECORD IS TOUCHED.                   
022200*    OPEN THE ONE-RECORD CONTROL FILE FIRST.                              
022300*    ONE-RECORD CONTROL FILE, READ FIRST SO THE WINDOW CAN BE             
022400*    COMPUTED BEFORE ANY CONSUMPTION RECORD IS TOUCHED.                   
022500     OPEN INPUT CONTROL-FILE.                                             
022600     IF FS-CONTROL-FILE NOT = ZERO                                        
022700         DISPLAY 'NRGEXP - ERROR OPENING CONTROLF FS: '                   
022800                 FS-CONTROL-FILE                                          
022900         STOP RUN.                                                        
023000*    OPEN THE CONSUMPTION DETAIL NRGANL WROTE.                            
023100     OPEN INPUT CONSUMPTION-FILE.                                         
023200     IF FS-CONSUMPTION-FILE NOT = ZERO                                    
023300         DISPLAY 'NRGEXP - ERROR OPENING CONSUMP FS: '                    
023400                 FS-CONSUMPTION-FILE                                      
023500         STOP RUN.                                                        
023600*    REBUILT FROM SCRATCH EVERY RUN.                                      
023700*    ALWAYS OPENED OUTPUT - THE PRIOR RUN'S FILE IS DISCARDED.            
023800     OPEN OUTPUT EXPORT-FILE.                                             
023900     IF FS-EXPORT-FILE NOT = ZERO                                         
024000         DISPLAY 'NRGEXP - ERROR OPENING EXPORTF FS: '                    
024100                 FS-EXPORT-FILE                                           
024200         STOP RUN.                                                        
024300     GO TO 0100-EXIT.                                                     
024400 0100-EXIT.                                                               
024500     EXIT.                                                                
024600*                                                                         
024700*****************************************************************         
024800* 0200 - READ THE ONE-RECORD CONTROL FILE.  THE RUN-DATE IS THE           
024900* END OF THE DEFAULT EXPORT WINDOW.                                       
025000*****************************************************************         
025100 0200-READ-CONTROL-RECORD.                                                
025200*    NO AT-END CASE HERE - A MISSING CONTROL RECORD IS ALWAYS             
025300*    FATAL, THERE IS NO DEFAULT RUN-DATE TO FALL BACK ON.                 
025400*    ONLY ONE RECORD EXISTS - NO LOOP NEEDED HERE.                        
025500     READ CONTROL-FILE.                                                   
025600     IF FS-CONTROL-FILE NOT = ZERO                                        
025700         DISPLAY 'NRGEXP - ERROR READING CONTROLF FS: '                   
025800                 FS-CONTROL-FILE                                          
025900         STOP RUN.                                                        
026000*    THE RUN-DATE IS THE LAST DAY INCLUDED IN THE WINDOW.                 
026100*    ANCHOR THE DEFAULT 30-DAY WINDOW AT THIS DATE.                       
026200     MOVE CTL-RUN-DATE TO WS-END-DATE.                                    
026300     GO TO 0200-EXIT.                                                     
026400 0200-EXIT.                                                               
026500     EXIT.                                                                
026600*                                                                         
026700*****************************************************************         
026800* 0300 - DEFAULT WINDOW IS THE 30 DAYS ENDING AT RUN-DATE, SO THE         
026900* START DATE IS RUN-DATE MINUS 29 DAYS.  WALKS BACK ONE DAY AT A          
027000* TIME SO THE MONTH/YEAR BORROW IS ALWAYS CORRECT.  SR-1260.              
027100*****************************************************************         
027200 0300-COMPUTE-DEFAULT-WINDOW.                                             
027300*    START THE WALK FROM THE END DATE ITSELF.                             
027400     MOVE WS-END-DATE TO WS-START-DATE.                                   
027500*    29 STEPS BACK FROM THE END DATE GIVES A 30-DAY WINDOW                
027600*    INCLUSIVE OF BOTH ENDS.                                              
027700*    TWENTY-NINE STEPS, NOT THIRTY - THE END DATE ITSELF IS               
027800*    ALREADY COUNTED AS DAY ONE OF THE WINDOW.                            
027900     PERFORM 0310-SUBTRACT-ONE-DAY                                        
028000             29 TIMES.                                                    
028100     GO TO 0300-EXIT.                                                     
028200 0300-EXIT.                                                               
028300     EXIT.                                                                
028400*                                                                         
028500* ONE DAY BACKWARD.  STAYS WITHIN THE CURRENT MONTH WHEN                  
028600* POSSIBLE; OTHERWISE BORROWS A MONTH (AND A YEAR AT JANUARY)             
028700* AND LOOKS UP HOW MANY DAYS THE NEW MONTH HAS.                           
028800 0310-SUBTRACT-ONE-DAY.                                                   
028900*    COMMON CASE - STILL INSIDE THE SAME MONTH.                           
029000*    STAY ON THE SAME MONTH WHEN POSSIBLE.                                
029100     IF SD-DAY > 1                                                        
029200         SUBTRACT 1 FROM SD-DAY                                           
029300         GO TO 0310-EXIT.                                                 
029400*    CROSSING A MONTH BOUNDARY - BORROW A MONTH, AND A YEAR               
029500*    TOO IF THE BOUNDARY IS JANUARY 1ST.                                  
029600*    JANUARY ROLLS BACK TO DECEMBER OF THE PRIOR YEAR.                    
029700     IF SD-MONTH > 1                                                      
029800         COMPUTE SD-MONTH = SD-MONTH - 1                                  
029900     ELSE                                                                 
030000         MOVE 12 TO SD-MONTH                                              
030100         COMPUTE SD-YEAR = SD-YEAR - 1.                                   
030200*    THE NEW MONTH MAY BE FEBRUARY - RECHECK LEAP STATUS FOR              
030300*    THE (POSSIBLY JUST-DECREMENTED) YEAR BEFORE THE LOOKUP.              
030400     PERFORM 5150-TEST-LEAP-YEAR THRU 5150-EXIT.                          
030500*    LOOK UP HOW MANY DAYS THE BORROWED MONTH HAS.                        
030600     SET ML-IDX TO SD-MONTH.                                              
030700     MOVE ML-ENTRY (ML-IDX) TO WS-PRIOR-MONTH-DAYS.                       
030800*    LAND ON THE LAST DAY OF THE BORROWED MONTH.                          
030900*    LAND ON THE BORROWED MONTH'S LAST DAY, NOT ITS FIRST.                
031000*    WRAP TO THE BORROWED MONTH'S FINAL DAY.                              
031100     MOVE WS-PRIOR-MONTH-DAYS TO SD-DAY.                                  
031200     GO TO 0310-EXIT.                                                     
031300 0310-EXIT.                                                               
031400     EXIT.                                                                
031500*                                                                         
031600*****************************************************************         
031700* 5150 - PATCH THE FEBRUARY ENTRY FOR A LEAP YEAR.  DIVISIBLE BY          
031800* 4 AND NOT BY 100, OR DIVISIBLE BY 400.  SR-1260.                        
031900*****************************************************************         
032000 5150-TEST-LEAP-YEAR.                                                     
032100*    RESET TO THE NON-LEAP VALUE EVERY CALL - A PRIOR YEAR'S              
032200*    LEAP PATCH MUST NOT LEAK INTO THIS YEAR'S TEST.                      
032300*    NON-LEAP VALUE UNTIL PROVEN OTHERWISE BELOW.                         
032400     MOVE 28 TO ML-ENTRY (2).                                             
032500*    STEP 1 OF THE THREE-PART LEAP TEST - DIVISIBLE BY 4.                 
032600     DIVIDE SD-YEAR BY 4 GIVING WS-LEAP-CHECK                             
032700             REMAINDER WS-LEAP-REMAINDER.                                 
032800*    A REMAINDER OF ZERO MEANS DIVISIBLE BY 4.                            
032900     IF WS-LEAP-REMAINDER = ZERO                                          
033000*        DIVISIBLE BY 4 - CHECK THE CENTURY EXCEPTION NEXT.               
033100*        STEP 2 - CENTURY YEARS ARE THE EXCEPTION TO STEP 1.              
033200         DIVIDE SD-YEAR BY 100 GIVING WS-LEAP-CHECK                       
033300                 REMAINDER WS-LEAP-REMAINDER                              
033400         IF WS-LEAP-REMAINDER NOT = ZERO                                  
033500*            NOT A CENTURY YEAR - LEAP YEAR.                              
033600             MOVE 29 TO ML-ENTRY (2)                                      
033700         ELSE                                                             
033800*            A CENTURY YEAR - LEAP ONLY IF DIVISIBLE BY 400.              
033900*            STEP 3 - A CENTURY YEAR IS STILL LEAP IF IT IS               
034000*            ALSO DIVISIBLE BY 400 (2000 YES, 1900 NO).                   
034100             DIVIDE SD-YEAR BY 400 GIVING WS-LEAP-CHECK                   
034200                     REMAINDER WS-LEAP-REMAINDER                          
034300*                DIVISIBLE BY 400 TOO - LEAP AFTER ALL.                   
034400             IF WS-LEAP-REMAINDER = ZERO                                  
034500                 MOVE 29 TO ML-ENTRY (2).                                 
034600     GO TO 5150-EXIT.                                                     
034700 5150-EXIT.                                                               
034800     EXIT.                                                                
034900*                                                                         
035000*****************************************************************         
035100* 0400 - FIXED HEADER LINE.  U7.                                          
035200*****************************************************************         
035300 0400-WRITE-HEADER.                                                       
035400*    ONE FIXED LITERAL - THE COLUMN ORDER MUST MATCH 0700'S               
035500*    DETAIL LINE BUILD EXACTLY.                                           
035600*    NO TRAILING SEMICOLON AFTER THE LAST COLUMN NAME.                    
035700     MOVE 'DATE;APPLIANCE;KWH;COST;TARIFF;HOURS' TO EXP-LINE.             
035800     WRITE EXP-LINE.                                                      
035900     GO TO 0400-EXIT.                                                     
036000 0400-EXIT.                                                               
036100     EXIT.                                                                
036200*                                                                         
036300* READ HELPER FOR THE CONSUMPTION FILE.  '10' IS END OF FILE.             
036400 0500-READ-CONSUMPTION.                                                   
036500*    '10' AT END IS NOT AN ERROR - EVERYTHING ELSE IS FATAL.              
036600     READ CONSUMPTION-FILE.                                               
036700     IF FS-CONSUMPTION-FILE NOT = ZERO AND '10'                           
036800         DISPLAY 'NRGEXP - ERROR READING CONSUMP FS: '                    
036900                 FS-CONSUMPTION-FILE                                      
037000         STOP RUN.                                                        
037100     GO TO 0500-EXIT.                                                     
037200 0500-EXIT.                                                               
037300     EXIT.                                                                
037400*                                                                         
037500*****************************************************************         
037600* 0600 - DATE-RANGE FILTER IS INCLUSIVE ON BOTH ENDS.  U7.                
037700*****************************************************************         
037800 0600-PROCESS-ONE-RECORD.                                                 
037900*    IN-WINDOW RECORDS ARE WRITTEN; OUT-OF-WINDOW RECORDS ARE             
038000*    SIMPLY SKIPPED, NOT COUNTED OR LOGGED.                               
038100*    INCLUSIVE RANGE TEST - BOTH ENDPOINTS COUNT.                         
038200     IF CNS-RECORD-DATE >= WS-START-DATE AND                              
038300        CNS-RECORD-DATE <= WS-END-DATE                                    
038400         PERFORM 0700-WRITE-DETAIL-LINE THRU 0700-EXIT.                   
038500*    READ AHEAD SO THE LOOP TEST IN 0000 SEES CURRENT STATUS.             
038600     PERFORM 0500-READ-CONSUMPTION THRU 0500-EXIT.                        
038700     GO TO 0600-EXIT.                                                     
038800 0600-EXIT.                                                               
038900     EXIT.                                                                
039000*                                                                         
039100*****************************************************************         
039200* 0700 - BUILD ONE SEMICOLON-DELIMITED DETAIL LINE.  BLANK                
039300* APPLIANCE NAME PRINTS AS "TOTAL".  ZERO USAGE HOURS PRINTS AS           
039400* BLANK (UNKNOWN).  SR-1690.                                              
039500*****************************************************************         
039600 0700-WRITE-DETAIL-LINE.                                                  
039700*    CLEAR THE LINE AND RESET THE BUILD POINTER.                          
039800     MOVE SPACES TO EXP-LINE.                                             
039900     MOVE 1 TO WS-EXPORT-POS.                                             
040000*    COLUMN 1 - DATE.                                                     
040100*    DATE COPIES STRAIGHT THROUGH - NO EDITING NEEDED.                    
040200     MOVE CNS-RECORD-DATE TO WS-EDIT-DATE.                                
040300*    NUMERIC DATE STRINGS IN WITHOUT ANY TRIM - FIXED WIDTH.              
040400     STRING WS-EDIT-DATE DELIMITED BY SIZE                                
040500             ';' DELIMITED BY SIZE                                        
040600         INTO EXP-LINE                                                    
040700         WITH POINTER WS-EXPORT-POS.                                      
040800*    COLUMN 2 - APPLIANCE NAME, OR "TOTAL" WHEN BLANK.  SR-1690.          
040900*    TRIM THE NAME BEFORE DECIDING TOTAL VS. NAMED ROW.                   
041000     MOVE CNS-APPLIANCE-NAME TO WS-SCAN-NAME.                             
041100     PERFORM 0710-FIND-NAME-LENGTH THRU 0710-EXIT.                        
041200*    BLANK NAME MEANS A GROUP/CUSTOMER TOTAL RECORD.                      
041300     IF WS-NAME-LENGTH = ZERO                                             
041400         STRING 'TOTAL' DELIMITED BY SIZE                                 
041500                 ';' DELIMITED BY SIZE                                    
041600             INTO EXP-LINE                                                
041700             WITH POINTER WS-EXPORT-POS                                   
041800     ELSE                                                                 
041900*        NAMED APPLIANCE ROW - USE THE TRIMMED NAME AS-IS.                
042000         STRING WS-SCAN-NAME (1:WS-NAME-LENGTH)                           
042100                 DELIMITED BY SIZE                                        
042200                 ';' DELIMITED BY SIZE                                    
042300             INTO EXP-LINE                                                
042400             WITH POINTER WS-EXPORT-POS.                                  
042500*    COLUMN 3 - KWH, LEFT-TRIMMED SO THE SPREADSHEET DOESN'T SEE          
042600*    LEADING PADDING.  SR-1690.                                           
042700*    Z-EDIT FIRST, THEN TRIM THE LEADING BLANKS IT LEFT.                  
042800     MOVE CNS-KWH TO WS-EDIT-KWH.                                         
042900     MOVE 1 TO WS-TRIM-POS.                                               
043000     MOVE WS-EDIT-KWH TO WS-TRIM-FIELD.                                   
043100     PERFORM 0720-SKIP-LEADING-SPACES THRU 0720-EXIT.                     
043200     STRING WS-TRIM-FIELD (WS-TRIM-POS:)                                  
043300             DELIMITED BY SIZE                                            
043400             ';' DELIMITED BY SIZE                                        
043500         INTO EXP-LINE                                                    
043600         WITH POINTER WS-EXPORT-POS.                                      
043700*    COLUMN 4 - COST, SAME LEFT-TRIM TREATMENT AS KWH.                    
043800*    SAME Z-EDIT-THEN-TRIM TREATMENT AS THE KWH COLUMN.                   
043900     MOVE CNS-COST TO WS-EDIT-COST.                                       
044000     MOVE 1 TO WS-TRIM-POS.                                               
044100     MOVE WS-EDIT-COST TO WS-TRIM-FIELD.                                  
044200     PERFORM 0720-SKIP-LEADING-SPACES THRU 0720-EXIT.                     
044300     STRING WS-TRIM-FIELD (WS-TRIM-POS:)                                  
044400             DELIMITED BY SIZE                                            
044500             ';' DELIMITED BY SIZE                                        
044600         INTO EXP-LINE                                                    
044700         WITH POINTER WS-EXPORT-POS.                                      
044800*    COLUMN 5 - TARIFF TYPE, ALREADY A FIXED-WIDTH ALPHA FIELD            
044900*    SO NO TRIM IS NEEDED.                                                
045000*    FIXED-WIDTH ALPHA FIELD - NO TRIM NEEDED HERE.                       
045100     STRING CNS-TARIFF-TYPE DELIMITED BY SIZE                             
045200             ';' DELIMITED BY SIZE                                        
045300         INTO EXP-LINE                                                    
045400         WITH POINTER WS-EXPORT-POS.                                      
045500*    COLUMN 6 - USAGE HOURS, BLANK (NOT ZERO) WHEN UNKNOWN.               
045600*    SR-1690.  NOTE NO TRAILING SEMICOLON - THIS IS THE LAST              
045700*    COLUMN ON THE LINE.                                                  
045800*    ZERO HOURS MEANS UNKNOWN, NOT LITERALLY ZERO - LEAVE                 
045900*    THE COLUMN BLANK RATHER THAN PRINT A MISLEADING 0.00.                
046000     IF CNS-USAGE-HOURS NOT = ZERO                                        
046100         MOVE CNS-USAGE-HOURS TO WS-EDIT-HOURS                            
046200         MOVE 1 TO WS-TRIM-POS                                            
046300         MOVE WS-EDIT-HOURS TO WS-TRIM-FIELD                              
046400         PERFORM 0720-SKIP-LEADING-SPACES THRU 0720-EXIT                  
046500         STRING WS-TRIM-FIELD (WS-TRIM-POS:)                              
046600                 DELIMITED BY SIZE                                        
046700             INTO EXP-LINE                                                
046800             WITH POINTER WS-EXPORT-POS.                                  
046900*    ONE LINE, ONE COUNT - TALLIED FOR THE CLOSING DISPLAY.               
047000     WRITE EXP-LINE.                                                      
047100     ADD 1 TO WS-RECORD-COUNT.                                            
047200     GO TO 0700-EXIT.                                                     
047300 0700-EXIT.                                                               
047400     EXIT.                                                                
047500*                                                                         
047600*****************************************************************         
047700* 0710 - RIGHT-TRIM THE APPLIANCE NAME, BACKWARD SCAN.  SR-1690.          
047800*****************************************************************         
047900 0710-FIND-NAME-LENGTH.                                                   
048000*    START AT THE LAST BYTE AND WALK BACKWARD.                            
048100*    START AT THE RIGHTMOST BYTE OF THE 30-BYTE NAME FIELD.               
048200     MOVE 30 TO WS-SCAN-POS.                                              
048300     PERFORM 0715-SCAN-BACKWARD THRU 0715-EXIT                            
048400             UNTIL WS-SCAN-POS < 1 OR                                     
048500             WS-SCAN-NAME (WS-SCAN-POS:1) NOT = SPACE.                    
048600*    ZERO MEANS ALL-BLANK, WHICH 0700 TREATS AS "TOTAL".                  
048700*    RESULT IS THE COUNT OF NON-BLANK BYTES FROM THE FRONT.               
048800     MOVE WS-SCAN-POS TO WS-NAME-LENGTH.                                  
048900     GO TO 0710-EXIT.                                                     
049000 0710-EXIT.                                                               
049100     EXIT.                                                                
049200*                                                                         
049300* ONE STEP OF THE BACKWARD SCAN IN 0710 ABOVE.                            
049400 0715-SCAN-BACKWARD.                                                      
049500*    ONE BYTE CLOSER TO THE FRONT OF THE FIELD.                           
049600     SUBTRACT 1 FROM WS-SCAN-POS.                                         
049700     GO TO 0715-EXIT.                                                     
049800 0715-EXIT.                                                               
049900     EXIT.                                                                
050000*                                                                         
050100*****************************************************************         
050200* 0720 - LEFT-TRIM A Z-EDITED NUMERIC FIELD, FORWARD SCAN.                
050300* SR-1690.                                                                
050400*****************************************************************         
050500 0720-SKIP-LEADING-SPACES.                                                
050600*    WALK FORWARD PAST THE Z-EDIT'S LEADING BLANKS.                       
050700*    12 IS THE WIDEST Z-EDITED FIELD THIS PARAGRAPH TRIMS.                
050800     PERFORM 0725-SCAN-FORWARD THRU 0725-EXIT                             
050900             UNTIL WS-TRIM-POS > 12 OR                                    
051000             WS-TRIM-FIELD (WS-TRIM-POS:1) NOT = SPACE.                   
051100     GO TO 0720-EXIT.                                                     
051200 0720-EXIT.                                                               
051300     EXIT.                                                                
051400*                                                                         
051500* ONE STEP OF THE FORWARD SCAN IN 0720 ABOVE.                             
051600 0725-SCAN-FORWARD.                                                       
051700*    ONE BYTE CLOSER TO THE FIRST NON-BLANK DIGIT.                        
051800     ADD 1 TO WS-TRIM-POS.                                                
051900     GO TO 0725-EXIT.                                                     
052000 0725-EXIT.                                                               
052100     EXIT.                                                                
052200*                                                                         
052300* CLOSES ALL THREE FILES AND LOGS THE FINAL EXPORT COUNT FOR              
052400* THE OPERATOR.                                                           
052500 9000-CLOSE-FILES.                                                        
052600*    ONE CLOSE STATEMENT FOR ALL THREE FILES.                             
052700     CLOSE CONTROL-FILE CONSUMPTION-FILE EXPORT-FILE.                     
052800*    OPERATOR'S CONFIRMATION THE EXPORT ACTUALLY RAN.                     
052900*    FINAL TALLY FOR THE OPERATOR'S RUN LOG.                              
053000     DISPLAY 'NRGEXP - RECORDS EXPORTED: ' WS-RECORD-COUNT.               
053100     GO TO 9000-EXIT.                                                     
053200 9000-EXIT.                                                               
053300     EXIT.                                                                
053400*                                                                         
053500* LAST LINE - NOTHING FOLLOWS FOR THIS PROGRAM.                           
053600* THE EXPORT FILE IS PICKED UP BY THE OUTSIDE BILLING REVIEW              
053700* JOB THE FOLLOWING MORNING - NOT WRITTEN BY ANYTHING IN THIS             
053800* JOB STREAM.                                                             
053900 END PROGRAM NRGEXP.                                                      
