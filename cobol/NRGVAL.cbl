000100*****************************************************************         
000200* PROGRAM:  NRGVAL  (NRG-VALIDATE)                                        
000300* EDITS THE THREE REGISTRATION MASTERS (APPLIANCE, GROUP, TARIFF)         
000400* AND STAGES THE ACCEPTED RECORDS FOR NRGANL AND GETTARF.                 
000500*                                                                         
000600* THIS IS THE FIRST STEP IN THE NIGHTLY ENERGY-ANALYSIS RUN - NO          
000700* OTHER PROGRAM IN THE SUITE READS THE RAW REGISTRATION FILES             
000800* DIRECTLY.  NRGANL AND GETTARF ONLY EVER SEE THE *-STAGED FILES          
000900* WRITTEN HERE, SO A BAD RECORD CAUGHT IN THIS PROGRAM NEVER HAS          
001000* A CHANCE TO CORRUPT A REPORT OR A RATE LOOKUP DOWNSTREAM.               
001100*                                                                         
001200* EACH MASTER IS EDITED INDEPENDENTLY - AN APPLIANCE REJECT DOES          
001300* NOT STOP THE GROUP OR TARIFF PASS, AND A REJECTED RECORD IS             
001400* SIMPLY DROPPED (NOT WRITTEN TO THE STAGED FILE) RATHER THAN             
001500* HELD FOR CORRECTION.  THE OPERATOR LOG SUMMARY AT THE END IS            
001600* THE ONLY RECORD OF WHAT WAS DROPPED AND WHY.                            
001700*****************************************************************         
001800*                                                                         
001900* CHANGE LOG                                                              
002000* ----------                                                              
002100* 05/12/86  RD    ORIGINAL WRITE-UP.  ADAPTED FROM THE OLD TIME-          
002200* 05/12/86  RD    SHEET MERGE JOB - KEPT THE MULTI-FILE OPEN/READ         
002300* 05/12/86  RD    SKELETON, DROPPED THE MERGE-BY-KEY LOGIC SINCE          
002400* 05/12/86  RD    EACH MASTER HERE STANDS ON ITS OWN.                     
002500* 01/22/88  RD    ADDED QUANTITY DEFAULT (BLANK OR ZERO BECOMES 1)        
002600*                 PER REGISTRATION SCREEN RULES.  SR-1072.                
002700* 08/30/90  JH    ADDED HOURS-IN-RANGE EDIT (0 THRU 24) FOR THE           
002800*                 APPLIANCE MASTER.  SR-1231.                             
002900* 02/14/93  JH    NAME-LENGTH EDIT NOW SCANS FOR THE LAST NON-            
003000*                 BLANK CHARACTER INSTEAD OF COUNTING THE WHOLE           
003100*                 FIELD, SO TRAILING SPACES DO NOT COUNT AGAINST          
003200*                 THE 3-CHARACTER MINIMUM.  SR-1299.                      
003300* 07/11/96  TKO   ADDED GROUP AND TARIFF NAME EDITS TO MATCH THE          
003400*                 APPLIANCE EDIT.  SR-1488.                               
003500* 11/23/98  DMS   Y2K REVIEW - RUN-DATE AND RECORD-DATE FIELDS ARE        
003600*                 NOT TOUCHED BY THIS PROGRAM.  NO CHANGE NEEDED.         
003700*                 SIGNED OFF PER Y2K-0098.                                
003800* 04/02/01  KA    ERROR COUNTS NOW DISPLAYED AS A ONE-LINE SUMMARY        
003900*                 AT END OF RUN FOR THE OPERATOR LOG.  SR-1703.           
004000* 09/17/05  KA    ADDED RAW-RECORD REDEFINES ON ALL THREE FD              
004100*                 RECORDS FOR DUMP ON REJECT.  SR-1821.                   
004200* 05/19/07  PJQ   CONFIRMED THE HOURS-IN-RANGE EDIT STILL READS           
004300*                 "> 24" AND NOT ">= 24" - 24 ITSELF IS A VALID           
004400*                 USAGE-HOURS VALUE (A FULL DAY).  NO CHANGE MADE.        
004500* 04/02/08  PJQ   COMMENTED UP THE DIVISIONS PER THE SHOP'S               
004600*                 DOCUMENTATION STANDARDS REVIEW.  NO LOGIC               
004700*                 CHANGED.  SR-1851.                                      
004800*****************************************************************         
004900 IDENTIFICATION DIVISION.                                                 
005000*                                                                         
005100* STANDARD SIX-PARAGRAPH HEADER - PROGRAM-ID THROUGH SECURITY.            
005200 PROGRAM-ID.      NRGVAL.                                                 
005300*    THIS IS THE SUITE'S EDIT-AND-STAGE STEP - RUNS BEFORE                
005400*    GETTARF OR NRGANL IN THE NIGHTLY JOB STREAM.                         
005500*    ORIGINAL AUTHOR - STILL THE AUTHOR OF RECORD PER SHOP                
005600*    CONVENTION, EVEN THOUGH MANY HANDS HAVE TOUCHED THIS SINCE.          
005700 AUTHOR.          R. DUNMORE.                                             
005800 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.           
005900* ORIGINAL CUT-OVER DATE - STILL THE DATE OF RECORD FOR THIS              
006000* PROGRAM EVEN AFTER ALL THE CHANGES SINCE.                               
006100 DATE-WRITTEN.    05/12/1986.                                             
006200* LEFT BLANK - FILLED IN BY THE COMPILER AT BUILD TIME.                   
006300 DATE-COMPILED.                                                           
006400 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.               
006500*    NO CUSTOMER-IDENTIFYING DATA LEAVES THIS PROGRAM - IT ONLY           
006600*    WRITES THE SAME REGISTRATION FIELDS IT READ IN.                      
006700*                                                                         
006800 ENVIRONMENT DIVISION.                                                    
006900*                                                                         
007000 CONFIGURATION SECTION.                                                   
007100* C01 DRIVES THE PRINTER TOP-OF-FORM SKIP - NOT USED IN THIS              
007200* PROGRAM SINCE IT PRODUCES NO PRINTED REPORT, KEPT FOR SHOP              
007300* CONSISTENCY WITH THE REST OF THE SUITE.                                 
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600 INPUT-OUTPUT SECTION.                                                    
007700*                                                                         
007800 FILE-CONTROL.                                                            
007900* THE THREE RAW REGISTRATION FILES - ONE RECORD PER APPLIANCE,            
008000* GROUP, OR TARIFF WINDOW AS ENTERED ON THE REGISTRATION SCREEN.          
008100     SELECT APPLIANCE-FILE  ASSIGN TO APPLNC                              
008200                            ORGANIZATION IS LINE SEQUENTIAL               
008300                            FILE STATUS IS FS-APPLIANCE-FILE.             
008400*                                                                         
008500     SELECT GROUP-FILE      ASSIGN TO GROUPF                              
008600                            ORGANIZATION IS LINE SEQUENTIAL               
008700                            FILE STATUS IS FS-GROUP-FILE.                 
008800*                                                                         
008900     SELECT TARIFF-FILE     ASSIGN TO TARIFF                              
009000                            ORGANIZATION IS LINE SEQUENTIAL               
009100                            FILE STATUS IS FS-TARIFF-FILE.                
009200*                                                                         
009300* THE THREE STAGED OUTPUT FILES - ACCEPTED RECORDS ONLY, READ BY          
009400* NRGANL AND GETTARF.  LAYOUT IS IDENTICAL TO THE MASTER IT CAME          
009500* FROM, SO THE DOWNSTREAM PROGRAMS NEVER REDO THESE EDITS.                
009600     SELECT APPLIANCE-STAGED ASSIGN TO APPLSTG                            
009700                            ORGANIZATION IS LINE SEQUENTIAL               
009800                            FILE STATUS IS FS-APPLIANCE-STAGED.           
009900*                                                                         
010000     SELECT GROUP-STAGED    ASSIGN TO GROUPSTG                            
010100                            ORGANIZATION IS LINE SEQUENTIAL               
010200                            FILE STATUS IS FS-GROUP-STAGED.               
010300*                                                                         
010400     SELECT TARIFF-STAGED   ASSIGN TO TARIFSTG                            
010500                            ORGANIZATION IS LINE SEQUENTIAL               
010600                            FILE STATUS IS FS-TARIFF-STAGED.              
010700*                                                                         
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000*                                                                         
011100* APPLIANCE REGISTRATION - ONE RECORD PER APPLIANCE A CUSTOMER            
011200* HAS REGISTERED FOR THE ENERGY-USAGE ANALYSIS.                           
011300 FD  APPLIANCE-FILE                                                       
011400     LABEL RECORD IS STANDARD                                             
011500     RECORD CONTAINS 60 CHARACTERS.                                       
011600 01  APL-REG.                                                             
011700*    60-BYTE RECORD - SEE FD ABOVE.                                       
011800*    UNIQUE KEY, ASSIGNED BY THE REGISTRATION SCREEN.                     
011900     03  APL-ID                PIC 9(05).                                 
012000*    OWNING CUSTOMER ACCOUNT.                                             
012100     03  APL-USER-ID           PIC 9(05).                                 
012200*    GROUP THIS APPLIANCE ROLLS UP TO, ZERO IF UNGROUPED.                 
012300     03  APL-GROUP-ID          PIC 9(05).                                 
012400*    DISPLAY NAME, E.G. "REFRIGERATOR", "WATER HEATER".                   
012500     03  APL-NAME              PIC X(30).                                 
012600*    NAMEPLATE WATTAGE TO ONE DECIMAL.                                    
012700     03  APL-POWER-WATTS       PIC 9(05)V9(01).                           
012800*    TYPICAL DAILY USAGE IN HOURS, ONE DECIMAL.                           
012900     03  APL-USAGE-HOURS       PIC 9(02)V9(02).                           
013000*    HOW MANY OF THIS APPLIANCE THE CUSTOMER OWNS.                        
013100     03  APL-QUANTITY          PIC 9(03).                                 
013200*    'Y'/'N' - INACTIVE APPLIANCES ARE STILL STAGED BUT SKIPPED           
013300*    BY NRGANL'S USAGE CALCULATIONS.                                      
013400     03  APL-ACTIVE-FLAG       PIC X(01).                                 
013500     03  FILLER                PIC X(01).                                 
013600*                                                                         
013700* GROUP REGISTRATION - A CUSTOMER-DEFINED BUCKET (E.G. "KITCHEN",         
013800* "GARAGE") THAT ONE OR MORE APPLIANCES CAN JOIN.                         
013900 FD  GROUP-FILE                                                           
014000     LABEL RECORD IS STANDARD                                             
014100     RECORD CONTAINS 32 CHARACTERS.                                       
014200 01  GRP-REG.                                                             
014300*    UNIQUE KEY, ASSIGNED BY THE REGISTRATION SCREEN.                     
014400     03  GRP-ID                PIC 9(05).                                 
014500*    OWNING CUSTOMER ACCOUNT.                                             
014600     03  GRP-USER-ID           PIC 9(05).                                 
014700*    DISPLAY NAME, E.G. "KITCHEN", "GARAGE".                              
014800     03  GRP-NAME              PIC X(20).                                 
014900*    PAD TO THE FULL 32-BYTE RECORD WIDTH.                                
015000     03  FILLER                PIC X(02).                                 
015100*                                                                         
015200* TARIFF REGISTRATION - ONE RECORD PER RATE WINDOW A CUSTOMER HAS         
015300* SET UP (NIGHT, PEAK, STANDARD, ETC).  SAME LAYOUT GETTARF READS         
015400* FROM TARIFF-STAGED AFTER THIS PROGRAM HAS EDITED IT.                    
015500 FD  TARIFF-FILE                                                          
015600     LABEL RECORD IS STANDARD                                             
015700     RECORD CONTAINS 65 CHARACTERS.                                       
015800 01  TAR-REG.                                                             
015900*    UNIQUE KEY, ASSIGNED BY THE REGISTRATION SCREEN.                     
016000     03  TAR-ID                PIC 9(05).                                 
016100*    OWNING CUSTOMER ACCOUNT.                                             
016200     03  TAR-USER-ID           PIC 9(05).                                 
016300*    DISPLAY NAME, E.G. "NIGHT RATE", "PEAK RATE".                        
016400     03  TAR-NAME              PIC X(30).                                 
016500*    WINDOW TYPE - GETTARF LOOKS FOR 'NIGHT' AND 'PEAK' HERE.             
016600     03  TAR-TYPE              PIC X(08).                                 
016700*    RATE PER KWH, 4 DECIMAL PLACES.                                      
016800     03  TAR-RATE              PIC 9(03)V9(04).                           
016900*    WINDOW START/END HOUR, 24-HOUR CLOCK.                                
017000     03  TAR-START-HOUR        PIC 9(02).                                 
017100     03  TAR-END-HOUR          PIC 9(02).                                 
017200*    'Y'/'N' - INACTIVE TARIFFS ARE IGNORED BY GETTARF.                   
017300     03  TAR-ACTIVE-FLAG       PIC X(01).                                 
017400*    PAD TO THE FULL 65-BYTE RECORD WIDTH.                                
017500     03  FILLER                PIC X(05).                                 
017600*                                                                         
017700* STAGED OUTPUT RECORDS - EACH IS A FLAT PIC X VIEW OF ITS MASTER         
017800* RECORD'S FULL WIDTH, WRITTEN BYTE-FOR-BYTE FROM THE MASTER SO           
017900* DOWNSTREAM PROGRAMS SEE THE EXACT SAME LAYOUT.                          
018000 FD  APPLIANCE-STAGED                                                     
018100     LABEL RECORD IS STANDARD                                             
018200     RECORD CONTAINS 60 CHARACTERS.                                       
018300 01  APS-REG                   PIC X(60).                                 
018400*    SAME 60-BYTE WIDTH AS APL-REG ABOVE.                                 
018500*                                                                         
018600 FD  GROUP-STAGED                                                         
018700     LABEL RECORD IS STANDARD                                             
018800     RECORD CONTAINS 32 CHARACTERS.                                       
018900 01  GRS-REG                   PIC X(32).                                 
019000*    SAME 32-BYTE WIDTH AS GRP-REG ABOVE.                                 
019100*                                                                         
019200 FD  TARIFF-STAGED                                                        
019300     LABEL RECORD IS STANDARD                                             
019400     RECORD CONTAINS 65 CHARACTERS.                                       
019500 01  TAS-REG                   PIC X(65).                                 
019600*    SAME 65-BYTE WIDTH AS TAR-REG ABOVE.                                 
019700*                                                                         
019800 WORKING-STORAGE SECTION.                                                 
019900*                                                                         
020000* STATUS BYTES, REDEFINES, SCAN AREA, SWITCH, AND COUNTERS -              
020100* IN THAT ORDER, MATCHING THE SHOP'S USUAL LAYOUT.                        
020200* FILE STATUS BYTES - ONE PER FILE, CHECKED AFTER EVERY OPEN,             
020300* READ, AND CLOSE.                                                        
020400*    INPUT MASTER STATUS BYTES.                                           
020500 77  FS-APPLIANCE-FILE         PIC X(02) VALUE ZEROES.                    
020600 77  FS-GROUP-FILE             PIC X(02) VALUE ZEROES.                    
020700 77  FS-TARIFF-FILE            PIC X(02) VALUE ZEROES.                    
020800*    OUTPUT STAGED-FILE STATUS BYTES.                                     
020900 77  FS-APPLIANCE-STAGED       PIC X(02) VALUE ZEROES.                    
021000 77  FS-GROUP-STAGED           PIC X(02) VALUE ZEROES.                    
021100 77  FS-TARIFF-STAGED          PIC X(02) VALUE ZEROES.                    
021200*                                                                         
021300* RAW-RECORD REDEFINES USED ONLY TO DUMP A REJECTED RECORD.  1821.        
021400* EACH GIVES A FULL-WIDTH ALPHANUMERIC VIEW OF ITS MASTER RECORD          
021500* FOR THE DISPLAY STATEMENT IN THE EDIT PARAGRAPHS BELOW.                 
021600*    APPLIANCE RAW VIEW.                                                  
021700 01  WS-APL-REG-X REDEFINES APL-REG   PIC X(60).                          
021800*    GROUP RAW VIEW.                                                      
021900 01  WS-GRP-REG-X REDEFINES GRP-REG   PIC X(32).                          
022000*    TARIFF RAW VIEW.                                                     
022100 01  WS-TAR-REG-X REDEFINES TAR-REG   PIC X(65).                          
022200*                                                                         
022300* WORK AREA FOR THE SHARED NAME-LENGTH SCAN USED BY ALL THREE             
022400* EDIT PASSES.  SR-1299.                                                  
022500 01  WS-NAME-SCAN.                                                        
022600*    ONE SCAN AREA SHARED BY ALL THREE EDIT PASSES BELOW -                
022700*    NEVER TWO SCANS ACTIVE AT ONCE, SO SHARING IS SAFE.                  
022800*    HOLDS A COPY OF WHICHEVER MASTER'S NAME FIELD IS BEING               
022900*    TESTED - 30 BYTES IS WIDE ENOUGH FOR ALL THREE.                      
023000*    HOLDS THE NAME FIELD UNDER TEST.                                     
023100     03  WS-SCAN-NAME          PIC X(30).                                 
023200*    CURRENT SCAN POSITION, WALKED BACKWARD FROM THE END.                 
023300*    WALKING INDEX INTO WS-SCAN-NAME, COUNTED DOWN FROM 30.               
023400     03  WS-SCAN-POS           PIC 9(02) COMP.                            
023500*    RESULT OF THE SCAN - POSITION OF THE LAST NON-BLANK BYTE.            
023600*    FINAL ANSWER - POSITION OF THE LAST NON-BLANK BYTE.                  
023700     03  WS-NAME-LENGTH        PIC 9(02) COMP.                            
023800*                                                                         
023900* PASS/FAIL SWITCH FOR THE RECORD CURRENTLY BEING EDITED.                 
024000 01  WS-EDIT-SWITCH            PIC X(01) VALUE 'Y'.                       
024100*    RESET TO 'Y' AT THE TOP OF EACH EDIT PARAGRAPH AND ONLY              
024200*    FLIPPED TO 'N' WHEN A RULE FAILS - NEVER FLIPPED BACK.               
024300     88  RECORD-IS-VALID                VALUE 'Y'.                        
024400     88  RECORD-IS-REJECTED             VALUE 'N'.                        
024500*                                                                         
024600* RUNNING ACCEPT/REJECT COUNTS FOR THE OPERATOR LOG SUMMARY.              
024700* SR-1703.                                                                
024800*    REJECT COUNTS - ONE PER MASTER.                                      
024900 01  ERROR-COUNT-APPLIANCE     PIC 9(05) COMP VALUE ZERO.                 
025000 01  ERROR-COUNT-GROUP         PIC 9(05) COMP VALUE ZERO.                 
025100 01  ERROR-COUNT-TARIFF        PIC 9(05) COMP VALUE ZERO.                 
025200*    THESE FOUR DRIVE THE 900-PRINT-ERROR-SUMMARY LOG LINES.              
025300*    ACCEPT COUNTS - ONE PER MASTER.                                      
025400 01  ACCEPT-COUNT-APPLIANCE    PIC 9(05) COMP VALUE ZERO.                 
025500 01  ACCEPT-COUNT-GROUP        PIC 9(05) COMP VALUE ZERO.                 
025600 01  ACCEPT-COUNT-TARIFF       PIC 9(05) COMP VALUE ZERO.                 
025700*    ALL SIX COUNTERS ARE COMP - THEY ARE NEVER PRINTED ON A              
025800*    REPORT, ONLY DISPLAYED TO THE OPERATOR LOG.                          
025900*                                                                         
026000 PROCEDURE DIVISION.                                                      
026100*                                                                         
026200* OPEN, EDIT EACH MASTER IN TURN, LOG THE COUNTS, CLOSE.  ONE             
026300* MASTER'S REJECTS NEVER STOP THE OTHER TWO PASSES.                       
026400 0000-MAIN-PARA.                                                          
026500*    OPEN EVERYTHING BEFORE EDITING ANYTHING.                             
026600     PERFORM 100-OPEN-FILES THRU 100-EXIT.                                
026700*    THREE INDEPENDENT EDIT PASSES, ONE PER MASTER.                       
026800     PERFORM 200-VALIDATE-APPLIANCES THRU 200-EXIT.                       
026900     PERFORM 300-VALIDATE-GROUPS THRU 300-EXIT.                           
027000     PERFORM 400-VALIDATE-TARIFFS THRU 400-EXIT.                          
027100*    LOG THE COUNTS BEFORE CLOSING SO THE OPERATOR SEES THEM              
027200*    EVEN IF THE CLOSE ITSELF WERE EVER TO FAIL.                          
027300     PERFORM 900-PRINT-ERROR-SUMMARY THRU 900-EXIT.                       
027400     PERFORM 999-CLOSE-FILES THRU 999-EXIT.                               
027500     STOP RUN.                                                            
027600*    NORMAL END OF RUN - NOTHING FURTHER EXECUTES BELOW THIS.             
027700*                                                                         
027800*****************************************************************         
027900* 100 - OPEN ALL SIX FILES.  ANY OPEN FAILURE IS FATAL.                   
028000*****************************************************************         
028100* OPENS THE THREE MASTERS AND THE THREE STAGED FILES.                     
028200 100-OPEN-FILES.                                                          
028300*    THREE MASTERS IN, THREE STAGED FILES OUT - EACH CHECKED              
028400*    INDIVIDUALLY SO THE DISPLAY NAMES THE FILE THAT FAILED.              
028500*    FIRST OF THE THREE INPUT MASTERS.                                    
028600     OPEN INPUT APPLIANCE-FILE.                                           
028700     IF FS-APPLIANCE-FILE NOT = ZERO                                      
028800         DISPLAY 'NRGVAL - ERROR OPENING APPLNC FS: '                     
028900                 FS-APPLIANCE-FILE                                        
029000         STOP RUN.                                                        
029100*    SECOND OF THE THREE INPUT MASTERS.                                   
029200     OPEN INPUT GROUP-FILE.                                               
029300     IF FS-GROUP-FILE NOT = ZERO                                          
029400         DISPLAY 'NRGVAL - ERROR OPENING GROUPF FS: '                     
029500                 FS-GROUP-FILE                                            
029600         STOP RUN.                                                        
029700*    THIRD OF THE THREE INPUT MASTERS.                                    
029800     OPEN INPUT TARIFF-FILE.                                              
029900     IF FS-TARIFF-FILE NOT = ZERO                                         
030000         DISPLAY 'NRGVAL - ERROR OPENING TARIFF FS: '                     
030100                 FS-TARIFF-FILE                                           
030200         STOP RUN.                                                        
030300*    STAGED FILES ARE ALWAYS OPENED OUTPUT - THIS RUN REBUILDS            
030400*    THEM FROM SCRATCH EVERY TIME.                                        
030500     OPEN OUTPUT APPLIANCE-STAGED.                                        
030600     IF FS-APPLIANCE-STAGED NOT = ZERO                                    
030700         DISPLAY 'NRGVAL - ERROR OPENING APPLSTG FS: '                    
030800                 FS-APPLIANCE-STAGED                                      
030900         STOP RUN.                                                        
031000*    REBUILT FROM SCRATCH EVERY RUN, SAME AS APPLIANCE-STAGED.            
031100     OPEN OUTPUT GROUP-STAGED.                                            
031200     IF FS-GROUP-STAGED NOT = ZERO                                        
031300         DISPLAY 'NRGVAL - ERROR OPENING GROUPSTG FS: '                   
031400                 FS-GROUP-STAGED                                          
031500         STOP RUN.                                                        
031600*    REBUILT FROM SCRATCH EVERY RUN, SAME AS THE OTHER TWO.               
031700     OPEN OUTPUT TARIFF-STAGED.                                           
031800     IF FS-TARIFF-STAGED NOT = ZERO                                       
031900         DISPLAY 'NRGVAL - ERROR OPENING TARIFSTG FS: '                   
032000                 FS-TARIFF-STAGED                                         
032100         STOP RUN.                                                        
032200     GO TO 100-EXIT.                                                      
032300 100-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600*****************************************************************         
032700* 200 - EDIT THE APPLIANCE MASTER.  NAME >= 3 CHARACTERS, HOURS           
032800* 0 THRU 24, QUANTITY DEFAULTS TO 1 WHEN BLANK OR ZERO.  SR-1072,         
032900* SR-1231, SR-1299.                                                       
033000*****************************************************************         
033100* TOP-LEVEL DRIVER FOR THE APPLIANCE EDIT PASS.                           
033200 200-VALIDATE-APPLIANCES.                                                 
033300*    PRIME THE READ, THEN EDIT EVERY RECORD UNTIL END OF FILE.            
033400     PERFORM 210-READ-APPLIANCE-FILE THRU 210-EXIT.                       
033500     PERFORM 220-EDIT-APPLIANCE-RECORD THRU 220-EXIT                      
033600             UNTIL FS-APPLIANCE-FILE = '10'.                              
033700     GO TO 200-EXIT.                                                      
033800 200-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100* READ ONE APPLIANCE RECORD.  '10' IS END OF FILE, ANYTHING ELSE          
034200* NON-ZERO IS A REAL I-O ERROR AND IS FATAL.                              
034300* READ HELPER FOR THE APPLIANCE PASS.                                     
034400 210-READ-APPLIANCE-FILE.                                                 
034500*    '10' (AT END) IS THE ONLY STATUS THAT IS NOT AN ERROR HERE.          
034600     READ APPLIANCE-FILE.                                                 
034700     IF FS-APPLIANCE-FILE NOT = ZERO AND '10'                             
034800         DISPLAY 'NRGVAL - ERROR READING APPLNC FS: '                     
034900                 FS-APPLIANCE-FILE                                        
035000         STOP RUN.                                                        
035100     GO TO 210-EXIT.                                                      
035200 210-EXIT.                                                                
035300     EXIT.                                                                
035400*                                                                         
035500* ONE RECORD'S WORTH OF APPLIANCE EDITS.                                  
035600 220-EDIT-APPLIANCE-RECORD.                                               
035700*    START EVERY RECORD AS VALID - EACH RULE BELOW MAY REJECT.            
035800     MOVE 'Y' TO WS-EDIT-SWITCH.                                          
035900*    BLANK OR ZERO QUANTITY MEANS THE CUSTOMER OWNS ONE.  SR-1072.        
036000     IF APL-QUANTITY = ZERO                                               
036100         MOVE 1 TO APL-QUANTITY.                                          
036200*    A SINGLE, UNGROUPED APPLIANCE IS THE COMMON CASE.                    
036300*    COPY INTO THE SHARED SCAN AREA BEFORE TESTING ITS LENGTH.            
036400     MOVE APL-NAME TO WS-SCAN-NAME.                                       
036500     PERFORM 230-FIND-NAME-LENGTH THRU 230-EXIT.                          
036600*    NAME TOO SHORT TO BE USEFUL ON A REPORT - REJECT.  SR-1299.          
036700     IF WS-NAME-LENGTH < 3                                                
036800         MOVE 'N' TO WS-EDIT-SWITCH.                                      
036900*    MORE THAN A FULL DAY OF USAGE IS NOT PHYSICALLY POSSIBLE.            
037000*    SR-1231.                                                             
037100     IF APL-USAGE-HOURS > 24                                              
037200         MOVE 'N' TO WS-EDIT-SWITCH.                                      
037300     IF RECORD-IS-REJECTED                                                
037400*        REJECTED - COUNT IT, LOG IT, DO NOT STAGE IT.                    
037500         ADD 1 TO ERROR-COUNT-APPLIANCE                                   
037600*        RAW RECORD DUMP LETS THE OPERATOR SEE EXACTLY WHAT               
037700*        WAS ON THE REGISTRATION SCREEN WHEN IT WAS REJECTED.             
037800         DISPLAY 'NRGVAL - APPLIANCE REJECTED: ' WS-APL-REG-X             
037900         GO TO 220-READ-NEXT.                                             
038000*    ACCEPTED - COUNT IT AND STAGE IT.                                    
038100     ADD 1 TO ACCEPT-COUNT-APPLIANCE.                                     
038200*    LAYOUTS MATCH BYTE-FOR-BYTE, SO THE WHOLE RECORD MOVES IN            
038300*    ONE STEP - NO FIELD-BY-FIELD COPY NEEDED.                            
038400     MOVE APL-REG TO APS-REG.                                             
038500     WRITE APS-REG.                                                       
038600*    LOOP BACK FOR THE NEXT RECORD REGARDLESS OF ACCEPT/REJECT.           
038700 220-READ-NEXT.                                                           
038800     PERFORM 210-READ-APPLIANCE-FILE THRU 210-EXIT.                       
038900*    END OF THE APPLIANCE EDIT PARAGRAPH.                                 
039000     GO TO 220-EXIT.                                                      
039100 220-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400* 230 - FIND LAST NON-BLANK CHARACTER OF THE 30-BYTE NAME FIELD.          
039500* REPLACES AN EARLIER VERSION THAT COUNTED THE WHOLE FIELD.               
039600* SR-1299.                                                                
039700* SHARED HELPER - CALLED BY ALL THREE EDIT PASSES.                        
039800 230-FIND-NAME-LENGTH.                                                    
039900*    START AT THE LAST BYTE AND WALK BACKWARD.                            
040000     MOVE 30 TO WS-SCAN-POS.                                              
040100     PERFORM 235-SCAN-BACKWARD THRU 235-EXIT                              
040200             UNTIL WS-SCAN-POS < 1                                        
040300                OR WS-SCAN-NAME(WS-SCAN-POS:1) NOT = SPACE.               
040400*    WS-SCAN-POS IS NOW EITHER 0 (ALL BLANK) OR THE LAST                  
040500*    NON-BLANK POSITION, WHICH IS ALSO THE EFFECTIVE LENGTH.              
040600*    COPY THE RESULT TO THE CALLER-VISIBLE FIELD.                         
040700     MOVE WS-SCAN-POS TO WS-NAME-LENGTH.                                  
040800     GO TO 230-EXIT.                                                      
040900 230-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200* STEPS BACK ONE POSITION PER CALL - KEPT AS ITS OWN PARAGRAPH            
041300* SO THE LOOP TEST IN 230 CAN EVALUATE BETWEEN EACH STEP.                 
041400* ONE STEP OF THE BACKWARD SCAN IN 230 ABOVE.                             
041500 235-SCAN-BACKWARD.                                                       
041600*    ONE BYTE CLOSER TO THE FRONT OF THE NAME.                            
041700     SUBTRACT 1 FROM WS-SCAN-POS.                                         
041800     GO TO 235-EXIT.                                                      
041900 235-EXIT.                                                                
042000     EXIT.                                                                
042100*                                                                         
042200*****************************************************************         
042300* 300 - EDIT THE GROUP MASTER.  NAME >= 3 CHARACTERS.  SR-1488.           
042400*****************************************************************         
042500* TOP-LEVEL DRIVER FOR THE GROUP EDIT PASS.                               
042600 300-VALIDATE-GROUPS.                                                     
042700*    SAME PRIME-THEN-LOOP SHAPE AS THE APPLIANCE PASS ABOVE.              
042800     PERFORM 310-READ-GROUP-FILE THRU 310-EXIT.                           
042900     PERFORM 320-EDIT-GROUP-RECORD THRU 320-EXIT                          
043000             UNTIL FS-GROUP-FILE = '10'.                                  
043100     GO TO 300-EXIT.                                                      
043200 300-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500* READ HELPER FOR THE GROUP PASS.                                         
043600 310-READ-GROUP-FILE.                                                     
043700*    SAME AT-END CONVENTION AS EVERY OTHER READ IN THIS RUN.              
043800     READ GROUP-FILE.                                                     
043900     IF FS-GROUP-FILE NOT = ZERO AND '10'                                 
044000         DISPLAY 'NRGVAL - ERROR READING GROUPF FS: '                     
044100                 FS-GROUP-FILE                                            
044200         STOP RUN.                                                        
044300     GO TO 310-EXIT.                                                      
044400 310-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700* ONE RECORD'S WORTH OF GROUP EDITS.                                      
044800 320-EDIT-GROUP-RECORD.                                                   
044900*    START EVERY RECORD AS VALID - THE ONE RULE BELOW MAY REJECT.         
045000     MOVE 'Y' TO WS-EDIT-SWITCH.                                          
045100*    GRP-NAME IS ONLY 20 BYTES - PAD THE SHARED 30-BYTE SCAN              
045200*    AREA WITH SPACES FIRST SO THE UNUSED TAIL READS BLANK.               
045300     MOVE SPACES TO WS-SCAN-NAME.                                         
045400*    ONLY THE FIRST 20 BYTES OF THE SCAN AREA ARE SET.                    
045500     MOVE GRP-NAME TO WS-SCAN-NAME(1:20).                                 
045600     PERFORM 230-FIND-NAME-LENGTH THRU 230-EXIT.                          
045700*    SAME 3-CHARACTER MINIMUM AS THE APPLIANCE PASS.  SR-1488.            
045800     IF WS-NAME-LENGTH < 3                                                
045900         MOVE 'N' TO WS-EDIT-SWITCH.                                      
046000     IF RECORD-IS-REJECTED                                                
046100*        REJECTED - COUNT IT, LOG IT, DO NOT STAGE IT.                    
046200         ADD 1 TO ERROR-COUNT-GROUP                                       
046300         DISPLAY 'NRGVAL - GROUP REJECTED: ' WS-GRP-REG-X                 
046400         GO TO 320-READ-NEXT.                                             
046500*    ACCEPTED - COUNT IT AND STAGE IT.                                    
046600     ADD 1 TO ACCEPT-COUNT-GROUP.                                         
046700*    SAME BYTE-FOR-BYTE MOVE AS THE APPLIANCE PASS.                       
046800     MOVE GRP-REG TO GRS-REG.                                             
046900     WRITE GRS-REG.                                                       
047000*    LOOP BACK FOR THE NEXT RECORD REGARDLESS OF ACCEPT/REJECT.           
047100 320-READ-NEXT.                                                           
047200     PERFORM 310-READ-GROUP-FILE THRU 310-EXIT.                           
047300*    END OF THE GROUP EDIT PARAGRAPH.                                     
047400     GO TO 320-EXIT.                                                      
047500 320-EXIT.                                                                
047600     EXIT.                                                                
047700*                                                                         
047800*****************************************************************         
047900* 400 - EDIT THE TARIFF MASTER.  NAME >= 3 CHARACTERS.  SR-1488.          
048000*****************************************************************         
048100* TOP-LEVEL DRIVER FOR THE TARIFF EDIT PASS.                              
048200 400-VALIDATE-TARIFFS.                                                    
048300*    SAME PRIME-THEN-LOOP SHAPE AS THE OTHER TWO PASSES.                  
048400     PERFORM 410-READ-TARIFF-FILE THRU 410-EXIT.                          
048500     PERFORM 420-EDIT-TARIFF-RECORD THRU 420-EXIT                         
048600             UNTIL FS-TARIFF-FILE = '10'.                                 
048700     GO TO 400-EXIT.                                                      
048800 400-EXIT.                                                                
048900     EXIT.                                                                
049000*                                                                         
049100* READ HELPER FOR THE TARIFF PASS.                                        
049200 410-READ-TARIFF-FILE.                                                    
049300*    SAME AT-END CONVENTION AS EVERY OTHER READ IN THIS RUN.              
049400     READ TARIFF-FILE.                                                    
049500     IF FS-TARIFF-FILE NOT = ZERO AND '10'                                
049600         DISPLAY 'NRGVAL - ERROR READING TARIFF FS: '                     
049700                 FS-TARIFF-FILE                                           
049800         STOP RUN.                                                        
049900     GO TO 410-EXIT.                                                      
050000 410-EXIT.                                                                
050100     EXIT.                                                                
050200*                                                                         
050300* ONE RECORD'S WORTH OF TARIFF EDITS.                                     
050400 420-EDIT-TARIFF-RECORD.                                                  
050500*    START EVERY RECORD AS VALID - THE ONE RULE BELOW MAY REJECT.         
050600     MOVE 'Y' TO WS-EDIT-SWITCH.                                          
050700*    COPY INTO THE SHARED SCAN AREA BEFORE TESTING ITS LENGTH.            
050800     MOVE TAR-NAME TO WS-SCAN-NAME.                                       
050900     PERFORM 230-FIND-NAME-LENGTH THRU 230-EXIT.                          
051000*    SAME 3-CHARACTER MINIMUM AS THE OTHER TWO PASSES.  SR-1488.          
051100     IF WS-NAME-LENGTH < 3                                                
051200         MOVE 'N' TO WS-EDIT-SWITCH.                                      
051300*    NOTE - WINDOW HOUR AND RATE EDITS ARE NOT DONE HERE.  A BAD          
051400*    HOUR OR RATE ON A TARIFF ROW IS CAUGHT BY GETTARF'S OWN              
051500*    FALLBACK LOGIC RATHER THAN REJECTED AT STAGING TIME.                 
051600     IF RECORD-IS-REJECTED                                                
051700*        REJECTED - COUNT IT, LOG IT, DO NOT STAGE IT.                    
051800         ADD 1 TO ERROR-COUNT-TARIFF                                      
051900         DISPLAY 'NRGVAL - TARIFF REJECTED: ' WS-TAR-REG-X                
052000         GO TO 420-READ-NEXT.                                             
052100*    ACCEPTED - COUNT IT AND STAGE IT.                                    
052200     ADD 1 TO ACCEPT-COUNT-TARIFF.                                        
052300*    SAME BYTE-FOR-BYTE MOVE AS THE OTHER TWO PASSES.                     
052400     MOVE TAR-REG TO TAS-REG.                                             
052500     WRITE TAS-REG.                                                       
052600*    LOOP BACK FOR THE NEXT RECORD REGARDLESS OF ACCEPT/REJECT.           
052700 420-READ-NEXT.                                                           
052800     PERFORM 410-READ-TARIFF-FILE THRU 410-EXIT.                          
052900*    END OF THE TARIFF EDIT PARAGRAPH.                                    
053000     GO TO 420-EXIT.                                                      
053100 420-EXIT.                                                                
053200     EXIT.                                                                
053300*                                                                         
053400*****************************************************************         
053500* 900 - OPERATOR LOG SUMMARY.  SR-1703.                                   
053600*****************************************************************         
053700* WRITES THE ACCEPT/REJECT COUNTS TO THE OPERATOR LOG.                    
053800 900-PRINT-ERROR-SUMMARY.                                                 
053900*    ONE LINE PER MASTER - THE ONLY RECORD OF HOW MANY REGISTRA-          
054000*    TIONS WERE DROPPED THIS RUN AND FROM WHICH FILE.                     
054100     DISPLAY 'NRGVAL - APPLIANCES ACCEPTED/REJECTED: '                    
054200             ACCEPT-COUNT-APPLIANCE '/' ERROR-COUNT-APPLIANCE.            
054300     DISPLAY 'NRGVAL - GROUPS ACCEPTED/REJECTED: '                        
054400             ACCEPT-COUNT-GROUP '/' ERROR-COUNT-GROUP.                    
054500     DISPLAY 'NRGVAL - TARIFFS ACCEPTED/REJECTED: '                       
054600             ACCEPT-COUNT-TARIFF '/' ERROR-COUNT-TARIFF.                  
054700     GO TO 900-EXIT.                                                      
054800 900-EXIT.                                                                
054900     EXIT.                                                                
055000*                                                                         
055100* CLOSES ALL SIX FILES IN ONE STATEMENT - NONE OF THEM NEED               
055200* INDIVIDUAL STATUS CHECKS AT THIS POINT IN THE RUN.                      
055300* CLOSES EVERYTHING OPENED IN 100-OPEN-FILES.                             
055400 999-CLOSE-FILES.                                                         
055500*    THREE MASTERS, THREE STAGED FILES, ONE STATEMENT.                    
055600     CLOSE APPLIANCE-FILE GROUP-FILE TARIFF-FILE                          
055700           APPLIANCE-STAGED GROUP-STAGED TARIFF-STAGED.                   
055800     GO TO 999-EXIT.                                                      
055900 999-EXIT.                                                                
056000     EXIT.                                                                
056100*                                                                         
056200* LAST LINE - NOTHING FOLLOWS FOR THIS PROGRAM.                           
056300*                                                                         
056400 END PROGRAM NRGVAL.                                                      
