000100*****************************************************************         
000200* PROGRAM:  GETTARF  (NRG-GET-TARIFF)                                     
000300* CALLED BY NRGANL TO LOAD AND INTERROGATE THE TARIFF TABLE.              
000400*                                                                         
000500* THIS IS A LINKAGE-ONLY SUBPROGRAM - IT HAS NO REPORT OF ITS OWN.        
000600* THE CALLER PICKS ONE OF THREE JOBS BY SETTING LK-OPCION BEFORE          
000700* THE CALL:                                                               
000800*     'L'  LOAD THE IN-MEMORY TARIFF TABLE FROM TARIFF-STAGED.            
000900*     'H'  RETURN THE TARIFF NAME/RATE IN FORCE AT LK-HOUR.               
001000*     'A'  RETURN THE AVERAGE RATE OVER ALL ACTIVE TARIFFS.               
001100* THE TABLE ITSELF LIVES IN THIS SUBPROGRAM'S WORKING-STORAGE AND         
001200* STAYS RESIDENT BETWEEN CALLS FOR THE LIFE OF THE RUN.                   
001300*****************************************************************         
001400*                                                                         
001500* CHANGE LOG                                                              
001600* ----------                                                              
001700* 11/14/88  MP    ORIGINAL WRITE-UP.  OPCION-DRIVEN LOAD/LOOKUP/          
001800* 11/14/88  MP    AVERAGE INTERFACE MODELLED ON THE OLD COMPANY-          
001900* 11/14/88  MP    LOOKUP SUBROUTINE.                                      
002000* 02/02/89  MP    ADDED FALLBACK TO FIRST ACTIVE TARIFF WHEN NO           
002100* 02/02/89  MP    WINDOW MATCHES THE REQUESTED HOUR.                      
002200* 09/19/90  RD    ADDED DEFAULT STANDARD RATE (5.50) WHEN THE             
002300* 09/19/90  RD    TARIFF TABLE HAS NO ACTIVE ENTRIES AT ALL.              
002400*                 SR-1140.                                                
002500* 04/03/92  JH    CORRECTED WRAP-AROUND WINDOW TEST FOR NIGHT             
002600*                 TARIFFS RUNNING PAST MIDNIGHT (23 TO 07).               
002700*                 SR-1288.                                                
002800* 07/28/94  JH    RAISED TARIFF TABLE SIZE FROM 20 TO 50 ENTRIES          
002900*                 TO MATCH GROWTH IN TARIFF-FILE.  SR-1406.               
003000* 12/02/97  TKO   AVERAGE-RATE NOW CARRIES 4 DECIMAL PLACES               
003100*                 INTERNALLY PER REQUEST FROM BILLING AUDIT.              
003200*                 SR-1561.                                                
003300* 11/09/98  DMS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS             
003400*                 SUBPROGRAM, TARIFF WINDOWS ARE HOUR-OF-DAY ONLY.        
003500*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.           
003600* 03/11/03  KA    ADDED RAW-RECORD REDEFINES FOR DUMP ON BAD              
003700*                 FILE STATUS, PER IS STANDARDS REVIEW.  SR-1790.         
003800* 08/30/06  KA    RENAMED WORKING STORAGE TO MATCH NRGANL'S               
003900*                 REVISED TARIFF-TABLE NAMING.  SR-1822.                  
004000* 01/14/07  KA    CONFIRMED TARIFF-COUNT STAYS COMP (BINARY) AFTER        
004100*                 THE SR-1822 RENAME - NO DATA TYPE CHANGE, NAME          
004200*                 ONLY.                                                   
004300* 07/02/07  PJQ   VERIFIED THE 50-ENTRY TABLE LIMIT IS STILL              
004400*                 ADEQUATE AFTER THE FALL TARIFF-FILE GROWTH              
004500*                 REVIEW.  NO CHANGE MADE.                                
004600* 04/02/08  PJQ   COMMENTED UP THE DIVISIONS PER THE SHOP'S               
004700*                 DOCUMENTATION STANDARDS REVIEW.  NO LOGIC               
004800*                 CHANGED.  SR-1851.                                      
004900*****************************************************************         
005000 IDENTIFICATION DIVISION.                                                 
005100*                                                                         
005200* STANDARD SIX-PARAGRAPH HEADER - PROGRAM-ID THROUGH SECURITY.            
005300 PROGRAM-ID.      GETTARF.                                                
005400 AUTHOR.          M. PELLETIER.                                           
005500 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.           
005600*    SAME INSTALLATION LINE AS EVERY OTHER BILLING PROGRAM IN             
005700*    THE SHOP - KEPT CONSISTENT ACROSS THE WHOLE SUITE.                   
005800 DATE-WRITTEN.    11/14/1988.                                             
005900*    ORIGINAL CUT-OVER DATE - STILL THE DATE OF RECORD FOR THIS           
006000*    SUBPROGRAM EVEN AFTER ALL THE CHANGES SINCE.                         
006100*    LEFT BLANK - FILLED IN BY THE COMPILER AT BUILD TIME.                
006200 DATE-COMPILED.                                                           
006300 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.               
006400*    NO CUSTOMER-IDENTIFYING DATA LEAVES THIS SUBPROGRAM - IT             
006500*    ONLY RETURNS TARIFF NAMES AND RATES.                                 
006600*                                                                         
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900* C01 DRIVES THE PRINTER TOP-OF-FORM SKIP - INHERITED FROM THE            
007000* CALLER'S RUN UNIT, NOT USED DIRECTLY IN THIS SUBPROGRAM.                
007100 SPECIAL-NAMES.                                                           
007200*    INHERITED FROM THE CALLER, NOT REFERENCED DIRECTLY BELOW.            
007300     C01 IS TOP-OF-FORM.                                                  
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600* TARIFSTG IS THE SAME STAGED TARIFF FILE NRGANL ITSELF READS -           
007700* GETTARF OPENS ITS OWN COPY SO THE TABLE LOAD IS SELF-CONTAINED.         
007800     SELECT TARIFF-STAGED   ASSIGN TO TARIFSTG                            
007900                            ORGANIZATION IS LINE SEQUENTIAL               
008000                            FILE STATUS IS FS-TARIFF-STAGED.              
008100*                                                                         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*                                                                         
008500* STAGED TARIFF MASTER - WRITTEN BY NRGVAL AFTER VALIDATION.              
008600* ONE RECORD PER TARIFF WINDOW (NIGHT, PEAK, STANDARD, ETC).              
008700 FD  TARIFF-STAGED                                                        
008800     LABEL RECORD IS STANDARD                                             
008900     RECORD CONTAINS 65 CHARACTERS.                                       
009000 01  TS-TARIFF-REC.                                                       
009100*    UNIQUE KEY FOR THE TARIFF ROW, ASSIGNED AT VALIDATION TIME.          
009200     03  TS-TARIFF-ID          PIC 9(05).                                 
009300*    OWNING USER/ACCOUNT - TARIFFS ARE PER-CUSTOMER, NOT GLOBAL.          
009400     03  TS-USER-ID            PIC 9(05).                                 
009500*    DISPLAY NAME FOR REPORTS, E.G. "NIGHT RATE", "PEAK RATE".            
009600     03  TS-NAME               PIC X(30).                                 
009700*    WINDOW TYPE CODE - NRGANL LOOKS FOR 'NIGHT' AND 'PEAK' HERE.         
009800     03  TS-TYPE               PIC X(08).                                 
009900*    RATE PER KWH FOR THIS WINDOW, 4 DECIMAL PLACES PER SR-1561.          
010000     03  TS-RATE               PIC 9(03)V9(04).                           
010100*    WINDOW START/END HOUR, 24-HOUR CLOCK, 00-23.                         
010200     03  TS-START-HOUR         PIC 9(02).                                 
010300     03  TS-END-HOUR           PIC 9(02).                                 
010400*    'Y'/'N' - INACTIVE TARIFFS ARE IGNORED BY EVERY LOOKUP.              
010500     03  TS-ACTIVE-FLAG        PIC X(01).                                 
010600*    PAD TO THE FULL 65-BYTE STAGED RECORD WIDTH.                         
010700     03  FILLER                PIC X(05).                                 
010800*                                                                         
010900 WORKING-STORAGE SECTION.                                                 
011000*                                                                         
011100* FILE STATUS AND RUNNING TOTALS.                                         
011200 77  FS-TARIFF-STAGED          PIC X(02)      VALUE ZEROES.               
011300 77  TARIFF-COUNT              PIC 9(04) COMP VALUE ZERO.                 
011400*                                                                         
011500* RAW-RECORD REDEFINES FOR DUMPING A BAD TARIFF RECORD. SR-1790.          
011600* GIVES A FULL-WIDTH ALPHANUMERIC VIEW FOR THE DISPLAY STATEMENT          
011700* WHEN A READ COMES BACK WITH A BAD FILE STATUS.                          
011800 01  WS-TARIFF-REC-X REDEFINES TS-TARIFF-REC                              
011900                            PIC X(65).                                    
012000*                                                                         
012100* ALTERNATE DIGIT VIEW OF A RATE, USED ONLY IN DIAGNOSTIC                 
012200* DISPLAYS WHEN BILLING AUDIT ASKS FOR A RAW DUMP.                        
012300 01  WS-RATE-FIELDS.                                                      
012400     03  WS-RATE-VALUE         PIC 9(03)V9(04).                           
012500 01  WS-RATE-DIGITS  REDEFINES WS-RATE-FIELDS                             
012600                            PIC 9(07).                                    
012700*                                                                         
012800* COMBINED START/END HOUR VIEW USED BY THE WRAP-AROUND TEST.              
012900* LETS 2200-TEST-HOUR-WINDOW COMPARE BOTH HOURS IN ONE GROUP              
013000* MOVE INSTEAD OF TWO SEPARATE ELEMENTARY MOVES.                          
013100 01  WS-HOUR-WINDOW.                                                      
013200     03  WS-WIN-START          PIC 9(02).                                 
013300     03  WS-WIN-END            PIC 9(02).                                 
013400 01  WS-HOUR-WINDOW-X REDEFINES WS-HOUR-WINDOW                            
013500                            PIC 9(04).                                    
013600*                                                                         
013700* IN-MEMORY TARIFF TABLE - LOADED ONCE PER RUN BY OPCION 'L' AND          
013800* HELD FOR EVERY SUBSEQUENT 'H'/'A' CALL.  50 ENTRIES PER SR-1406.        
013900 01  TARIFF-TABLE.                                                        
014000     03  TARIFF-ENTRY OCCURS 50 TIMES INDEXED BY TAR-IDX.                 
014100         05  TT-NAME           PIC X(30).                                 
014200         05  TT-TYPE           PIC X(08).                                 
014300         05  TT-RATE           PIC 9(03)V9(04).                           
014400         05  TT-START-HOUR     PIC 9(02).                                 
014500         05  TT-END-HOUR       PIC 9(02).                                 
014600         05  TT-ACTIVE-FLAG    PIC X(01).                                 
014700*                                                                         
014800* FALLBACK TARIFF WHEN THE CUSTOMER HAS NO ACTIVE TARIFF ROWS AT          
014900* ALL.  SR-1140.                                                          
015000 01  DEFAULT-TARIFF-NAME       PIC X(30) VALUE 'STANDARD'.                
015100 01  DEFAULT-TARIFF-RATE       PIC 9(03)V9(04) VALUE 5.5000.              
015200*                                                                         
015300* SCRATCH SWITCHES AND ACCUMULATORS FOR THE LOOKUP AND AVERAGE            
015400* PARAGRAPHS BELOW.                                                       
015500 01  WS-FOUND-SWITCH           PIC X(01) VALUE 'N'.                       
015600     88  TARIFF-FOUND                    VALUE 'Y'.                       
015700     88  TARIFF-NOT-FOUND                VALUE 'N'.                       
015800 01  WS-FIRST-ACTIVE-IDX       PIC 9(04) COMP VALUE ZERO.                 
015900 01  WS-ACTIVE-COUNT           PIC 9(04) COMP VALUE ZERO.                 
016000 01  WS-SUM-RATE               PIC 9(07)V9(04) VALUE ZERO.                
016100 01  WS-AVERAGE-RATE           PIC 9(03)V9(04) VALUE ZERO.                
016200*    RETURNED TO THE CALLER VIA LK-RATE ON OPCION 'A'.                    
016300 01  WS-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.                 
016400*    DRIVES THE 3100 LOOP - KEPT SEPARATE FROM TAR-IDX SO THE             
016500*    INDEX AND THE COUNTER NEVER GET CONFUSED IN A REVIEW.                
016600*                                                                         
016700* THE FOUR-PARAMETER INTERFACE - ONE OPCION BYTE, ONE HOUR, AND           
016800* TWO RETURN FIELDS SHARED BY ALL THREE JOBS.                             
016900 LINKAGE SECTION.                                                         
017000* 'L'/'H'/'A' - SELECTS WHICH OF THE THREE JOBS THIS CALL DOES.           
017100 01  LK-OPCION                 PIC X(01).                                 
017200* HOUR OF DAY TO PRICE, ONLY MEANINGFUL WHEN LK-OPCION = 'H'.             
017300 01  LK-HOUR                   PIC 9(02).                                 
017400* RETURNS THE NAME OF THE TARIFF IN FORCE - 'L' LEAVES IT ALONE.          
017500 01  LK-TARIFF-NAME            PIC X(30).                                 
017600* RETURNS THE RATE FOR THE JOB REQUESTED - 'L' LEAVES IT ALONE.           
017700 01  LK-RATE                   PIC 9(03)V9(04).                           
017800*                                                                         
017900 PROCEDURE DIVISION USING LK-OPCION LK-HOUR LK-TARIFF-NAME                
018000                          LK-RATE.                                        
018100*                                                                         
018200* DISPATCH ON LK-OPCION AND RETURN - THIS SUBPROGRAM DOES ONE             
018300* JOB PER CALL, NEVER MORE THAN ONE.                                      
018400 0000-MAIN-PARA.                                                          
018500*    'L' - LOAD THE TABLE.  RETURN FIELDS ARE NOT TOUCHED.                
018600     IF LK-OPCION = 'L'                                                   
018700         PERFORM 1000-LOAD-TARIFF-TABLE THRU 1000-EXIT.                   
018800*    'H' - LOOK UP THE TARIFF IN FORCE AT LK-HOUR.                        
018900     IF LK-OPCION = 'H'                                                   
019000         PERFORM 2000-RATE-FOR-HOUR THRU 2000-EXIT.                       
019100*    'A' - AVERAGE RATE ACROSS ALL ACTIVE TARIFFS.                        
019200     IF LK-OPCION = 'A'                                                   
019300         PERFORM 3000-AVERAGE-RATE THRU 3000-EXIT.                        
019400*    ONE CALL, ONE JOB - RETURN TO THE CALLER EVERY TIME.                 
019500     EXIT PROGRAM.                                                        
019600*                                                                         
019700*****************************************************************         
019800* 1000 - LOAD THE TARIFF TABLE FROM THE STAGED TARIFF MASTER.             
019900*****************************************************************         
020000 1000-LOAD-TARIFF-TABLE.                                                  
020100*    START EMPTY EVERY TIME - CALLER MAY RUN MULTIPLE ANALYSES            
020200*    IN ONE JOB STEP AND EXPECTS A FRESH LOAD EACH TIME.                  
020300     MOVE ZERO TO TARIFF-COUNT.                                           
020400*    BAD OPEN STATUS MEANS THE STAGED FILE NEVER MADE IT OUT OF           
020500*    NRGVAL - THERE IS NOTHING TO LOAD, SO THE RUN STOPS HERE.            
020600*    FILE STATUS IS RESET BY COBOL ON EVERY OPEN/READ/CLOSE.              
020700     OPEN INPUT TARIFF-STAGED.                                            
020800     IF FS-TARIFF-STAGED NOT = ZERO                                       
020900         DISPLAY 'GETTARF - ERROR OPENING TARIFSTG FS: '                  
021000                 FS-TARIFF-STAGED                                         
021100         STOP RUN.                                                        
021200*    PRIME THE READ, THEN LOOP UNTIL END OF FILE.                         
021300     PERFORM 1100-READ-TARIFF-STAGED THRU 1100-EXIT.                      
021400     PERFORM 1200-BUILD-TARIFF-ENTRY THRU 1200-EXIT                       
021500             UNTIL FS-TARIFF-STAGED = '10'.                               
021600*    DONE READING - RELEASE THE FILE, THE TABLE STAYS LOADED.             
021700     CLOSE TARIFF-STAGED.                                                 
021800     GO TO 1000-EXIT.                                                     
021900 1000-EXIT.                                                               
022000     EXIT.                                                                
022100*                                                                         
022200* READ ONE TARIFF RECORD.  '10' IS END OF FILE, ANYTHING ELSE             
022300* NON-ZERO IS A REAL I-O ERROR AND IS FATAL.                              
022400 1100-READ-TARIFF-STAGED.                                                 
022500*    '10' (AT END) IS THE ONLY STATUS THAT IS NOT AN ERROR HERE.          
022600     READ TARIFF-STAGED.                                                  
022700     IF FS-TARIFF-STAGED NOT = ZERO AND '10'                              
022800         DISPLAY 'GETTARF - ERROR READING TARIFSTG FS: '                  
022900                 FS-TARIFF-STAGED                                         
023000         DISPLAY 'GETTARF - RAW RECORD: ' WS-TARIFF-REC-X                 
023100         STOP RUN.                                                        
023200     GO TO 1100-EXIT.                                                     
023300 1100-EXIT.                                                               
023400     EXIT.                                                                
023500*                                                                         
023600* COPY ONE STAGED RECORD INTO THE NEXT FREE TABLE SLOT AND READ           
023700* AHEAD FOR THE NEXT ONE.                                                 
023800 1200-BUILD-TARIFF-ENTRY.                                                 
023900*    NEXT FREE SLOT IN THE TABLE IS TARIFF-COUNT AFTER THE ADD.           
024000     ADD 1 TO TARIFF-COUNT.                                               
024100     SET TAR-IDX TO TARIFF-COUNT.                                         
024200*    DISPLAY NAME.                                                        
024300     MOVE TS-NAME        TO TT-NAME(TAR-IDX).                             
024400*    WINDOW TYPE - 'NIGHT'/'PEAK'/ETC.                                    
024500     MOVE TS-TYPE        TO TT-TYPE(TAR-IDX).                             
024600*    RATE PER KWH FOR THIS WINDOW.                                        
024700     MOVE TS-RATE        TO TT-RATE(TAR-IDX).                             
024800*    WINDOW OPENS AT THIS HOUR.                                           
024900     MOVE TS-START-HOUR  TO TT-START-HOUR(TAR-IDX).                       
025000*    WINDOW CLOSES AT THIS HOUR.                                          
025100     MOVE TS-END-HOUR    TO TT-END-HOUR(TAR-IDX).                         
025200*    'Y'/'N' - CARRIED FORWARD AS-IS FROM THE STAGED RECORD.              
025300     MOVE TS-ACTIVE-FLAG TO TT-ACTIVE-FLAG(TAR-IDX).                      
025400*    READ AHEAD SO THE UNTIL TEST IN 1000 SEES CURRENT STATUS.            
025500     PERFORM 1100-READ-TARIFF-STAGED THRU 1100-EXIT.                      
025600     GO TO 1200-EXIT.                                                     
025700 1200-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000*****************************************************************         
026100* 2000 - RETURN THE TARIFF IN FORCE AT LK-HOUR, PER THE WINDOW            
026200* MEMBERSHIP RULE (WRAP-AROUND WINDOWS CROSS MIDNIGHT). SR-1288.          
026300*****************************************************************         
026400 2000-RATE-FOR-HOUR.                                                      
026500*    RESET THE SWITCH AND FALLBACK POINTER FOR THIS LOOKUP.               
026600     MOVE 'N' TO WS-FOUND-SWITCH.                                         
026700     MOVE ZERO TO WS-FIRST-ACTIVE-IDX.                                    
026800*    NO ROWS LOADED AT ALL - GO STRAIGHT TO THE STANDARD DEFAULT.         
026900     IF TARIFF-COUNT = ZERO                                               
027000         GO TO 2090-USE-DEFAULT.                                          
027100*    SCAN EVERY TABLE ROW FOR ONE WHOSE WINDOW COVERS LK-HOUR,            
027200*    NOTING THE FIRST ACTIVE ROW ALONG THE WAY AS A FALLBACK.             
027300     PERFORM 2100-SCAN-FOR-HOUR-MATCH THRU 2100-EXIT                      
027400             VARYING TAR-IDX FROM 1 BY 1                                  
027500             UNTIL TAR-IDX > TARIFF-COUNT OR TARIFF-FOUND.                
027600*    MATCH FOUND - RETURN THAT ROW'S NAME AND RATE.                       
027700     IF TARIFF-FOUND                                                      
027800         MOVE TT-NAME(TAR-IDX) TO LK-TARIFF-NAME                          
027900         MOVE TT-RATE(TAR-IDX) TO LK-RATE                                 
028000         GO TO 2000-EXIT.                                                 
028100*    NO WINDOW MATCHED THE HOUR - FALL BACK TO THE FIRST ACTIVE           
028200*    TARIFF ROW RATHER THAN REFUSE AN ANSWER.  SR-1140.                   
028300*    USE THE FIRST ACTIVE ROW SEEN DURING THE SCAN ABOVE.                 
028400     IF WS-FIRST-ACTIVE-IDX > ZERO                                        
028500         MOVE TT-NAME(WS-FIRST-ACTIVE-IDX) TO LK-TARIFF-NAME              
028600         MOVE TT-RATE(WS-FIRST-ACTIVE-IDX) TO LK-RATE                     
028700         GO TO 2000-EXIT.                                                 
028800* NOTHING ACTIVE AT ALL - USE THE HARD-CODED STANDARD RATE.               
028900 2090-USE-DEFAULT.                                                        
029000     MOVE DEFAULT-TARIFF-NAME TO LK-TARIFF-NAME.                          
029100     MOVE DEFAULT-TARIFF-RATE TO LK-RATE.                                 
029200     GO TO 2000-EXIT.                                                     
029300 2000-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600* TEST ONE TABLE ROW.  SKIPS INACTIVE ROWS OUTRIGHT AND REMEMBERS         
029700* THE FIRST ACTIVE ROW SEEN FOR THE NO-MATCH FALLBACK.                    
029800 2100-SCAN-FOR-HOUR-MATCH.                                                
029900*    INACTIVE ROWS NEVER MATCH AND NEVER BECOME THE FALLBACK.             
030000     IF TT-ACTIVE-FLAG(TAR-IDX) NOT = 'Y'                                 
030100         GO TO 2100-EXIT.                                                 
030200*    REMEMBER ONLY THE FIRST ACTIVE ROW - LATER ONES DO NOT               
030300*    REPLACE IT.                                                          
030400     IF WS-FIRST-ACTIVE-IDX = ZERO                                        
030500         SET WS-FIRST-ACTIVE-IDX TO TAR-IDX.                              
030600     MOVE TT-START-HOUR(TAR-IDX) TO WS-WIN-START.                         
030700     MOVE TT-END-HOUR(TAR-IDX)   TO WS-WIN-END.                           
030800     PERFORM 2200-TEST-HOUR-WINDOW THRU 2200-EXIT.                        
030900     GO TO 2100-EXIT.                                                     
031000 2100-EXIT.                                                               
031100     EXIT.                                                                
031200*                                                                         
031300* HOUR-WINDOW MEMBERSHIP TEST.  A NORMAL WINDOW (START < END) IS          
031400* A SIMPLE RANGE CHECK; A WRAP-AROUND WINDOW (START > END, LIKE           
031500* A NIGHT RATE RUNNING 23 TO 07) NEEDS THE SPLIT TEST BELOW.              
031600* SR-1288.                                                                
031700 2200-TEST-HOUR-WINDOW.                                                   
031800     IF WS-WIN-START > WS-WIN-END                                         
031900         GO TO 2210-WRAP-WINDOW.                                          
032000*    BEFORE THE WINDOW OPENS - NO MATCH.                                  
032100     IF LK-HOUR < WS-WIN-START                                            
032200         GO TO 2200-EXIT.                                                 
032300*    AT OR PAST THE WINDOW CLOSE - NO MATCH.                              
032400     IF LK-HOUR NOT < WS-WIN-END                                          
032500         GO TO 2200-EXIT.                                                 
032600*    INSIDE THE WINDOW.                                                   
032700     MOVE 'Y' TO WS-FOUND-SWITCH.                                         
032800     GO TO 2200-EXIT.                                                     
032900* WRAP-AROUND CASE - THE HOUR IS IN THE WINDOW IF IT FALLS ON             
033000* EITHER SIDE OF MIDNIGHT, I.E. AT OR AFTER THE START HOUR OR             
033100* BEFORE THE END HOUR.                                                    
033200 2210-WRAP-WINDOW.                                                        
033300*    LATE-EVENING SIDE OF MIDNIGHT.                                       
033400     IF LK-HOUR >= WS-WIN-START                                           
033500         MOVE 'Y' TO WS-FOUND-SWITCH.                                     
033600*    EARLY-MORNING SIDE OF MIDNIGHT.                                      
033700     IF LK-HOUR < WS-WIN-END                                              
033800         MOVE 'Y' TO WS-FOUND-SWITCH.                                     
033900     GO TO 2200-EXIT.                                                     
034000 2200-EXIT.                                                               
034100     EXIT.                                                                
034200*                                                                         
034300*****************************************************************         
034400* 3000 - AVERAGE RATE OVER ACTIVE TARIFFS.  ZERO WHEN NONE ARE            
034500* ACTIVE.  CARRIED TO 4 DECIMALS PER SR-1561.                             
034600*****************************************************************         
034700 3000-AVERAGE-RATE.                                                       
034800     MOVE ZERO TO WS-SUM-RATE WS-ACTIVE-COUNT WS-AVERAGE-RATE.            
034900*    NOTHING LOADED - RETURN ZERO RATHER THAN DIVIDE BY ZERO.             
035000     IF TARIFF-COUNT = ZERO                                               
035100         MOVE WS-AVERAGE-RATE TO LK-RATE                                  
035200         GO TO 3000-EXIT.                                                 
035300*    SUM THE RATE OF EVERY ACTIVE ROW AND COUNT THEM AS WE GO.            
035400     PERFORM 3100-ADD-IF-ACTIVE THRU 3100-EXIT                            
035500             VARYING WS-SCAN-IDX FROM 1 BY 1                              
035600             UNTIL WS-SCAN-IDX > TARIFF-COUNT.                            
035700*    ROWS LOADED BUT ALL INACTIVE - SAME ZERO-DIVIDE GUARD.               
035800     IF WS-ACTIVE-COUNT = ZERO                                            
035900         MOVE WS-AVERAGE-RATE TO LK-RATE                                  
036000         GO TO 3000-EXIT.                                                 
036100*    PLAIN ARITHMETIC MEAN - NO WEIGHTING BY WINDOW LENGTH.               
036200     DIVIDE WS-SUM-RATE BY WS-ACTIVE-COUNT GIVING WS-AVERAGE-RATE.        
036300     MOVE WS-AVERAGE-RATE TO LK-RATE.                                     
036400     GO TO 3000-EXIT.                                                     
036500 3000-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800* ADD ONE ROW'S RATE TO THE RUNNING SUM IF, AND ONLY IF, THE ROW          
036900* IS ACTIVE.                                                              
037000 3100-ADD-IF-ACTIVE.                                                      
037100*    TAR-IDX TRACKS THE SAME ROW AS THE CALLER'S WS-SCAN-IDX.             
037200     SET TAR-IDX TO WS-SCAN-IDX.                                          
037300     IF TT-ACTIVE-FLAG(TAR-IDX) NOT = 'Y'                                 
037400         GO TO 3100-EXIT.                                                 
037500     ADD TT-RATE(TAR-IDX) TO WS-SUM-RATE.                                 
037600     ADD 1 TO WS-ACTIVE-COUNT.                                            
037700     GO TO 3100-EXIT.                                                     
037800 3100-EXIT.                                                               
037900     EXIT.                                                                
038000*                                                                         
038100*    LAST LINE - NOTHING FOLLOWS FOR THIS SUBPROGRAM.                     
038200 END PROGRAM GETTARF.                                                     
