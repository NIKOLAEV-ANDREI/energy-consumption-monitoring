000100*****************************************************************         
000200* PROGRAM:  NRGANL  (NRG-ANALYZE)                                         
000300* MAIN ENERGY-CONSUMPTION ANALYSIS RUN.  LOADS THE STAGED                 
000400* APPLIANCE/GROUP/TARIFF MASTERS, SORTS AND BREAKS THE DATED              
000500* CONSUMPTION HISTORY, BUILDS THE DASHBOARD/FORECAST AND THE              
000600* SAVINGS RECOMMENDATIONS, AND PRINTS THE ANALYSIS-REPORT.                
000700*****************************************************************         
000800*                                                                         
000900* CHANGE LOG                                                              
001000* ----------                                                              
001100* 03/02/85  DK    ORIGINAL WRITE-UP.  BUILT ON THE OLD HOURS-BY-          
001200* 03/02/85  DK    COMPANY LISTING JOB - KEPT THE SORT/INPUT-              
001300* 03/02/85  DK    PROCEDURE/OUTPUT-PROCEDURE SKELETON AND THE             
001400* 03/02/85  DK    PAGE-BREAK TABLE LOOKUPS, RETARGETED AT THE             
001500* 03/02/85  DK    HOUSEHOLD APPLIANCE FILES.                              
001600* 06/14/87  DK    ADDED GROUP SUMMARY SECTION (TABLE LOOKUP, NOT          
001700*                 A SECOND SORT - GROUPS FIT IN MEMORY).  SR-1140.        
001800* 02/09/90  RD    ADDED TOP-5 CONSUMER TABLE AND DASHBOARD BLOCK.         
001900*                 SR-1233.                                                
002000* 11/30/92  JH    ADDED MONTH-OVER-MONTH COMPARISON AND END-OF-           
002100*                 PERIOD PROJECTIONS TO THE DASHBOARD.  SR-1301.          
002200* 04/18/95  TKO   ADDED SAVINGS RECOMMENDATION SECTION (KEYWORD           
002300*                 TABLE, TARIFF-OPTIMIZATION TIP).  SR-1465.              
002400* 11/23/98  DMS   Y2K REVIEW - ALL DATE WORK DONE ON THE 8-DIGIT          
002500*                 RUN-DATE AND RECORD-DATE FIELDS, WHICH CARRY A          
002600*                 FULL 4-DIGIT YEAR.  NO CHANGE REQUIRED.  SIGNED         
002700*                 OFF PER Y2K-0098.                                       
002800* 04/02/01  KA    REPLACED THE OLD CURRENT-DATE HEADER STAMP WITH         
002900*                 THE CONTROL RECORD'S RUN-DATE SO RERUNS CAN BE          
003000*                 DATED TO THE ORIGINAL BUSINESS DAY.  SR-1704.           
003100* 09/17/05  KA    ADDED RAW-RECORD REDEFINES FOR DIAGNOSTIC DUMPS         
003200*                 ON THE APPLIANCE AND CONSUMPTION RECORDS.               
003300*                 SR-1822.                                                
003400* 03/11/08  PJQ   AUDIT FOUND THE TOP-5 AND TARIFF TIP LINES WERE         
003500*                 DROPPING THE FIGURES THEY WERE SUPPOSED TO PROVE        
003600*                 - NO KWH ON THE TOP-5 TIP, NO SAVINGS PER KWH OR        
003700*                 NIGHT WINDOW HOURS ON THE TARIFF TIP.  BOTH NOW         
003800*                 STRING THE SUPPORTING FIGURES IN.  SR-1849.             
003900* 04/09/08  PJQ   SECTIONS 4 AND 5 (DAILY AND MONTHLY HISTORY)            
004000*                 WROTE DETAIL LINES WITH NO SECTION TITLE OR             
004100*                 COLUMN HEADER AHEAD OF THEM, UNLIKE EVERY OTHER         
004200*                 SECTION IN THE REPORT.  ADDED A TITLE AND A             
004300*                 COLUMN HEADER LINE, PRINTED ONCE AHEAD OF THE           
004400*                 FIRST DETAIL LINE IN EACH SECTION.  SR-1852.            
004500* 04/21/08  PJQ   COMMENTED UP THE DIVISIONS PER THE SHOP'S               
004600*                 DOCUMENTATION STANDARDS REVIEW.  NO LOGIC               
004700*                 CHANGED.  SR-1851.                                      
004800*****************************************************************         
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID.      NRGANL.                                                 
005100 AUTHOR.          D. KRANTZ.                                              
005200 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.           
005300 DATE-WRITTEN.    03/02/1985.                                             
005400 DATE-COMPILED.                                                           
005500 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.               
005600*                                                                         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT APPLIANCE-STAGED ASSIGN TO APPLSTG                            
006400                            ORGANIZATION IS LINE SEQUENTIAL               
006500                            FILE STATUS IS FS-APPLIANCE-STAGED.           
006600*                                                                         
006700     SELECT GROUP-STAGED    ASSIGN TO GROUPSTG                            
006800                            ORGANIZATION IS LINE SEQUENTIAL               
006900                            FILE STATUS IS FS-GROUP-STAGED.               
007000*                                                                         
007100     SELECT TARIFF-STAGED   ASSIGN TO TARIFSTG                            
007200                            ORGANIZATION IS LINE SEQUENTIAL               
007300                            FILE STATUS IS FS-TARIFF-STAGED.              
007400*                                                                         
007500     SELECT CONSUMPTION-FILE ASSIGN TO CONSUMP                            
007600                            ORGANIZATION IS LINE SEQUENTIAL               
007700                            FILE STATUS IS FS-CONSUMPTION-FILE.           
007800*                                                                         
007900     SELECT CONTROL-FILE    ASSIGN TO CONTROLF                            
008000                            ORGANIZATION IS LINE SEQUENTIAL               
008100                            FILE STATUS IS FS-CONTROL-FILE.               
008200*                                                                         
008300     SELECT ANALYSIS-REPORT ASSIGN TO ANALRPT                             
008400                            ORGANIZATION IS LINE SEQUENTIAL               
008500                            FILE STATUS IS FS-ANALYSIS-REPORT.            
008600*                                                                         
008700     SELECT HISTORY-SORT-WORK ASSIGN TO SORTWK1.                          
008800*                                                                         
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100*                                                                         
009200* STAGED APPLIANCE MASTER - WRITTEN BY NRGVAL AFTER EDIT.  ONE            
009300* RECORD PER APPLIANCE ON THE ACCOUNT.  U1.                               
009400 FD  APPLIANCE-STAGED                                                     
009500     LABEL RECORD IS STANDARD                                             
009600     RECORD CONTAINS 60 CHARACTERS.                                       
009700 01  APS-REG.                                                             
009800*    UNIQUE APPLIANCE KEY, ASSIGNED AT INTAKE.                            
009900     03  APS-ID                PIC 9(05).                                 
010000*    OWNING ACCOUNT.                                                      
010100     03  APS-USER-ID           PIC 9(05).                                 
010200*    ZERO WHEN THE APPLIANCE IS NOT ASSIGNED TO A GROUP.                  
010300     03  APS-GROUP-ID          PIC 9(05).                                 
010400*    DISPLAY NAME - ALSO THE TEXT THE KEYWORD SCAN MATCHES AGAINST        
010500*    IN 6030 BELOW.  SR-1465.                                             
010600     03  APS-NAME              PIC X(30).                                 
010700*    NAMEPLATE POWER DRAW, WATTS, ONE DECIMAL.                            
010800     03  APS-POWER-WATTS       PIC 9(05)V9(01).                           
010900*    AVERAGE HOURS PER DAY THE APPLIANCE RUNS.                            
011000     03  APS-USAGE-HOURS       PIC 9(02)V9(02).                           
011100*    NUMBER OF IDENTICAL UNITS ON THE ACCOUNT.                            
011200     03  APS-QUANTITY          PIC 9(03).                                 
011300*    'Y'/'N' - INACTIVE APPLIANCES ARE SKIPPED BY EVERY TOTAL.            
011400     03  APS-ACTIVE-FLAG       PIC X(01).                                 
011500*    PAD TO THE FULL 60-BYTE STAGED RECORD WIDTH.                         
011600     03  FILLER                PIC X(01).                                 
011700*                                                                         
011800* RAW-RECORD VIEW USED ONLY TO DUMP A RECORD THAT TRIPS A TABLE           
011900* OVERFLOW CHECK.  SR-1822.                                               
012000 01  WS-APS-REG-X REDEFINES APS-REG   PIC X(60).                          
012100*                                                                         
012200* STAGED APPLIANCE-GROUP MASTER.  GROUPS ARE A CONVENIENCE THE            
012300* CUSTOMER DEFINES (E.G. "KITCHEN", "HVAC") - U2 ROLLS APPLIANCE          
012400* FIGURES UP TO THIS LEVEL FOR THE GROUP SUMMARY SECTION.                 
012500 FD  GROUP-STAGED                                                         
012600     LABEL RECORD IS STANDARD                                             
012700     RECORD CONTAINS 32 CHARACTERS.                                       
012800 01  GRS-REG.                                                             
012900*    UNIQUE GROUP KEY - MATCHED AGAINST APS-GROUP-ID AT JOIN TIME.        
013000     03  GRS-ID                PIC 9(05).                                 
013100*    OWNING ACCOUNT.                                                      
013200     03  GRS-USER-ID           PIC 9(05).                                 
013300*    GROUP DISPLAY NAME FOR THE SUMMARY REPORT SECTION.                   
013400     03  GRS-NAME              PIC X(20).                                 
013500*    PAD TO THE FULL 32-BYTE STAGED RECORD WIDTH.                         
013600     03  FILLER                PIC X(02).                                 
013700*                                                                         
013800* STAGED TARIFF MASTER - SAME LAYOUT GETTARF READS.  NRGANL OPENS         
013900* ITS OWN COPY TO SCAN FOR THE FIRST ACTIVE NIGHT/PEAK WINDOW             
014000* DIRECTLY, SINCE GETTARF HAS NO OPCION FOR THAT LOOKUP.  SR-1465.        
014100 FD  TARIFF-STAGED                                                        
014200     LABEL RECORD IS STANDARD                                             
014300     RECORD CONTAINS 65 CHARACTERS.                                       
014400 01  TAS-REG.                                                             
014500*    UNIQUE TARIFF ROW KEY.                                               
014600     03  TAS-ID                PIC 9(05).                                 
014700*    OWNING ACCOUNT - TARIFFS ARE PER-CUSTOMER.                           
014800     03  TAS-USER-ID           PIC 9(05).                                 
014900*    DISPLAY NAME, E.G. "NIGHT RATE".                                     
015000     03  TAS-NAME              PIC X(30).                                 
015100*    WINDOW TYPE - THE 3020 SCAN BELOW LOOKS FOR 'NIGHT'/'PEAK'.          
015200     03  TAS-TYPE              PIC X(08).                                 
015300*    RATE PER KWH, 4 DECIMAL PLACES.                                      
015400     03  TAS-RATE              PIC 9(03)V9(04).                           
015500*    WINDOW OPENS/CLOSES AT THESE HOURS, 24-HOUR CLOCK.                   
015600     03  TAS-START-HOUR        PIC 9(02).                                 
015700     03  TAS-END-HOUR          PIC 9(02).                                 
015800*    'Y'/'N' - INACTIVE WINDOWS ARE IGNORED.                              
015900     03  TAS-ACTIVE-FLAG       PIC X(01).                                 
016000*    PAD TO THE FULL 65-BYTE STAGED RECORD WIDTH.                         
016100     03  FILLER                PIC X(05).                                 
016200*                                                                         
016300* DATED CONSUMPTION DETAIL - ONE ROW PER APPLIANCE PER DAY,               
016400* WRITTEN BY NRGVAL.  THIS IS THE HISTORY SECTIONS 4/5 SORT AND           
016500* BREAK ON.  U4.                                                          
016600 FD  CONSUMPTION-FILE                                                     
016700     LABEL RECORD IS STANDARD                                             
016800     RECORD CONTAINS 88 CHARACTERS.                                       
016900 01  CNS-REG.                                                             
017000*    UNIQUE CONSUMPTION ROW KEY.                                          
017100     03  CNS-RECORD-ID         PIC 9(07).                                 
017200*    OWNING ACCOUNT.                                                      
017300     03  CNS-USER-ID           PIC 9(05).                                 
017400*    APPLIANCE THIS ROW MEASURES - ZERO FOR A WHOLE-ACCOUNT ROW.          
017500     03  CNS-APPLIANCE-ID      PIC 9(05).                                 
017600*    CCYYMMDD - THE SORT KEY FOR SECTIONS 4 AND 5 BELOW.                  
017700     03  CNS-RECORD-DATE       PIC 9(08).                                 
017800*    ENERGY USED THAT DAY.                                                
017900     03  CNS-KWH               PIC 9(05)V9(04).                           
018000*    COST FOR THAT DAY AT THE TARIFF IN FORCE.                            
018100     03  CNS-COST              PIC 9(07)V9(02).                           
018200*    TARIFF WINDOW THE USAGE FELL IN.                                     
018300     03  CNS-TARIFF-TYPE       PIC X(08).                                 
018400*    HOURS THE APPLIANCE RAN THAT DAY.                                    
018500     03  CNS-USAGE-HOURS       PIC 9(02)V9(02).                           
018600*    APPLIANCE NAME CARRIED REDUNDANTLY SO THE EXPORT/REPORT              
018700*    PROGRAMS DO NOT NEED THE APPLIANCE TABLE LOADED.                     
018800     03  CNS-APPLIANCE-NAME    PIC X(30).                                 
018900*    PAD TO THE FULL 88-BYTE CONSUMPTION RECORD WIDTH.                    
019000     03  FILLER                PIC X(03).                                 
019100*                                                                         
019200* RAW-RECORD VIEW USED FOR DIAGNOSTIC DUMPS ON SORT FAILURE.              
019300* SR-1822.                                                                
019400 01  WS-CNS-REG-X REDEFINES CNS-REG   PIC X(88).                          
019500*                                                                         
019600* 04/02/01  KA - CONTROL FILE REPLACED THE OLD HARD-CODED                 
019700* CURRENT-DATE HEADER STAMP SO A RERUN CARRIES THE ORIGINAL               
019800* BUSINESS DAY.  SR-1704.                                                 
019900* ONE-RECORD CONTROL FILE - THE BUSINESS DATE AND HOUR THIS RUN           
020000* STAMPS EVERY REPORT WITH, PLUS THE CALENDAR LENGTH OF THE               
020100* CURRENT MONTH FOR THE PROJECTION MATH IN 5000.  SR-1704.                
020200 FD  CONTROL-FILE                                                         
020300     LABEL RECORD IS STANDARD                                             
020400     RECORD CONTAINS 20 CHARACTERS.                                       
020500 01  CTL-REG.                                                             
020600*    CCYYMMDD - STAMPED ON THE REPORT HEADER, NOT TODAY'S DATE, SO        
020700*    A RERUN CARRIES THE ORIGINAL BUSINESS DAY.  SR-1704.                 
020800     03  CTL-RUN-DATE          PIC 9(08).                                 
020900*    HOUR THE RUN WAS SCHEDULED FOR.                                      
021000     03  CTL-RUN-HOUR          PIC 9(02).                                 
021100*    DAYS IN THE CURRENT CALENDAR MONTH - DRIVES THE REMAINING-           
021200*    DAYS PROJECTION IN 5000-COMPUTE-DASHBOARD.                           
021300     03  CTL-DAYS-IN-MONTH     PIC 9(02).                                 
021400*    PAD TO THE FULL 20-BYTE CONTROL RECORD WIDTH.                        
021500     03  FILLER                PIC X(08).                                 
021600*                                                                         
021700* BREAKOUT VIEW OF THE RUN DATE - YEAR, MONTH, DAY - USED BY THE          
021800* MONTH-OVER-MONTH COMPARE AND THE FORECAST.  SR-1301.                    
021900 01  WS-CTL-RUN-DATE-X REDEFINES CTL-RUN-DATE.                            
022000     03  RD-YEAR               PIC 9(04).                                 
022100     03  RD-MONTH              PIC 9(02).                                 
022200     03  RD-DAY                PIC 9(02).                                 
022300*                                                                         
022400 FD  ANALYSIS-REPORT                                                      
022500     LABEL RECORD IS STANDARD                                             
022600     RECORD CONTAINS 132 CHARACTERS.                                      
022700 01  AR-LINE                   PIC X(132).                                
022800*                                                                         
022900* SORT WORK FILE FOR 4000-SORT-CONSUMPTION-BY-DATE.  MIRRORS              
023000* CNS-REG FIELD FOR FIELD SO THE OUTPUT PROCEDURE CAN MOVE A              
023100* SORTED RECORD STRAIGHT ACROSS WITHOUT RE-EDITING IT.  U4.               
023200 SD  HISTORY-SORT-WORK                                                    
023300     DATA RECORD IS HSW-REC.                                              
023400 01  HSW-REC.                                                             
023500     03  HSW-RECORD-ID         PIC 9(07).                                 
023600     03  HSW-USER-ID           PIC 9(05).                                 
023700     03  HSW-APPLIANCE-ID      PIC 9(05).                                 
023800*    SORT KEY - ASCENDING DATE DRIVES THE MONTH/DAY CONTROL BREAK         
023900*    IN THE OUTPUT PROCEDURE.                                             
024000     03  HSW-DATE              PIC 9(08).                                 
024100     03  HSW-KWH               PIC 9(05)V9(04).                           
024200     03  HSW-COST              PIC 9(07)V9(02).                           
024300     03  HSW-TARIFF-TYPE       PIC X(08).                                 
024400     03  HSW-USAGE-HOURS       PIC 9(02)V9(02).                           
024500     03  HSW-APPLIANCE-NAME    PIC X(30).                                 
024600     03  FILLER                PIC X(03).                                 
024700*                                                                         
024800 WORKING-STORAGE SECTION.                                                 
024900*                                                                         
025000* ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE - RESET BY COBOL ON          
025100* EVERY OPEN/READ/CLOSE AGAINST THE FILE IT NAMES.                        
025200 77  FS-APPLIANCE-STAGED       PIC X(02) VALUE ZEROES.                    
025300 77  FS-GROUP-STAGED           PIC X(02) VALUE ZEROES.                    
025400 77  FS-TARIFF-STAGED          PIC X(02) VALUE ZEROES.                    
025500 77  FS-CONSUMPTION-FILE       PIC X(02) VALUE ZEROES.                    
025600 77  FS-CONTROL-FILE           PIC X(02) VALUE ZEROES.                    
025700 77  FS-ANALYSIS-REPORT        PIC X(02) VALUE ZEROES.                    
025800*    SORT-RETURN IS CHECKED INSTEAD OF THIS BYTE FOR THE SORT             
025900*    ITSELF - KEPT FOR SYMMETRY WITH THE OTHER FILES ONLY.                
026000 77  FS-HISTORY-SORT           PIC X(02) VALUE ZEROES.                    
026100*                                                                         
026200* APPLIANCE TABLE - LOADED ONCE FROM APPLIANCE-STAGED.  U1/U2/U6.         
026300 01  WS-APPLIANCE-TABLE.                                                  
026400     03  APL-ENTRY OCCURS 200 TIMES INDEXED BY APL-IDX.                   
026500*            CARRIED STRAIGHT ACROSS FROM APS-REG AT LOAD TIME.           
026600         05  AT-ID             PIC 9(05).                                 
026700         05  AT-GROUP-ID       PIC 9(05).                                 
026800         05  AT-NAME           PIC X(30).                                 
026900         05  AT-POWER-WATTS    PIC 9(05)V9(01).                           
027000         05  AT-USAGE-HOURS    PIC 9(02)V9(02).                           
027100         05  AT-QUANTITY       PIC 9(03).                                 
027200         05  AT-ACTIVE-FLAG    PIC X(01).                                 
027300*            COMPUTED BY 1110-COMPUTE-ONE-APPLIANCE - NOT PRESENT         
027400*            ON THE STAGED RECORD.  SR-1233.                              
027500         05  AT-DAILY-KWH      PIC 9(05)V9(04).                           
027600         05  AT-MONTHLY-KWH    PIC 9(07)V9(04).                           
027700         05  AT-DAILY-COST     PIC 9(07)V9(02).                           
027800         05  AT-MONTHLY-COST   PIC 9(09)V9(02).                           
027900*    NUMBER OF APPLIANCE ROWS ACTUALLY LOADED, 200 MAX.                   
028000 01  APL-COUNT                 PIC 9(05) COMP VALUE ZERO.                 
028100*                                                                         
028200* 06/14/87  DK - GROUP TABLE ADDED WITH THE GROUP SUMMARY                 
028300* SECTION.  SR-1140.  LOADED FROM GROUP-STAGED, SUMMED FROM THE           
028400* APPLIANCE TABLE ABOVE BY A SEARCH ON GT-ID.  U2.                        
028500 01  WS-GROUP-TABLE.                                                      
028600     03  GRP-ENTRY OCCURS 50 TIMES INDEXED BY GRP-IDX.                    
028700         05  GT-ID             PIC 9(05).                                 
028800         05  GT-NAME           PIC X(20).                                 
028900*            NUMBER OF ACTIVE APPLIANCES FOUND IN THIS GROUP BY           
029000*            THE SEARCH IN 2110-ACCUMULATE-ONE-APPLIANCE.                 
029100         05  GT-COUNT          PIC 9(05) COMP.                            
029200         05  GT-DAILY-KWH      PIC 9(07)V9(04).                           
029300         05  GT-MONTHLY-KWH    PIC 9(09)V9(04).                           
029400         05  GT-DAILY-COST     PIC 9(07)V9(02).                           
029500         05  GT-MONTHLY-COST   PIC 9(09)V9(02).                           
029600*    NUMBER OF GROUP ROWS ACTUALLY LOADED, 50 MAX.                        
029700 01  GRP-COUNT                 PIC 9(05) COMP VALUE ZERO.                 
029800*                                                                         
029900* 02/09/90  RD - TOP-5 CONSUMER TABLE ADDED WITH THE DASHBOARD            
030000* BLOCK.  KEPT IN DESCENDING ORDER BY DAILY KWH AT ALL TIMES.             
030100* SR-1233.                                                                
030200 01  WS-TOP5-TABLE.                                                       
030300     03  TOP5-ENTRY OCCURS 5 TIMES INDEXED BY TOP5-IDX.                   
030400         05  T5-NAME           PIC X(30).                                 
030500         05  T5-KWH            PIC 9(05)V9(04).                           
030600*    HOW MANY OF THE 5 SLOTS ABOVE ARE ACTUALLY IN USE - STARTS           
030700*    AT ZERO AND CLIMBS TO 5, THEN STAYS THERE.                           
030800 01  TOP5-FILLED-COUNT         PIC 9(01) COMP VALUE ZERO.                 
030900*    BUBBLE-SORT SCRATCH - OUTER/INNER LOOP CONTROLS AND THE              
031000*    SWAP-TEMP USED BY 1222-BUBBLE-COMPARE.                               
031100 01  WS-BUBBLE-PASS            PIC 9(01) COMP.                            
031200 01  WS-BUBBLE-POS             PIC 9(01) COMP.                            
031300 01  WS-SWAP-NAME              PIC X(30).                                 
031400 01  WS-SWAP-KWH               PIC 9(05)V9(04).                           
031500*                                                                         
031600* 04/18/95  TKO - KEYWORD LOOKUP TABLE ADDED WITH THE SAVINGS             
031700* RECOMMENDATION SECTION.  FOR U6 PER-APPLIANCE TIPS.  SR-1465.           
031800 01  WS-KEYWORD-TABLE.                                                    
031900     03  KW-ENTRY OCCURS 21 TIMES INDEXED BY KW-IDX.                      
032000*            UPPERCASE KEYWORD TEXT HARD-CODED BY 0200-INIT-              
032100*            KEYWORD-TABLE - NOT LOADED FROM ANY FILE.                    
032200         05  KW-TEXT           PIC X(20).                                 
032300*            LENGTH OF KW-TEXT, KEPT SEPARATE SO THE SCAN IN 6033         
032400*            NEVER HAS TO COUNT TRAILING SPACES ITSELF.                   
032500         05  KW-LEN            PIC 9(02) COMP.                            
032600*            CANNED SENTENCE PRINTED WHEN THIS KEYWORD MATCHES AN         
032700*            APPLIANCE NAME.                                              
032800         05  KW-TIP-CODE       PIC X(20).                                 
032900*    UPPERCASED COPY OF THE APPLIANCE NAME BEING TESTED - KEYWORD         
033000*    TEXT IS STORED UPPERCASE SO THE COMPARE IN 6032 IS CASE-             
033100*    INSENSITIVE.                                                         
033200 01  WS-SCAN-NAME-UPPER        PIC X(30).                                 
033300*    TIP TEXT FOR THE FIRST KEYWORD THAT MATCHES THIS APPLIANCE.          
033400 01  WS-MATCHED-TIP            PIC X(20).                                 
033500 01  WS-FOUND-FLAG             PIC X(01).                                 
033600*    SCAN POSITION AND LAST VALID START POSITION FOR THE KEYWORD-         
033700*    IN-NAME SUBSTRING TEST.                                              
033800 01  WS-SUB-POS                PIC 9(02) COMP.                            
033900 01  WS-MAX-START-POS          PIC 9(02) COMP.                            
034000*                                                                         
034100* TARIFF ENGINE - GETTARF IS THE SYSTEM OF RECORD FOR RATE-FOR-           
034200* HOUR AND AVERAGE-RATE.  THE NIGHT/PEAK FLAGS BELOW COME FROM            
034300* A DIRECT SCAN OF TARIFF-STAGED, NOT FROM GETTARF.  SR-1465.             
034400* 04/18/95  TKO - ADDED SO THE TARIFF-OPTIMIZATION TIP COULD              
034500* QUOTE AN ACTUAL SAVINGS FIGURE INSTEAD OF CANNED TEXT.                  
034600* LINKAGE FIELDS PASSED TO GETTARF - SAME FOUR PARAMETERS ON              
034700* EVERY CALL REGARDLESS OF OPCION.                                        
034800 01  WS-TARIFF-OPCION          PIC X(01).                                 
034900 01  WS-TARIFF-HOUR            PIC 9(02).                                 
035000 01  WS-TARIFF-NAME            PIC X(30).                                 
035100 01  WS-TARIFF-RATE            PIC 9(03)V9(04).                           
035200*    AVERAGE RATE ACROSS ALL ACTIVE TARIFFS - RETURNED BY OPCION          
035300*    'A', USED TO COST EVERY APPLIANCE IN 1110.                           
035400 01  WS-AVERAGE-RATE           PIC 9(03)V9(04) VALUE ZERO.                
035500*    SET BY 3020-TEST-NIGHT-PEAK WHEN AT LEAST ONE ACTIVE NIGHT           
035600*    TARIFF ROW WAS FOUND ON TARIFF-STAGED.  SR-1465.                     
035700 01  WS-NIGHT-ACTIVE           PIC X(01) VALUE 'N'.                       
035800 01  WS-NIGHT-RATE             PIC 9(03)V9(04) VALUE ZERO.                
035900 01  WS-NIGHT-START-HOUR       PIC 9(02) VALUE ZERO.                      
036000 01  WS-NIGHT-END-HOUR         PIC 9(02) VALUE ZERO.                      
036100*    SAME IDEA AS THE NIGHT FIELDS ABOVE, FOR THE PEAK WINDOW.            
036200 01  WS-PEAK-ACTIVE            PIC X(01) VALUE 'N'.                       
036300 01  WS-PEAK-RATE              PIC 9(03)V9(04) VALUE ZERO.                
036400*    TARIFF IN FORCE RIGHT NOW (CTL-RUN-HOUR) - PRINTED ON THE            
036500*    DASHBOARD BY 5200-PRINT-DASHBOARD.                                   
036600 01  WS-CURRENT-TARIFF-NAME    PIC X(30).                                 
036700 01  WS-CURRENT-TARIFF-RATE    PIC 9(03)V9(04).                           
036800*                                                                         
036900* FLEET, MONTH AND FORECAST FIGURES - U1, U4, U5.                         
037000* 11/30/92  JH - MONTH-OVER-MONTH AND PROJECTION FIELDS BELOW             
037100* ADDED WITH THE DASHBOARD EXPANSION.  SR-1301.                           
037200* RUNNING TOTAL OF DAILY KWH ACROSS ALL ACTIVE APPLIANCES -               
037300* PRINTED AS THE FLEET TOTAL LINE IN SECTION 1.                           
037400 01  WS-FLEET-DAILY-KWH        PIC 9(07)V9(04) VALUE ZERO.                
037500*    CURRENT AND PRIOR CALENDAR MONTH, BROKEN OUT OF CTL-RUN-DATE         
037600*    SO 4700 CAN TELL WHICH SORTED MONTH IS WHICH.  SR-1301.              
037700 01  WS-CUR-MONTH-YEAR         PIC 9(04).                                 
037800 01  WS-CUR-MONTH-MONTH        PIC 9(02).                                 
037900 01  WS-PREV-MONTH-YEAR        PIC 9(04).                                 
038000 01  WS-PREV-MONTH-MONTH       PIC 9(02).                                 
038100*    DATE AND RUNNING TOTALS FOR THE DAY CURRENTLY BEING BROKEN           
038200*    ON IN THE SORT OUTPUT PROCEDURE.                                     
038300 01  WS-CUR-DAY                PIC 9(08).                                 
038400 01  WS-DAY-KWH                PIC 9(07)V9(04).                           
038500 01  WS-DAY-COST               PIC 9(09)V9(02).                           
038600*    SAME IDEA ONE LEVEL UP - RUNNING TOTALS FOR THE MONTH                
038700*    CURRENTLY BEING BROKEN ON.                                           
038800 01  WS-MONTH-KWH              PIC 9(07)V9(04).                           
038900 01  WS-MONTH-COST             PIC 9(09)V9(02).                           
039000 01  WS-MONTH-REC-COUNT        PIC 9(07) COMP.                            
039100 01  WS-MONTH-DAY-COUNT        PIC 9(02) COMP.                            
039200 01  WS-MONTH-AVG-DAILY-KWH    PIC 9(07)V9(04).                           
039300*    CAPTURED BY 4700-ACCUMULATE-CUR-PREV-MONTH WHEN THE MONTH            
039400*    BREAK MATCHES THE CONTROL RECORD'S CURRENT/PREVIOUS MONTH.           
039500*    FEEDS THE MONTH-OVER-MONTH COMPARE BELOW.  SR-1301.                  
039600 01  WS-CURRENT-MONTH-KWH      PIC 9(07)V9(04) VALUE ZERO.                
039700 01  WS-CURRENT-MONTH-COST     PIC 9(09)V9(02) VALUE ZERO.                
039800 01  WS-PREVIOUS-MONTH-KWH     PIC 9(07)V9(04) VALUE ZERO.                
039900*    SIGNED - CONSUMPTION CAN BE UP OR DOWN MONTH OVER MONTH.             
040000 01  WS-COMPARISON-PERCENT     PIC S9(05)V9(01).                          
040100*    DASHBOARD FIGURES COMPUTED IN 5000 FROM THE FLEET DAILY KWH          
040200*    AND THE CURRENT TARIFF RATE.                                         
040300 01  WS-DASH-MONTHLY-KWH       PIC 9(09)V9(02).                           
040400 01  WS-DASH-DAILY-COST        PIC 9(09)V9(02).                           
040500 01  WS-DASH-MONTHLY-COST      PIC 9(11)V9(02).                           
040600*    DAYS LEFT IN THE CALENDAR MONTH - CTL-DAYS-IN-MONTH MINUS            
040700*    THE DAY-OF-MONTH FROM THE RUN DATE.                                  
040800 01  WS-REMAINING-DAYS         PIC 9(02) COMP.                            
040900*    END-OF-MONTH AND END-OF-YEAR PROJECTIONS BUILT FROM THE              
041000*    FLEET DAILY FIGURE AND THE REMAINING-DAYS COUNT.  SR-1301.           
041100 01  WS-PROJECTED-MONTHLY-KWH  PIC 9(09)V9(02).                           
041200 01  WS-PROJECTED-MONTHLY-COST PIC 9(11)V9(02).                           
041300 01  WS-PROJECTED-YEARLY-KWH   PIC 9(09)V9(02).                           
041400 01  WS-PROJECTED-YEARLY-COST  PIC 9(11)V9(02).                           
041500*                                                                         
041600* SECTION-HEADER PRINTED-ONCE SWITCHES.  SR-1852.                         
041700 01  WS-DAY-HEADER-SWITCH      PIC X(01) VALUE 'N'.                       
041800     88  DAY-HEADER-PRINTED                 VALUE 'Y'.                    
041900     88  DAY-HEADER-NOT-PRINTED             VALUE 'N'.                    
042000 01  WS-MONTH-HEADER-SWITCH    PIC X(01) VALUE 'N'.                       
042100     88  MONTH-HEADER-PRINTED               VALUE 'Y'.                    
042200     88  MONTH-HEADER-NOT-PRINTED           VALUE 'N'.                    
042300*                                                                         
042400* RECOMMENDATION WORK FIELDS - U6.                                        
042500* 04/18/95  TKO - ADDED WITH THE SAVINGS RECOMMENDATION SECTION.          
042600* SR-1465.                                                                
042700* ONE RECOMMENDATION'S TYPE/PRIORITY/TEXT, BUILT BY WHICHEVER OF          
042800* 6010/6020/6030/6040 FIRES AND PRINTED BY 6500.                          
042900 01  WS-REC-TYPE               PIC X(20).                                 
043000 01  WS-REC-PRIORITY           PIC X(06).                                 
043100 01  WS-REC-DETAIL             PIC X(60).                                 
043200*    DOLLARS PER MONTH A CUSTOMER COULD SAVE BY SHIFTING LOAD             
043300*    INTO THE NIGHT WINDOW.  SR-1849.                                     
043400 01  WS-TARIFF-SAVINGS         PIC 9(03)V9(02).                           
043500*    EDITED COPIES OF THE FIGURES STRUNG INTO WS-REC-DETAIL BY            
043600*    6011 AND 6020 - THE FIX FOR THE SR-1849 AUDIT FINDING.               
043700 01  WS-EDIT-REC-KWH           PIC Z(4)9.9999.                            
043800 01  WS-EDIT-REC-SAVINGS       PIC ZZ9.99.                                
043900 01  WS-EDIT-REC-HOUR          PIC Z9.                                    
044000*    STRING POINTER FOR BUILDING WS-REC-DETAIL.  SR-1849.                 
044100 01  WS-REC-POS                PIC 9(03) COMP.                            
044200*                                                                         
044300* PRINT LINES - ONE GROUP PER REPORT LINE STYLE.  EVERY GROUP             
044400* CARRIES ITS OWN TRAILING FILLER OUT TO 132 COLUMNS.                     
044500 01  AR-BLANK-LINE              PIC X(132) VALUE SPACES.                  
044600 01  AR-DASH-LINE               PIC X(132) VALUE ALL '-'.                 
044700*                                                                         
044800 01  AR-TITLE-LINE.                                                       
044900     03  FILLER                PIC X(02) VALUE SPACES.                    
045000     03  AR-TITLE-TEXT          PIC X(60).                                
045100     03  FILLER                PIC X(70) VALUE SPACES.                    
045200*                                                                         
045300* RUN-DATE/HOUR STAMP PRINTED AT THE TOP OF EVERY REPORT SECTION.         
045400 01  AR-RUN-HEADER.                                                       
045500     03  FILLER                PIC X(06) VALUE 'RUN: '.                   
045600     03  AR-RUN-DATE            PIC 9(08).                                
045700     03  FILLER                PIC X(04) VALUE SPACES.                    
045800     03  FILLER                PIC X(06) VALUE 'HOUR: '.                  
045900     03  AR-RUN-HOUR            PIC 9(02).                                
046000     03  FILLER                PIC X(106) VALUE SPACES.                   
046100*                                                                         
046200* SECTION 1 COLUMN HEADER - ONE LINE OVER THE APPLIANCE DETAIL.           
046300 01  AR-APL-HEADER.                                                       
046400     03  FILLER                PIC X(02) VALUE SPACES.                    
046500     03  FILLER                PIC X(30) VALUE 'APPLIANCE'.               
046600     03  FILLER                PIC X(08) VALUE 'WATTS'.                   
046700     03  FILLER                PIC X(08) VALUE 'HRS/DAY'.                 
046800     03  FILLER                PIC X(06) VALUE 'QTY'.                     
046900     03  FILLER                PIC X(12) VALUE 'DAILY KWH'.               
047000     03  FILLER                PIC X(12) VALUE 'MONTH KWH'.               
047100     03  FILLER                PIC X(12) VALUE 'DAILY COST'.              
047200     03  FILLER                PIC X(12) VALUE 'MONTH COST'.              
047300     03  FILLER                PIC X(18) VALUE SPACES.                    
047400*                                                                         
047500* SECTION 1 DETAIL LINE - ONE PER ACTIVE APPLIANCE.                       
047600 01  AR-APL-DETAIL.                                                       
047700     03  FILLER                PIC X(02) VALUE SPACES.                    
047800     03  AR-APL-NAME            PIC X(30).                                
047900     03  AR-APL-WATTS           PIC ZZZZ9.9.                              
048000     03  FILLER                PIC X(02) VALUE SPACES.                    
048100     03  AR-APL-HOURS           PIC Z9.99.                                
048200     03  FILLER                PIC X(02) VALUE SPACES.                    
048300     03  AR-APL-QTY             PIC ZZ9.                                  
048400     03  FILLER                PIC X(03) VALUE SPACES.                    
048500     03  AR-APL-DAILY-KWH       PIC ZZ9.999.                              
048600     03  FILLER                PIC X(02) VALUE SPACES.                    
048700     03  AR-APL-MONTHLY-KWH     PIC Z(4)9.99.                             
048800     03  FILLER                PIC X(02) VALUE SPACES.                    
048900     03  AR-APL-DAILY-COST      PIC Z(4)9.99.                             
049000     03  FILLER                PIC X(02) VALUE SPACES.                    
049100     03  AR-APL-MONTHLY-COST    PIC Z(6)9.99.                             
049200     03  FILLER                PIC X(16) VALUE SPACES.                    
049300*                                                                         
049400* SECTION 1 FLEET-TOTAL LINE, PRINTED ONCE AFTER THE LAST                 
049500* APPLIANCE DETAIL LINE.                                                  
049600 01  AR-APL-TOTAL.                                                        
049700     03  FILLER                PIC X(02) VALUE SPACES.                    
049800     03  FILLER                PIC X(30) VALUE                            
049900             'FLEET TOTAL (ACTIVE)'.                                      
050000     03  FILLER                PIC X(38) VALUE SPACES.                    
050100     03  AR-TOTAL-DAILY-KWH     PIC Z(6)9.99.                             
050200     03  FILLER                PIC X(02) VALUE SPACES.                    
050300     03  FILLER                PIC X(50) VALUE SPACES.                    
050400*                                                                         
050500* SECTION 2 DETAIL LINE - ONE PER TOP-5 CONSUMER, RANK 1-5.               
050600* SR-1233.                                                                
050700 01  AR-TOP5-DETAIL.                                                      
050800     03  FILLER                PIC X(04) VALUE SPACES.                    
050900     03  AR-TOP5-RANK           PIC 9.                                    
051000     03  FILLER                PIC X(03) VALUE SPACES.                    
051100     03  AR-TOP5-NAME           PIC X(30).                                
051200     03  FILLER                PIC X(04) VALUE SPACES.                    
051300     03  AR-TOP5-KWH            PIC ZZ9.999.                              
051400     03  FILLER                PIC X(84) VALUE SPACES.                    
051500*                                                                         
051600* SECTION 3 DETAIL LINE - ONE PER APPLIANCE GROUP.  SR-1140.              
051700 01  AR-GRP-DETAIL.                                                       
051800     03  FILLER                PIC X(02) VALUE SPACES.                    
051900     03  AR-GRP-NAME            PIC X(20).                                
052000     03  FILLER                PIC X(02) VALUE SPACES.                    
052100     03  AR-GRP-COUNT           PIC ZZ9.                                  
052200     03  FILLER                PIC X(03) VALUE SPACES.                    
052300     03  AR-GRP-DAILY-KWH       PIC Z(4)9.99.                             
052400     03  FILLER                PIC X(02) VALUE SPACES.                    
052500     03  AR-GRP-MONTHLY-KWH     PIC Z(6)9.99.                             
052600     03  FILLER                PIC X(02) VALUE SPACES.                    
052700     03  AR-GRP-DAILY-COST      PIC Z(4)9.99.                             
052800     03  FILLER                PIC X(02) VALUE SPACES.                    
052900     03  AR-GRP-MONTHLY-COST    PIC Z(6)9.99.                             
053000     03  FILLER                PIC X(60) VALUE SPACES.                    
053100*                                                                         
053200* ONE-TIME COLUMN HEADER FOR SECTION 4, PRINTED AHEAD OF THE              
053300* FIRST DAILY DETAIL LINE.  SR-1852.                                      
053400 01  AR-DAY-HEADER.                                                       
053500     03  FILLER                PIC X(02) VALUE SPACES.                    
053600     03  FILLER                PIC X(08) VALUE 'DATE'.                    
053700     03  FILLER                PIC X(04) VALUE SPACES.                    
053800     03  FILLER                PIC X(08) VALUE 'KWH'.                     
053900     03  FILLER                PIC X(03) VALUE SPACES.                    
054000     03  FILLER                PIC X(10) VALUE 'COST'.                    
054100     03  FILLER                PIC X(97) VALUE SPACES.                    
054200*                                                                         
054300 01  AR-DAY-DETAIL.                                                       
054400     03  FILLER                PIC X(02) VALUE SPACES.                    
054500     03  AR-DAY-DATE            PIC 9(08).                                
054600     03  FILLER                PIC X(04) VALUE SPACES.                    
054700     03  AR-DAY-KWH             PIC Z(4)9.99.                             
054800     03  FILLER                PIC X(03) VALUE SPACES.                    
054900     03  AR-DAY-COST            PIC Z(6)9.99.                             
055000     03  FILLER                PIC X(98) VALUE SPACES.                    
055100*                                                                         
055200* ONE-TIME COLUMN HEADER FOR SECTION 5, PRINTED AHEAD OF THE              
055300* FIRST MONTHLY DETAIL LINE.  SR-1852.                                    
055400 01  AR-MONTH-HEADER.                                                     
055500     03  FILLER                PIC X(02) VALUE SPACES.                    
055600     03  FILLER                PIC X(07) VALUE 'MONTH'.                   
055700     03  FILLER                PIC X(03) VALUE SPACES.                    
055800     03  FILLER                PIC X(09) VALUE 'KWH'.                     
055900     03  FILLER                PIC X(02) VALUE SPACES.                    
056000     03  FILLER                PIC X(10) VALUE 'COST'.                    
056100     03  FILLER                PIC X(02) VALUE SPACES.                    
056200     03  FILLER                PIC X(08) VALUE 'AVG KWH'.                 
056300     03  FILLER                PIC X(02) VALUE SPACES.                    
056400     03  FILLER                PIC X(03) VALUE 'DAY'.                     
056500     03  FILLER                PIC X(84) VALUE SPACES.                    
056600*                                                                         
056700 01  AR-MONTH-DETAIL.                                                     
056800     03  FILLER                PIC X(02) VALUE SPACES.                    
056900     03  AR-MONTH-YEAR          PIC 9(04).                                
057000     03  FILLER                PIC X(01) VALUE '/'.                       
057100     03  AR-MONTH-MONTH         PIC 9(02).                                
057200     03  FILLER                PIC X(03) VALUE SPACES.                    
057300     03  AR-MONTH-KWH           PIC Z(5)9.99.                             
057400     03  FILLER                PIC X(02) VALUE SPACES.                    
057500     03  AR-MONTH-COST          PIC Z(6)9.99.                             
057600     03  FILLER                PIC X(02) VALUE SPACES.                    
057700     03  AR-MONTH-AVG-KWH       PIC Z(4)9.99.                             
057800     03  FILLER                PIC X(02) VALUE SPACES.                    
057900     03  AR-MONTH-DAYS          PIC ZZ9.                                  
058000     03  FILLER                PIC X(67) VALUE SPACES.                    
058100*                                                                         
058200* GENERIC LABEL/DOLLAR-AMOUNT LINE - USED THROUGHOUT SECTION 6,           
058300* THE DASHBOARD.                                                          
058400 01  AR-LABEL-AMOUNT-LINE.                                                
058500     03  FILLER                PIC X(02) VALUE SPACES.                    
058600     03  AR-LABEL               PIC X(40).                                
058700     03  FILLER                PIC X(02) VALUE SPACES.                    
058800     03  AR-AMOUNT              PIC Z(8)9.99.                             
058900     03  FILLER                PIC X(79) VALUE SPACES.                    
059000*                                                                         
059100* LABEL/NAME/RATE LINE - USED ONCE ON THE DASHBOARD FOR THE               
059200* CURRENT TARIFF IN FORCE.                                                
059300 01  AR-LABEL-NAME-LINE.                                                  
059400     03  FILLER                PIC X(02) VALUE SPACES.                    
059500     03  AR-LABEL2              PIC X(20).                                
059600     03  AR-NAME2               PIC X(30).                                
059700     03  FILLER                PIC X(03) VALUE SPACES.                    
059800     03  AR-RATE2               PIC Z9.9999.                              
059900     03  FILLER                PIC X(75) VALUE SPACES.                    
060000*                                                                         
060100* SECTION 7 DETAIL LINE - ONE PER RECOMMENDATION BUILT IN 6000.           
060200 01  AR-REC-LINE.                                                         
060300     03  FILLER                PIC X(02) VALUE SPACES.                    
060400     03  AR-REC-TYPE            PIC X(20).                                
060500     03  FILLER                PIC X(02) VALUE SPACES.                    
060600     03  AR-REC-PRIORITY        PIC X(06).                                
060700     03  FILLER                PIC X(02) VALUE SPACES.                    
060800     03  AR-REC-DETAIL          PIC X(60).                                
060900     03  FILLER                PIC X(40) VALUE SPACES.                    
061000*                                                                         
061100 LINKAGE SECTION.                                                         
061200*                                                                         
061300 PROCEDURE DIVISION.                                                      
061400*                                                                         
061500 0000-MAIN-PARA.                                                          
061600*    ONE PASS, TOP TO BOTTOM, NO RESTART LOGIC - IF THE RUN DIES          
061700*    PARTWAY THROUGH, OPERATIONS RERUNS THE WHOLE JOB STEP.  THE          
061800*    ANALYSIS-REPORT IS NOT AN UPDATE PROGRAM, SO THERE IS                
061900*    NOTHING TO BACK OUT.                                                 
062000*    OPEN EVERY FILE AND BUILD THE IN-MEMORY TABLES BEFORE ANY            
062100*    REPORT SECTION IS PRINTED.                                           
062200     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
062300     PERFORM 0200-INIT-KEYWORD-TABLE THRU 0200-EXIT.                      
062400     PERFORM 0300-READ-CONTROL-RECORD THRU 0300-EXIT.                     
062500     PERFORM 1000-LOAD-APPLIANCE-TABLE THRU 1000-EXIT.                    
062600     PERFORM 2000-LOAD-GROUP-TABLE THRU 2000-EXIT.                        
062700     PERFORM 3000-LOAD-TARIFF-ENGINE THRU 3000-EXIT.                      
062800*    SECTION 1/2 - PER-APPLIANCE FIGURES, THEN THE DETAIL AND             
062900*    TOP-5 REPORT SECTIONS THAT DEPEND ON THEM.  U1.                      
063000     PERFORM 1100-COMPUTE-APPLIANCE-FIGURES THRU 1100-EXIT.               
063100     PERFORM 1300-PRINT-APPLIANCE-DETAIL THRU 1300-EXIT.                  
063200     PERFORM 1400-PRINT-TOP-CONSUMERS THRU 1400-EXIT.                     
063300*    SECTION 3 - GROUP ROLL-UP, RUN AFTER THE APPLIANCE FIGURES           
063400*    ABOVE SO THERE IS SOMETHING TO ACCUMULATE.  U2.                      
063500     PERFORM 2100-ACCUMULATE-GROUP-FIGURES THRU 2100-EXIT.                
063600     PERFORM 2400-PRINT-GROUP-SUMMARY THRU 2400-EXIT.                     
063700*    SECTIONS 4/5 - SORT AND BREAK THE DATED HISTORY, CAPTURING           
063800*    THE CURRENT/PREVIOUS MONTH TOTALS THE DASHBOARD NEEDS.  U4.          
063900     PERFORM 4000-SORT-CONSUMPTION-BY-DATE THRU 4000-EXIT.                
064000*    SECTION 6 - DASHBOARD AND FORECAST, BUILT FROM THE FLEET AND         
064100*    MONTH TOTALS ACCUMULATED ABOVE.  U5.                                 
064200     PERFORM 5000-COMPUTE-DASHBOARD THRU 5000-EXIT.                       
064300     PERFORM 5200-PRINT-DASHBOARD THRU 5200-EXIT.                         
064400*    SECTION 7 - SAVINGS RECOMMENDATIONS, LAST BECAUSE THEY DRAW          
064500*    ON FIGURES FROM EVERY SECTION ABOVE.  U6.                            
064600     PERFORM 6000-BUILD-RECOMMENDATIONS THRU 6000-EXIT.                   
064700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                             
064800     STOP RUN.                                                            
064900*                                                                         
065000*****************************************************************         
065100* 0100 - OPEN EVERY FILE THE RUN WILL TOUCH.  CONSUMPTION-FILE IS         
065200* OPENED HERE AND READ LATER BY THE SORT'S INPUT PROCEDURE.               
065300*****************************************************************         
065400 0100-OPEN-FILES.                                                         
065500*    ANY BAD OPEN STATUS STOPS THE RUN COLD - THERE IS NO PARTIAL         
065600*    ANALYSIS REPORT WORTH PRINTING WITHOUT ALL SIX FILES.                
065700     OPEN INPUT APPLIANCE-STAGED.                                         
065800     IF FS-APPLIANCE-STAGED NOT = ZERO                                    
065900         DISPLAY 'NRGANL - ERROR OPENING APPLSTG FS: '                    
066000                 FS-APPLIANCE-STAGED                                      
066100         STOP RUN.                                                        
066200*    SAME OPEN/TEST/STOP PATTERN REPEATS FOR EACH OF THE                  
066300*    REMAINING FIVE FILES BELOW - NOT WORTH A SUBROUTINE FOR SIX          
066400*    SELECTS WITH DIFFERENT FILE-STATUS FIELDS.                           
066500     OPEN INPUT GROUP-STAGED.                                             
066600     IF FS-GROUP-STAGED NOT = ZERO                                        
066700         DISPLAY 'NRGANL - ERROR OPENING GROUPSTG FS: '                   
066800                 FS-GROUP-STAGED                                          
066900         STOP RUN.                                                        
067000     OPEN INPUT TARIFF-STAGED.                                            
067100     IF FS-TARIFF-STAGED NOT = ZERO                                       
067200         DISPLAY 'NRGANL - ERROR OPENING TARIFSTG FS: '                   
067300                 FS-TARIFF-STAGED                                         
067400         STOP RUN.                                                        
067500     OPEN INPUT CONSUMPTION-FILE.                                         
067600     IF FS-CONSUMPTION-FILE NOT = ZERO                                    
067700         DISPLAY 'NRGANL - ERROR OPENING CONSUMP FS: '                    
067800                 FS-CONSUMPTION-FILE                                      
067900         STOP RUN.                                                        
068000     OPEN INPUT CONTROL-FILE.                                             
068100     IF FS-CONTROL-FILE NOT = ZERO                                        
068200         DISPLAY 'NRGANL - ERROR OPENING CONTROLF FS: '                   
068300                 FS-CONTROL-FILE                                          
068400         STOP RUN.                                                        
068500*    LAST OF THE SIX - THE ONLY ONE OPENED FOR OUTPUT RATHER              
068600*    THAN INPUT.                                                          
068700     OPEN OUTPUT ANALYSIS-REPORT.                                         
068800     IF FS-ANALYSIS-REPORT NOT = ZERO                                     
068900         DISPLAY 'NRGANL - ERROR OPENING ANALRPT FS: '                    
069000                 FS-ANALYSIS-REPORT                                       
069100         STOP RUN.                                                        
069200     GO TO 0100-EXIT.                                                     
069300 0100-EXIT.                                                               
069400     EXIT.                                                                
069500*                                                                         
069600*****************************************************************         
069700* 0200 - HARDCODE THE KEYWORD-TO-TIP TABLE.  SR-1465.                     
069800*****************************************************************         
069900 0200-INIT-KEYWORD-TABLE.                                                 
070000*    21 HARD-CODED KEYWORD/TIP PAIRS - NO KEYWORD MASTER FILE             
070100*    EXISTS, SO THE LIST LIVES HERE AND IS MAINTAINED BY HAND.            
070200*    SR-1465.                                                             
070300*    ENTRIES 1-3 - MAJOR KITCHEN/LAUNDRY APPLIANCES.                      
070400     MOVE 'REFRIGERATOR'   TO KW-TEXT (1).                                
070500     MOVE 12               TO KW-LEN  (1).                                
070600     MOVE 'REFRIGERATOR-TIP' TO KW-TIP-CODE (1).                          
070700     MOVE 'KETTLE'         TO KW-TEXT (2).                                
070800     MOVE 6                TO KW-LEN  (2).                                
070900     MOVE 'KETTLE-TIP'     TO KW-TIP-CODE (2).                            
071000     MOVE 'WASHER'         TO KW-TEXT (3).                                
071100     MOVE 6                TO KW-LEN  (3).                                
071200     MOVE 'WASHER-TIP'     TO KW-TIP-CODE (3).                            
071300*    ENTRIES 4-7 - CLIMATE CONTROL.  THREE DIFFERENT HEATER               
071400*    SYNONYMS ALL MAP TO THE SAME TIP CODE.                               
071500     MOVE 'AIR-CONDITIONER' TO KW-TEXT (4).                               
071600     MOVE 15               TO KW-LEN  (4).                                
071700     MOVE 'AC-TIP'         TO KW-TIP-CODE (4).                            
071800     MOVE 'HEATER'         TO KW-TEXT (5).                                
071900     MOVE 6                TO KW-LEN  (5).                                
072000     MOVE 'HEATER-TIP'     TO KW-TIP-CODE (5).                            
072100     MOVE 'CONVECTOR'      TO KW-TEXT (6).                                
072200     MOVE 9                TO KW-LEN  (6).                                
072300     MOVE 'HEATER-TIP'     TO KW-TIP-CODE (6).                            
072400     MOVE 'RADIATOR'       TO KW-TEXT (7).                                
072500     MOVE 8                TO KW-LEN  (7).                                
072600     MOVE 'HEATER-TIP'     TO KW-TIP-CODE (7).                            
072700*    ENTRIES 8-11 - ENTERTAINMENT AND COMPUTING ELECTRONICS.              
072800*    PC AND COMPUTER BOTH MAP TO THE SAME TIP CODE.                       
072900     MOVE 'TV'             TO KW-TEXT (8).                                
073000     MOVE 2                TO KW-LEN  (8).                                
073100     MOVE 'TV-TIP'         TO KW-TIP-CODE (8).                            
073200     MOVE 'COMPUTER'       TO KW-TEXT (9).                                
073300     MOVE 8                TO KW-LEN  (9).                                
073400     MOVE 'COMPUTER-TIP'   TO KW-TIP-CODE (9).                            
073500     MOVE 'PC'             TO KW-TEXT (10).                               
073600     MOVE 2                TO KW-LEN  (10).                               
073700     MOVE 'COMPUTER-TIP'   TO KW-TIP-CODE (10).                           
073800     MOVE 'LAPTOP'         TO KW-TEXT (11).                               
073900     MOVE 6                TO KW-LEN  (11).                               
074000     MOVE 'LAPTOP-TIP'     TO KW-TIP-CODE (11).                           
074100*    ENTRIES 12-17 - SMALLER KITCHEN AND UTILITY APPLIANCES.              
074200*    WATER-HEATER MAPS TO THE SAME TIP CODE AS BOILER.                    
074300     MOVE 'IRON'           TO KW-TEXT (12).                               
074400     MOVE 4                TO KW-LEN  (12).                               
074500     MOVE 'IRON-TIP'       TO KW-TIP-CODE (12).                           
074600     MOVE 'DISHWASHER'     TO KW-TEXT (13).                               
074700     MOVE 10               TO KW-LEN  (13).                               
074800     MOVE 'DISHWASHER-TIP' TO KW-TIP-CODE (13).                           
074900     MOVE 'MICROWAVE'      TO KW-TEXT (14).                               
075000     MOVE 9                TO KW-LEN  (14).                               
075100     MOVE 'MICROWAVE-TIP'  TO KW-TIP-CODE (14).                           
075200     MOVE 'BOILER'         TO KW-TEXT (15).                               
075300     MOVE 6                TO KW-LEN  (15).                               
075400     MOVE 'BOILER-TIP'     TO KW-TIP-CODE (15).                           
075500     MOVE 'WATER-HEATER'   TO KW-TEXT (16).                               
075600     MOVE 12               TO KW-LEN  (16).                               
075700     MOVE 'BOILER-TIP'     TO KW-TIP-CODE (16).                           
075800     MOVE 'HAIR-DRYER'     TO KW-TEXT (17).                               
075900     MOVE 10               TO KW-LEN  (17).                               
076000     MOVE 'HAIRDRYER-TIP'  TO KW-TIP-CODE (17).                           
076100*    ENTRIES 18-21 - LIGHTING AND COOKING.  LIGHT IS A SYNONYM            
076200*    FOR LAMP; OVEN IS A SYNONYM FOR STOVE.                               
076300     MOVE 'LAMP'           TO KW-TEXT (18).                               
076400     MOVE 4                TO KW-LEN  (18).                               
076500     MOVE 'LAMP-TIP'       TO KW-TIP-CODE (18).                           
076600     MOVE 'LIGHT'          TO KW-TEXT (19).                               
076700     MOVE 5                TO KW-LEN  (19).                               
076800     MOVE 'LAMP-TIP'       TO KW-TIP-CODE (19).                           
076900     MOVE 'STOVE'          TO KW-TEXT (20).                               
077000     MOVE 5                TO KW-LEN  (20).                               
077100     MOVE 'STOVE-TIP'      TO KW-TIP-CODE (20).                           
077200     MOVE 'OVEN'           TO KW-TEXT (21).                               
077300     MOVE 4                TO KW-LEN  (21).                               
077400     MOVE 'STOVE-TIP'      TO KW-TIP-CODE (21).                           
077500     GO TO 0200-EXIT.                                                     
077600 0200-EXIT.                                                               
077700     EXIT.                                                                
077800*                                                                         
077900*****************************************************************         
078000* 0300 - READ THE ONE-RECORD CONTROL FILE AND BREAK THE RUN DATE          
078100* OUT TO THE PREVIOUS CALENDAR MONTH.  SR-1301.                           
078200*****************************************************************         
078300 0300-READ-CONTROL-RECORD.                                                
078400*    ONE RECORD ONLY - NO LOOP, NO AT END CLAUSE NEEDED.                  
078500     READ CONTROL-FILE.                                                   
078600     IF FS-CONTROL-FILE NOT = ZERO                                        
078700         DISPLAY 'NRGANL - ERROR READING CONTROLF FS: '                   
078800                 FS-CONTROL-FILE                                          
078900         STOP RUN.                                                        
079000*    THE PREVIOUS CALENDAR MONTH - JANUARY WRAPS BACK TO DECEMBER         
079100*    OF THE PRIOR YEAR, EVERY OTHER MONTH JUST STEPS BACK ONE.            
079200*    4700 COMPARES EACH SORT-BROKEN MONTH AGAINST THIS AND                
079300*    AGAINST THE RUN MONTH TO SPOT THE DASHBOARD'S TWO MONTHS.            
079400*    SR-1301.                                                             
079500     IF RD-MONTH = 1                                                      
079600         COMPUTE WS-PREV-MONTH-YEAR = RD-YEAR - 1                         
079700         MOVE 12 TO WS-PREV-MONTH-MONTH                                   
079800     ELSE                                                                 
079900         MOVE RD-YEAR TO WS-PREV-MONTH-YEAR                               
080000         COMPUTE WS-PREV-MONTH-MONTH = RD-MONTH - 1.                      
080100     GO TO 0300-EXIT.                                                     
080200 0300-EXIT.                                                               
080300     EXIT.                                                                
080400*                                                                         
080500*****************************************************************         
080600* 1000 - LOAD THE APPLIANCE TABLE FROM THE STAGED MASTER.  U1.            
080700*****************************************************************         
080800 1000-LOAD-APPLIANCE-TABLE.                                               
080900*    PRIME THE READ, THEN LOOP UNTIL END OF FILE.  SAME PATTERN           
081000*    GETTARF USES FOR ITS OWN TABLE LOAD.                                 
081100     PERFORM 1010-READ-APPLIANCE-STAGED THRU 1010-EXIT.                   
081200     PERFORM 1020-BUILD-APPLIANCE-ENTRY THRU 1020-EXIT                    
081300             UNTIL FS-APPLIANCE-STAGED = '10'.                            
081400     GO TO 1000-EXIT.                                                     
081500 1000-EXIT.                                                               
081600     EXIT.                                                                
081700*                                                                         
081800 1010-READ-APPLIANCE-STAGED.                                              
081900*    '10' (AT END) IS THE ONLY STATUS THAT IS NOT AN ERROR HERE.          
082000     READ APPLIANCE-STAGED.                                               
082100     IF FS-APPLIANCE-STAGED NOT = ZERO AND '10'                           
082200         DISPLAY 'NRGANL - ERROR READING APPLSTG FS: '                    
082300                 FS-APPLIANCE-STAGED                                      
082400         STOP RUN.                                                        
082500     GO TO 1010-EXIT.                                                     
082600 1010-EXIT.                                                               
082700     EXIT.                                                                
082800*                                                                         
082900* COPY ONE STAGED RECORD INTO THE NEXT FREE TABLE SLOT.  A TABLE-         
083000* FULL CONDITION IS LOGGED AND THAT ROW DROPPED - NOT A FATAL             
083100* ERROR, SINCE 200 APPLIANCES COVERS EVERY ACCOUNT SEEN SO FAR.           
083200 1020-BUILD-APPLIANCE-ENTRY.                                              
083300*    200-SLOT TABLE LIMIT - ANY APPLIANCE BEYOND IT IS SILENTLY           
083400*    DROPPED, THE SAME CONVENTION 2020 USES FOR GROUPS.                   
083500     IF APL-COUNT < 200                                                   
083600         ADD 1 TO APL-COUNT                                               
083700         MOVE APS-ID          TO AT-ID (APL-COUNT)                        
083800         MOVE APS-GROUP-ID     TO AT-GROUP-ID (APL-COUNT)                 
083900         MOVE APS-NAME         TO AT-NAME (APL-COUNT)                     
084000         MOVE APS-POWER-WATTS  TO AT-POWER-WATTS (APL-COUNT)              
084100         MOVE APS-USAGE-HOURS  TO AT-USAGE-HOURS (APL-COUNT)              
084200         MOVE APS-QUANTITY     TO AT-QUANTITY (APL-COUNT)                 
084300         MOVE APS-ACTIVE-FLAG  TO AT-ACTIVE-FLAG (APL-COUNT)              
084400     ELSE                                                                 
084500         DISPLAY 'NRGANL - APPLIANCE TABLE FULL, SKIPPED: '               
084600                 WS-APS-REG-X.                                            
084700*    READ AHEAD SO THE UNTIL TEST IN 1000 SEES CURRENT STATUS.            
084800     PERFORM 1010-READ-APPLIANCE-STAGED THRU 1010-EXIT.                   
084900     GO TO 1020-EXIT.                                                     
085000 1020-EXIT.                                                               
085100     EXIT.                                                                
085200*                                                                         
085300*****************************************************************         
085400* 2000 - LOAD THE GROUP TABLE FROM THE STAGED MASTER.  U2.                
085500*****************************************************************         
085600 2000-LOAD-GROUP-TABLE.                                                   
085700*    SAME READ-UNTIL-EOF SHAPE AS 1000 ABOVE, BUT FOR GROUPS.             
085800     PERFORM 2010-READ-GROUP-STAGED THRU 2010-EXIT.                       
085900     PERFORM 2020-BUILD-GROUP-ENTRY THRU 2020-EXIT                        
086000             UNTIL FS-GROUP-STAGED = '10'.                                
086100     GO TO 2000-EXIT.                                                     
086200 2000-EXIT.                                                               
086300     EXIT.                                                                
086400*                                                                         
086500 2010-READ-GROUP-STAGED.                                                  
086600*    SAME ERROR-STOP PATTERN AS EVERY OTHER STAGED-FILE READ IN           
086700*    THIS PROGRAM - NOT WORTH ITS OWN PARAGRAPH COMMENT TWICE.            
086800     READ GROUP-STAGED.                                                   
086900     IF FS-GROUP-STAGED NOT = ZERO AND '10'                               
087000         DISPLAY 'NRGANL - ERROR READING GROUPSTG FS: '                   
087100                 FS-GROUP-STAGED                                          
087200         STOP RUN.                                                        
087300     GO TO 2010-EXIT.                                                     
087400 2010-EXIT.                                                               
087500     EXIT.                                                                
087600*                                                                         
087700* COPY ONE STAGED GROUP RECORD TO THE TABLE AND ZERO ITS                  
087800* ACCUMULATORS - 2100 BELOW FILLS THEM IN FROM THE APPLIANCE              
087900* TABLE, NOT FROM ANYTHING ON GROUP-STAGED ITSELF.                        
088000 2020-BUILD-GROUP-ENTRY.                                                  
088100     IF GRP-COUNT < 50                                                    
088200         ADD 1 TO GRP-COUNT                                               
088300         MOVE GRS-ID  TO GT-ID (GRP-COUNT)                                
088400         MOVE GRS-NAME TO GT-NAME (GRP-COUNT)                             
088500         MOVE ZERO TO GT-COUNT (GRP-COUNT)                                
088600                      GT-DAILY-KWH (GRP-COUNT)                            
088700                      GT-MONTHLY-KWH (GRP-COUNT)                          
088800                      GT-DAILY-COST (GRP-COUNT)                           
088900                      GT-MONTHLY-COST (GRP-COUNT).                        
089000     PERFORM 2010-READ-GROUP-STAGED THRU 2010-EXIT.                       
089100     GO TO 2020-EXIT.                                                     
089200 2020-EXIT.                                                               
089300     EXIT.                                                                
089400*                                                                         
089500*****************************************************************         
089600* 3000 - LOAD THE TARIFF ENGINE.  CALLS GETTARF TO BUILD ITS OWN          
089700* TABLE AND RETURN THE AVERAGE RATE, THEN SCANS TARIFF-STAGED             
089800* DIRECTLY FOR THE FIRST ACTIVE NIGHT AND PEAK ENTRIES NEEDED BY          
089900* THE TARIFF-OPTIMIZATION TIP.  U3/U6.  SR-1465.                          
090000*****************************************************************         
090100 3000-LOAD-TARIFF-ENGINE.                                                 
090200*    OPCION 'L' - BUILD GETTARF'S OWN IN-MEMORY TARIFF TABLE.             
090300*    WS-TARIFF-HOUR/NAME ARE NOT USED BY THIS OPCION.                     
090400     MOVE 'L' TO WS-TARIFF-OPCION.                                        
090500     CALL 'GETTARF' USING WS-TARIFF-OPCION WS-TARIFF-HOUR                 
090600                           WS-TARIFF-NAME WS-TARIFF-RATE.                 
090700*    OPCION 'A' - AVERAGE RATE ACROSS EVERY ACTIVE TARIFF, USED           
090800*    TO COST EVERY APPLIANCE IN 1110 AND GROUP IN 2120.                   
090900     MOVE 'A' TO WS-TARIFF-OPCION.                                        
091000     CALL 'GETTARF' USING WS-TARIFF-OPCION WS-TARIFF-HOUR                 
091100                           WS-TARIFF-NAME WS-TARIFF-RATE.                 
091200     MOVE WS-TARIFF-RATE TO WS-AVERAGE-RATE.                              
091300*    GETTARF HAS NO OPCION FOR "FIRST ACTIVE NIGHT/PEAK WINDOW",          
091400*    SO THIS PROGRAM OPENS ITS OWN COPY OF TARIFF-STAGED AND              
091500*    SCANS IT DIRECTLY FOR THE TARIFF-OPTIMIZATION TIP.  SR-1465.         
091600     PERFORM 3010-READ-TARIFF-STAGED THRU 3010-EXIT.                      
091700     PERFORM 3020-TEST-NIGHT-PEAK THRU 3020-EXIT                          
091800             UNTIL FS-TARIFF-STAGED = '10'.                               
091900     GO TO 3000-EXIT.                                                     
092000 3000-EXIT.                                                               
092100     EXIT.                                                                
092200*                                                                         
092300 3010-READ-TARIFF-STAGED.                                                 
092400     READ TARIFF-STAGED.                                                  
092500     IF FS-TARIFF-STAGED NOT = ZERO AND '10'                              
092600         DISPLAY 'NRGANL - ERROR READING TARIFSTG FS: '                   
092700                 FS-TARIFF-STAGED                                         
092800         STOP RUN.                                                        
092900     GO TO 3010-EXIT.                                                     
093000 3010-EXIT.                                                               
093100     EXIT.                                                                
093200*                                                                         
093300* REMEMBER ONLY THE FIRST ACTIVE NIGHT ROW AND THE FIRST ACTIVE           
093400* PEAK ROW - LATER ROWS OF THE SAME TYPE DO NOT REPLACE THEM.             
093500* ONE TARIFF NAME/RATE IS ENOUGH FOR THE SAVINGS TIP TO QUOTE.            
093600 3020-TEST-NIGHT-PEAK.                                                    
093700     IF TAS-ACTIVE-FLAG = 'Y' AND TAS-TYPE = 'NIGHT'                      
093800        AND WS-NIGHT-ACTIVE = 'N'                                         
093900         MOVE 'Y' TO WS-NIGHT-ACTIVE                                      
094000         MOVE TAS-RATE TO WS-NIGHT-RATE                                   
094100         MOVE TAS-START-HOUR TO WS-NIGHT-START-HOUR                       
094200         MOVE TAS-END-HOUR TO WS-NIGHT-END-HOUR.                          
094300     IF TAS-ACTIVE-FLAG = 'Y' AND TAS-TYPE = 'PEAK'                       
094400        AND WS-PEAK-ACTIVE = 'N'                                          
094500         MOVE 'Y' TO WS-PEAK-ACTIVE                                       
094600         MOVE TAS-RATE TO WS-PEAK-RATE.                                   
094700     PERFORM 3010-READ-TARIFF-STAGED THRU 3010-EXIT.                      
094800     GO TO 3020-EXIT.                                                     
094900 3020-EXIT.                                                               
095000     EXIT.                                                                
095100*                                                                         
095200*****************************************************************         
095300* 1100 - COMPUTE PER-APPLIANCE DAILY/MONTHLY KWH AND COST,                
095400* ACCUMULATE THE ACTIVE-FLEET TOTAL, AND MAINTAIN THE TOP-5               
095500* TABLE.  U1.  FORMULAS PER SR-1233.                                      
095600*                                                                         
095700* THIS PARAGRAPH RUNS ONCE, RIGHT AFTER THE APPLIANCE TABLE IS            
095800* LOADED AND BEFORE ANY REPORT SECTION PRINTS - EVERY SECTION             
095900* THAT FOLLOWS (1, 2, 3, 6, 7) DEPENDS ON THE FIGURES IT LEAVES           
096000* BEHIND IN THE APPLIANCE AND FLEET-TOTAL FIELDS.                         
096100*****************************************************************         
096200 1100-COMPUTE-APPLIANCE-FIGURES.                                          
096300*    DRIVES 1110 ACROSS THE WHOLE IN-MEMORY APPLIANCE TABLE.              
096400     PERFORM 1110-COMPUTE-ONE-APPLIANCE                                   
096500             VARYING APL-IDX FROM 1 BY 1 UNTIL                            
096600             APL-IDX > APL-COUNT.                                         
096700     GO TO 1100-EXIT.                                                     
096800 1100-EXIT.                                                               
096900     EXIT.                                                                
097000*                                                                         
097100* DAILY KWH = WATTS * HOURS/DAY * QUANTITY, SCALED FROM WATTS TO          
097200* KILOWATTS.  MONTHLY IS A FLAT 30-DAY MONTH - NOT THE CALENDAR           
097300* MONTH LENGTH, WHICH IS ONLY USED BY THE DASHBOARD PROJECTION.           
097400* COST AT EITHER GRAIN IS THE KWH TIMES THE BLENDED AVERAGE               
097500* RATE ACROSS ALL ACTIVE TARIFFS.  SR-1233.                               
097600 1110-COMPUTE-ONE-APPLIANCE.                                              
097700     COMPUTE AT-DAILY-KWH (APL-IDX) ROUNDED =                             
097800         AT-POWER-WATTS (APL-IDX) * AT-USAGE-HOURS (APL-IDX)              
097900         * AT-QUANTITY (APL-IDX) / 1000.                                  
098000     COMPUTE AT-MONTHLY-KWH (APL-IDX) ROUNDED =                           
098100         AT-DAILY-KWH (APL-IDX) * 30.                                     
098200     COMPUTE AT-DAILY-COST (APL-IDX) ROUNDED =                            
098300         AT-DAILY-KWH (APL-IDX) * WS-AVERAGE-RATE.                        
098400     COMPUTE AT-MONTHLY-COST (APL-IDX) ROUNDED =                          
098500         AT-MONTHLY-KWH (APL-IDX) * WS-AVERAGE-RATE.                      
098600*    INACTIVE APPLIANCES ARE COSTED (FOR THE DETAIL LINE) BUT             
098700*    NEVER ADDED TO THE FLEET TOTAL OR THE TOP-5 TABLE.                   
098800     IF AT-ACTIVE-FLAG (APL-IDX) = 'Y'                                    
098900         ADD AT-DAILY-KWH (APL-IDX) TO WS-FLEET-DAILY-KWH                 
099000         PERFORM 1210-UPDATE-TOP-FIVE THRU 1210-EXIT.                     
099100     GO TO 1110-EXIT.                                                     
099200 1110-EXIT.                                                               
099300     EXIT.                                                                
099400*                                                                         
099500*****************************************************************         
099600* 1210 - KEEP THE TOP-5 ACTIVE CONSUMERS TABLE CURRENT.  SR-1233.         
099700*****************************************************************         
099800 1210-UPDATE-TOP-FIVE.                                                    
099900*    FIRST 5 ACTIVE APPLIANCES SEEN FILL THE TABLE OUTRIGHT.              
100000*    AFTER THAT, A NEW APPLIANCE ONLY GETS IN BY BEATING THE              
100100*    CURRENT 5TH-PLACE ENTRY, WHICH IT THEN REPLACES.                     
100200     IF TOP5-FILLED-COUNT < 5                                             
100300         ADD 1 TO TOP5-FILLED-COUNT                                       
100400         MOVE AT-NAME (APL-IDX) TO T5-NAME (TOP5-FILLED-COUNT)            
100500         MOVE AT-DAILY-KWH (APL-IDX) TO T5-KWH (TOP5-FILLED-COUNT)        
100600         PERFORM 1220-RESORT-TOP-FIVE THRU 1220-EXIT                      
100700     ELSE                                                                 
100800         IF AT-DAILY-KWH (APL-IDX) > T5-KWH (5)                           
100900             MOVE AT-NAME (APL-IDX) TO T5-NAME (5)                        
101000             MOVE AT-DAILY-KWH (APL-IDX) TO T5-KWH (5)                    
101100             PERFORM 1220-RESORT-TOP-FIVE THRU 1220-EXIT.                 
101200     GO TO 1210-EXIT.                                                     
101300 1210-EXIT.                                                               
101400     EXIT.                                                                
101500*                                                                         
101600* RE-SORT THE WHOLE 5-SLOT TABLE DESCENDING BY KWH AFTER EVERY            
101700* INSERT OR REPLACE - ONLY 5 ENTRIES, SO A PLAIN BUBBLE SORT IS           
101800* CHEAP ENOUGH TO RUN ON EVERY CHANGE RATHER THAN ONCE AT THE             
101900* END.  SR-1233.                                                          
102000 1220-RESORT-TOP-FIVE.                                                    
102100     PERFORM 1221-BUBBLE-OUTER                                            
102200             VARYING WS-BUBBLE-PASS FROM 1 BY 1 UNTIL                     
102300             WS-BUBBLE-PASS > 4.                                          
102400     GO TO 1220-EXIT.                                                     
102500 1220-EXIT.                                                               
102600     EXIT.                                                                
102700*                                                                         
102800 1221-BUBBLE-OUTER.                                                       
102900*    ONE OUTER PASS OF THE BUBBLE SORT - DRIVES 1222 ACROSS ALL           
103000*    4 ADJACENT PAIRS IN THE 5-SLOT TABLE.                                
103100     PERFORM 1222-BUBBLE-COMPARE                                          
103200             VARYING WS-BUBBLE-POS FROM 1 BY 1 UNTIL                      
103300             WS-BUBBLE-POS > 4.                                           
103400     GO TO 1221-EXIT.                                                     
103500 1221-EXIT.                                                               
103600     EXIT.                                                                
103700*                                                                         
103800* SWAP TWO ADJACENT SLOTS WHEN THE LOWER ONE HOLDS MORE KWH THAN          
103900* THE HIGHER ONE - A CLASSIC BUBBLE-SORT COMPARE/EXCHANGE.                
104000 1222-BUBBLE-COMPARE.                                                     
104100     IF T5-KWH (WS-BUBBLE-POS) < T5-KWH (WS-BUBBLE-POS + 1)               
104200         MOVE T5-NAME (WS-BUBBLE-POS) TO WS-SWAP-NAME                     
104300         MOVE T5-KWH (WS-BUBBLE-POS) TO WS-SWAP-KWH                       
104400         MOVE T5-NAME (WS-BUBBLE-POS + 1) TO                              
104500              T5-NAME (WS-BUBBLE-POS)                                     
104600         MOVE T5-KWH (WS-BUBBLE-POS + 1) TO                               
104700              T5-KWH (WS-BUBBLE-POS)                                      
104800         MOVE WS-SWAP-NAME TO T5-NAME (WS-BUBBLE-POS + 1)                 
104900         MOVE WS-SWAP-KWH TO T5-KWH (WS-BUBBLE-POS + 1).                  
105000     GO TO 1222-EXIT.                                                     
105100 1222-EXIT.                                                               
105200     EXIT.                                                                
105300*                                                                         
105400*****************************************************************         
105500* 1300 - PRINT THE APPLIANCE DETAIL SECTION.  REPORT SECTION 1.           
105600*****************************************************************         
105700 1300-PRINT-APPLIANCE-DETAIL.                                             
105800*    ONE DETAIL LINE PER APPLIANCE, ACTIVE OR NOT, THEN THE               
105900*    FLEET TOTAL LINE WHICH COUNTS ACTIVE APPLIANCES ONLY.                
106000     MOVE 'SECTION 1 - APPLIANCE DETAIL' TO AR-TITLE-TEXT.                
106100     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.                            
106200     WRITE AR-LINE FROM AR-APL-HEADER AFTER 1.                            
106300     WRITE AR-LINE FROM AR-DASH-LINE AFTER 1.                             
106400     PERFORM 1310-PRINT-ONE-APPLIANCE                                     
106500             VARYING APL-IDX FROM 1 BY 1 UNTIL                            
106600             APL-IDX > APL-COUNT.                                         
106700     MOVE WS-FLEET-DAILY-KWH TO AR-TOTAL-DAILY-KWH.                       
106800     WRITE AR-LINE FROM AR-APL-TOTAL AFTER 1.                             
106900     GO TO 1300-EXIT.                                                     
107000 1300-EXIT.                                                               
107100     EXIT.                                                                
107200*                                                                         
107300 1310-PRINT-ONE-APPLIANCE.                                                
107400*    NAME/WATTS/HOURS/QTY ARE STAGED VALUES - THE FOUR FIGURES            
107500*    AFTER THEM ARE WHAT 1110 COMPUTED FROM THOSE STAGED VALUES.          
107600     MOVE AT-NAME (APL-IDX) TO AR-APL-NAME.                               
107700     MOVE AT-POWER-WATTS (APL-IDX) TO AR-APL-WATTS.                       
107800     MOVE AT-USAGE-HOURS (APL-IDX) TO AR-APL-HOURS.                       
107900     MOVE AT-QUANTITY (APL-IDX) TO AR-APL-QTY.                            
108000     MOVE AT-DAILY-KWH (APL-IDX) TO AR-APL-DAILY-KWH.                     
108100     MOVE AT-MONTHLY-KWH (APL-IDX) TO AR-APL-MONTHLY-KWH.                 
108200     MOVE AT-DAILY-COST (APL-IDX) TO AR-APL-DAILY-COST.                   
108300     MOVE AT-MONTHLY-COST (APL-IDX) TO AR-APL-MONTHLY-COST.               
108400     WRITE AR-LINE FROM AR-APL-DETAIL AFTER 1.                            
108500     GO TO 1310-EXIT.                                                     
108600 1310-EXIT.                                                               
108700     EXIT.                                                                
108800*                                                                         
108900*****************************************************************         
109000* 1400 - PRINT THE TOP-5 CONSUMERS SECTION.  REPORT SECTION 2.            
109100*****************************************************************         
109200 1400-PRINT-TOP-CONSUMERS.                                                
109300*    FEWER THAN 5 ACTIVE APPLIANCES ON THE ACCOUNT MEANS A                
109400*    SHORTER LIST, NOT BLANK SLOTS - TOP5-FILLED-COUNT CONTROLS           
109500*    HOW FAR THE LOOP GOES.                                               
109600     MOVE 'SECTION 2 - TOP CONSUMERS' TO AR-TITLE-TEXT.                   
109700     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.                            
109800     IF TOP5-FILLED-COUNT > 0                                             
109900         PERFORM 1410-PRINT-ONE-TOP5                                      
110000                 VARYING TOP5-IDX FROM 1 BY 1 UNTIL                       
110100                 TOP5-IDX > TOP5-FILLED-COUNT.                            
110200     GO TO 1400-EXIT.                                                     
110300 1400-EXIT.                                                               
110400     EXIT.                                                                
110500*                                                                         
110600 1410-PRINT-ONE-TOP5.                                                     
110700*    RANK COMES FROM THE LOOP INDEX ITSELF - THE TABLE IS ALREADY         
110800*    IN DESCENDING KWH ORDER FROM 1220-RESORT-TOP-FIVE.                   
110900     MOVE TOP5-IDX TO AR-TOP5-RANK.                                       
111000     MOVE T5-NAME (TOP5-IDX) TO AR-TOP5-NAME.                             
111100     MOVE T5-KWH (TOP5-IDX) TO AR-TOP5-KWH.                               
111200     WRITE AR-LINE FROM AR-TOP5-DETAIL AFTER 1.                           
111300     GO TO 1410-EXIT.                                                     
111400 1410-EXIT.                                                               
111500     EXIT.                                                                
111600*                                                                         
111700*****************************************************************         
111800* 2100 - SUM THE APPLIANCE TABLE INTO THE GROUP TABLE BY GROUP-ID,        
111900* THEN COST EACH GROUP AT THE AVERAGE RATE.  U2.  SR-1140.                
112000*****************************************************************         
112100 2100-ACCUMULATE-GROUP-FIGURES.                                           
112200*    ROLL EVERY APPLIANCE INTO ITS GROUP FIRST, THEN COST EACH            
112300*    GROUP ONCE ALL ITS APPLIANCES HAVE BEEN ADDED IN.                    
112400     PERFORM 2110-ACCUMULATE-ONE-APPLIANCE                                
112500             VARYING APL-IDX FROM 1 BY 1 UNTIL                            
112600             APL-IDX > APL-COUNT.                                         
112700     PERFORM 2120-COST-ONE-GROUP                                          
112800             VARYING GRP-IDX FROM 1 BY 1 UNTIL                            
112900             GRP-IDX > GRP-COUNT.                                         
113000     GO TO 2100-EXIT.                                                     
113100 2100-EXIT.                                                               
113200     EXIT.                                                                
113300*                                                                         
113400* UNGROUPED APPLIANCES (AT-GROUP-ID = ZERO) CONTRIBUTE NOTHING TO         
113500* SECTION 3.  A GROUP-ID THAT DOES NOT MATCH ANY LOADED GROUP IS          
113600* SILENTLY DROPPED BY THE SEARCH'S AT END - TREATED THE SAME AS           
113700* UNGROUPED RATHER THAN FLAGGED AS AN ERROR.  SR-1140.                    
113800 2110-ACCUMULATE-ONE-APPLIANCE.                                           
113900     IF AT-GROUP-ID (APL-IDX) = ZERO                                      
114000         GO TO 2110-EXIT.                                                 
114100     SET GRP-IDX TO 1.                                                    
114200     SEARCH GRP-ENTRY                                                     
114300         AT END GO TO 2110-EXIT                                           
114400         WHEN GT-ID (GRP-IDX) = AT-GROUP-ID (APL-IDX)                     
114500             ADD 1 TO GT-COUNT (GRP-IDX)                                  
114600             ADD AT-DAILY-KWH (APL-IDX) TO GT-DAILY-KWH (GRP-IDX)         
114700             ADD AT-MONTHLY-KWH (APL-IDX) TO                              
114800                 GT-MONTHLY-KWH (GRP-IDX).                                
114900     GO TO 2110-EXIT.                                                     
115000 2110-EXIT.                                                               
115100     EXIT.                                                                
115200*                                                                         
115300* SAME AVERAGE-RATE COSTING AS THE APPLIANCE LEVEL - NO PER-              
115400* GROUP TARIFF, JUST THE ONE BLENDED RATE FOR THE WHOLE ACCOUNT.          
115500 2120-COST-ONE-GROUP.                                                     
115600     COMPUTE GT-DAILY-COST (GRP-IDX) ROUNDED =                            
115700         GT-DAILY-KWH (GRP-IDX) * WS-AVERAGE-RATE.                        
115800     COMPUTE GT-MONTHLY-COST (GRP-IDX) ROUNDED =                          
115900         GT-MONTHLY-KWH (GRP-IDX) * WS-AVERAGE-RATE.                      
116000     GO TO 2120-EXIT.                                                     
116100 2120-EXIT.                                                               
116200     EXIT.                                                                
116300*                                                                         
116400*****************************************************************         
116500* 2400 - PRINT THE GROUP SUMMARY SECTION.  REPORT SECTION 3.              
116600*****************************************************************         
116700 2400-PRINT-GROUP-SUMMARY.                                                
116800*    NO GROUPS DEFINED ON THE ACCOUNT - TITLE PRINTS ALONE, NO            
116900*    DETAIL LINES.                                                        
117000     MOVE 'SECTION 3 - GROUP SUMMARY' TO AR-TITLE-TEXT.                   
117100     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.                            
117200     IF GRP-COUNT > 0                                                     
117300         PERFORM 2410-PRINT-ONE-GROUP                                     
117400                 VARYING GRP-IDX FROM 1 BY 1 UNTIL                        
117500                 GRP-IDX > GRP-COUNT.                                     
117600     GO TO 2400-EXIT.                                                     
117700 2400-EXIT.                                                               
117800     EXIT.                                                                
117900*                                                                         
118000 2410-PRINT-ONE-GROUP.                                                    
118100*    COUNT AND BOTH KWH FIGURES CAME FROM 2110'S ACCUMULATE; THE          
118200*    TWO COST FIGURES CAME FROM 2120'S AVERAGE-RATE COMPUTE.              
118300     MOVE GT-NAME (GRP-IDX) TO AR-GRP-NAME.                               
118400     MOVE GT-COUNT (GRP-IDX) TO AR-GRP-COUNT.                             
118500     MOVE GT-DAILY-KWH (GRP-IDX) TO AR-GRP-DAILY-KWH.                     
118600     MOVE GT-MONTHLY-KWH (GRP-IDX) TO AR-GRP-MONTHLY-KWH.                 
118700     MOVE GT-DAILY-COST (GRP-IDX) TO AR-GRP-DAILY-COST.                   
118800     MOVE GT-MONTHLY-COST (GRP-IDX) TO AR-GRP-MONTHLY-COST.               
118900     WRITE AR-LINE FROM AR-GRP-DETAIL AFTER 1.                            
119000     GO TO 2410-EXIT.                                                     
119100 2410-EXIT.                                                               
119200     EXIT.                                                                
119300*                                                                         
119400*****************************************************************         
119500* 4000 - SORT THE CONSUMPTION HISTORY BY DATE (A SAFEGUARD RESORT         
119600* - THE FILE ARRIVES IN DATE ORDER) AND BREAK IT MONTH WITHIN             
119700* WHICH DAY WITHIN MONTH.  U4.                                            
119800*****************************************************************         
119900 4000-SORT-CONSUMPTION-BY-DATE.                                           
120000*    CONSUMPTION-FILE SHOULD ALREADY ARRIVE IN DATE ORDER FROM            
120100*    NRGVAL - THIS SORT IS A SAFEGUARD, NOT THE PRIMARY SEQUENCE          
120200*    CONTROL.  THE MONTH-OVER-MONTH ACCUMULATORS START AT ZERO            
120300*    HERE BECAUSE THE OUTPUT PROCEDURE BELOW FILLS THEM IN.               
120400     MOVE ZERO TO WS-CURRENT-MONTH-KWH WS-CURRENT-MONTH-COST              
120500                  WS-PREVIOUS-MONTH-KWH.                                  
120600     SORT HISTORY-SORT-WORK                                               
120700         ON ASCENDING KEY HSW-DATE                                        
120800         INPUT PROCEDURE IS 4100-HISTORY-SORT-INPUT                       
120900         OUTPUT PROCEDURE IS 4200-HISTORY-SORT-OUTPUT.                    
121000     MOVE 'SECTION 6 - DASHBOARD / FORECAST' TO AR-TITLE-TEXT.            
121100     GO TO 4000-EXIT.                                                     
121200 4000-EXIT.                                                               
121300     EXIT.                                                                
121400*                                                                         
121500* INPUT PROCEDURE - FEEDS THE SORT FROM CONSUMPTION-FILE ONE              
121600* RECORD AT A TIME.  CONSUMPTION-FILE IS ALREADY OPEN FROM 0100.          
121700 4100-HISTORY-SORT-INPUT SECTION.                                         
121800*    SORT CALLS THIS SECTION ONCE, TOP TO BOTTOM - NOT ENTERED            
121900*    AGAIN ON THE NEXT RECORD THE WAY THE READ PARAGRAPHS ARE.            
122000     PERFORM 4110-READ-CONSUMPTION THRU 4110-EXIT.                        
122100     PERFORM 4120-RELEASE-ONE-RECORD THRU 4120-EXIT                       
122200             UNTIL FS-CONSUMPTION-FILE = '10'.                            
122300*                                                                         
122400 RUTINAS-4100 SECTION.                                                    
122500 4110-READ-CONSUMPTION.                                                   
122600*    CONSUMPTION-FILE WAS OPENED BACK AT 0100 - THIS IS THE               
122700*    FIRST PARAGRAPH THAT ACTUALLY READS IT.                              
122800     READ CONSUMPTION-FILE.                                               
122900     IF FS-CONSUMPTION-FILE NOT = ZERO AND '10'                           
123000         DISPLAY 'NRGANL - ERROR READING CONSUMP FS: '                    
123100                 FS-CONSUMPTION-FILE                                      
123200         STOP RUN.                                                        
123300     GO TO 4110-EXIT.                                                     
123400 4110-EXIT.                                                               
123500     EXIT.                                                                
123600*                                                                         
123700* FIELD-FOR-FIELD MOVE FROM THE CONSUMPTION RECORD TO THE SORT            
123800* WORK RECORD - NO EDITING HAPPENS ON THE WAY IN.                         
123900 4120-RELEASE-ONE-RECORD.                                                 
124000*    KEY AND OWNER FIELDS CARRY STRAIGHT ACROSS.                          
124100     MOVE CNS-RECORD-ID TO HSW-RECORD-ID.                                 
124200     MOVE CNS-USER-ID TO HSW-USER-ID.                                     
124300     MOVE CNS-APPLIANCE-ID TO HSW-APPLIANCE-ID.                           
124400*    HSW-DATE IS THE SORT KEY - EVERYTHING BELOW IT IS JUST               
124500*    CARGO FOR THE OUTPUT PROCEDURE TO TOTAL AND PRINT.                   
124600     MOVE CNS-RECORD-DATE TO HSW-DATE.                                    
124700     MOVE CNS-KWH TO HSW-KWH.                                             
124800     MOVE CNS-COST TO HSW-COST.                                           
124900     MOVE CNS-TARIFF-TYPE TO HSW-TARIFF-TYPE.                             
125000     MOVE CNS-USAGE-HOURS TO HSW-USAGE-HOURS.                             
125100     MOVE CNS-APPLIANCE-NAME TO HSW-APPLIANCE-NAME.                       
125200     RELEASE HSW-REC.                                                     
125300     PERFORM 4110-READ-CONSUMPTION THRU 4110-EXIT.                        
125400     GO TO 4120-EXIT.                                                     
125500 4120-EXIT.                                                               
125600     EXIT.                                                                
125700*                                                                         
125800* OUTPUT PROCEDURE - DRIVES THE MONTH-WITHIN-DAY CONTROL BREAK            
125900* OVER THE SORTED HISTORY.  SECTIONS 4 AND 5 OF THE REPORT ARE            
126000* PRINTED FROM HERE, NOT FROM 0000-MAIN-PARA.                             
126100 4200-HISTORY-SORT-OUTPUT SECTION.                                        
126200*    PRIMES THE LOOP WITH ONE RETURN, THEN HANDS OFF TO 4230 FOR          
126300*    EVERY MONTH IN THE SORTED HISTORY.                                   
126400     RETURN HISTORY-SORT-WORK AT END MOVE '10' TO FS-HISTORY-SORT.        
126500     IF FS-HISTORY-SORT NOT = '10'                                        
126600         PERFORM 4230-PROCESS-ONE-MONTH                                   
126700                 UNTIL FS-HISTORY-SORT = '10'.                            
126800*                                                                         
126900 RUTINAS-4200 SECTION.                                                    
127000* MONTH-LEVEL CONTROL BREAK - RUNS THE DAY-LEVEL BREAK BELOW              
127100* UNTIL THE YEAR OR MONTH CHANGES, THEN PRINTS THE MONTHLY LINE           
127200* AND CAPTURES THE MONTH'S TOTALS FOR THE DASHBOARD.                      
127300 4230-PROCESS-ONE-MONTH.                                                  
127400*    HSW-DATE IS CCYYMMDD - THE FIRST 4 BYTES ARE THE YEAR, THE           
127500*    NEXT 2 ARE THE MONTH.  REFERENCE MODIFICATION PULLS BOTH             
127600*    OUT WITHOUT A SEPARATE REDEFINES.                                    
127700     MOVE HSW-DATE (1:4) TO WS-CUR-MONTH-YEAR.                            
127800     MOVE HSW-DATE (5:2) TO WS-CUR-MONTH-MONTH.                           
127900     MOVE ZERO TO WS-MONTH-KWH WS-MONTH-COST                              
128000                  WS-MONTH-REC-COUNT WS-MONTH-DAY-COUNT.                  
128100     PERFORM 4240-PROCESS-ONE-DAY                                         
128200             UNTIL FS-HISTORY-SORT = '10'                                 
128300                OR HSW-DATE (1:4) NOT = WS-CUR-MONTH-YEAR                 
128400                OR HSW-DATE (5:2) NOT = WS-CUR-MONTH-MONTH.               
128500     PERFORM 4600-PRINT-MONTHLY-HISTORY THRU 4600-EXIT.                   
128600     PERFORM 4700-ACCUMULATE-CUR-PREV-MONTH THRU 4700-EXIT.               
128700     GO TO 4230-EXIT.                                                     
128800 4230-EXIT.                                                               
128900     EXIT.                                                                
129000*                                                                         
129100* DAY-LEVEL CONTROL BREAK WITHIN THE CURRENT MONTH - RUNS THE             
129200* DETAIL-LEVEL ACCUMULATE BELOW UNTIL THE DATE CHANGES, THEN              
129300* PRINTS ONE SECTION-4 LINE FOR THE DAY JUST FINISHED.                    
129400 4240-PROCESS-ONE-DAY.                                                    
129500     MOVE HSW-DATE TO WS-CUR-DAY.                                         
129600     MOVE ZERO TO WS-DAY-KWH WS-DAY-COST.                                 
129700     PERFORM 4250-PROCESS-ONE-DETAIL                                      
129800             UNTIL FS-HISTORY-SORT = '10'                                 
129900                OR HSW-DATE NOT = WS-CUR-DAY.                             
130000     PERFORM 4500-PRINT-DAILY-HISTORY THRU 4500-EXIT.                     
130100     ADD 1 TO WS-MONTH-DAY-COUNT.                                         
130200     GO TO 4240-EXIT.                                                     
130300 4240-EXIT.                                                               
130400     EXIT.                                                                
130500*                                                                         
130600* LOWEST LEVEL - ONE SORTED RECORD, ROLLED INTO BOTH THE DAY AND          
130700* THE MONTH RUNNING TOTALS, THEN THE NEXT SORTED RECORD IS                
130800* RETURNED FOR THE LOOP CONTROL ABOVE TO TEST.                            
130900 4250-PROCESS-ONE-DETAIL.                                                 
131000     ADD HSW-KWH TO WS-DAY-KWH WS-MONTH-KWH.                              
131100     ADD HSW-COST TO WS-DAY-COST WS-MONTH-COST.                           
131200     ADD 1 TO WS-MONTH-REC-COUNT.                                         
131300     RETURN HISTORY-SORT-WORK AT END MOVE '10' TO FS-HISTORY-SORT.        
131400     GO TO 4250-EXIT.                                                     
131500 4250-EXIT.                                                               
131600     EXIT.                                                                
131700*                                                                         
131800*****************************************************************         
131900* 4500 - PRINT THE DAILY HISTORY SECTION.  REPORT SECTION 4.              
132000* TITLE AND COLUMN HEADER PRINT ONCE, AHEAD OF THE FIRST DAY'S            
132100* DETAIL LINE, THE SAME AS EVERY OTHER REPORT SECTION.  SR-1852.          
132200*****************************************************************         
132300 4500-PRINT-DAILY-HISTORY.                                                
132400*    FIRST CALL ONLY - TITLE THEN COLUMN HEADER, NEVER AGAIN.             
132500     IF DAY-HEADER-NOT-PRINTED                                            
132600         MOVE 'SECTION 4 - DAILY HISTORY' TO AR-TITLE-TEXT                
132700         WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1                         
132800         WRITE AR-LINE FROM AR-DAY-HEADER AFTER 1                         
132900         WRITE AR-LINE FROM AR-DASH-LINE AFTER 1                          
133000         MOVE 'Y' TO WS-DAY-HEADER-SWITCH.                                
133100     MOVE WS-CUR-DAY TO AR-DAY-DATE.                                      
133200     MOVE WS-DAY-KWH TO AR-DAY-KWH.                                       
133300     MOVE WS-DAY-COST TO AR-DAY-COST.                                     
133400     WRITE AR-LINE FROM AR-DAY-DETAIL AFTER 1.                            
133500     GO TO 4500-EXIT.                                                     
133600 4500-EXIT.                                                               
133700     EXIT.                                                                
133800*                                                                         
133900*****************************************************************         
134000* 4600 - PRINT THE MONTHLY HISTORY SECTION.  REPORT SECTION 5.            
134100* TITLE AND COLUMN HEADER PRINT ONCE, AHEAD OF THE FIRST MONTH'S          
134200* DETAIL LINE, THE SAME AS EVERY OTHER REPORT SECTION.  SR-1852.          
134300*****************************************************************         
134400 4600-PRINT-MONTHLY-HISTORY.                                              
134500*    FIRST CALL ONLY - TITLE THEN COLUMN HEADER, NEVER AGAIN.             
134600     IF MONTH-HEADER-NOT-PRINTED                                          
134700         MOVE 'SECTION 5 - MONTHLY HISTORY' TO AR-TITLE-TEXT              
134800         WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1                         
134900         WRITE AR-LINE FROM AR-MONTH-HEADER AFTER 1                       
135000         WRITE AR-LINE FROM AR-DASH-LINE AFTER 1                          
135100         MOVE 'Y' TO WS-MONTH-HEADER-SWITCH.                              
135200     IF WS-MONTH-REC-COUNT > 0                                            
135300         COMPUTE WS-MONTH-AVG-DAILY-KWH ROUNDED =                         
135400             WS-MONTH-KWH / WS-MONTH-REC-COUNT                            
135500     ELSE                                                                 
135600         MOVE ZERO TO WS-MONTH-AVG-DAILY-KWH.                             
135700     MOVE WS-CUR-MONTH-YEAR TO AR-MONTH-YEAR.                             
135800     MOVE WS-CUR-MONTH-MONTH TO AR-MONTH-MONTH.                           
135900     MOVE WS-MONTH-KWH TO AR-MONTH-KWH.                                   
136000     MOVE WS-MONTH-COST TO AR-MONTH-COST.                                 
136100     MOVE WS-MONTH-AVG-DAILY-KWH TO AR-MONTH-AVG-KWH.                     
136200     MOVE WS-MONTH-DAY-COUNT TO AR-MONTH-DAYS.                            
136300     WRITE AR-LINE FROM AR-MONTH-DETAIL AFTER 1.                          
136400     GO TO 4600-EXIT.                                                     
136500 4600-EXIT.                                                               
136600     EXIT.                                                                
136700*                                                                         
136800*****************************************************************         
136900* 4700 - CAPTURE THE CURRENT AND PREVIOUS MONTH TOTALS FOR THE            
137000* DASHBOARD COMPARISON.  SR-1301.                                         
137100*****************************************************************         
137200 4700-ACCUMULATE-CUR-PREV-MONTH.                                          
137300*    WS-PREV-MONTH-YEAR/MONTH WERE SET AT 0300 FROM THE RUN               
137400*    DATE, SO ONLY TWO OF THE SORT-BROKEN MONTHS EVER MATCH -             
137500*    THE REST FALL THROUGH BOTH IFS UNTOUCHED.                            
137600     IF WS-CUR-MONTH-YEAR = RD-YEAR AND                                   
137700        WS-CUR-MONTH-MONTH = RD-MONTH                                     
137800         MOVE WS-MONTH-KWH TO WS-CURRENT-MONTH-KWH                        
137900         MOVE WS-MONTH-COST TO WS-CURRENT-MONTH-COST.                     
138000     IF WS-CUR-MONTH-YEAR = WS-PREV-MONTH-YEAR AND                        
138100        WS-CUR-MONTH-MONTH = WS-PREV-MONTH-MONTH                          
138200         MOVE WS-MONTH-KWH TO WS-PREVIOUS-MONTH-KWH.                      
138300     GO TO 4700-EXIT.                                                     
138400 4700-EXIT.                                                               
138500     EXIT.                                                                
138600*                                                                         
138700*****************************************************************         
138800* 5000 - COMPUTE THE DASHBOARD AND FORECAST FIGURES.  U5.                 
138900*                                                                         
139000* EVERYTHING HERE IS DERIVED - NOTHING IS READ FROM A FILE IN             
139100* THIS PARAGRAPH.  IT LEANS ON THE FLEET TOTAL FROM 1100, THE             
139200* CURRENT/PREVIOUS MONTH TOTALS FROM 4700, AND THE AVERAGE RATE           
139300* FROM 3000.  RUN ORDER IN 0000-MAIN-PARA MATTERS - THIS MUST             
139400* NOT FIRE UNTIL ALL THREE OF THOSE HAVE RUN.                             
139500*****************************************************************         
139600 5000-COMPUTE-DASHBOARD.                                                  
139700*    30-DAY MONTH AND 365-DAY YEAR ARE THE SHOP'S STANDING                
139800*    FORECAST CONVENTION - NOT THE ACTUAL CALENDAR MONTH LENGTH.          
139900     COMPUTE WS-DASH-MONTHLY-KWH ROUNDED =                                
140000         WS-FLEET-DAILY-KWH * 30.                                         
140100     COMPUTE WS-DASH-DAILY-COST ROUNDED =                                 
140200         WS-FLEET-DAILY-KWH * WS-AVERAGE-RATE.                            
140300     COMPUTE WS-DASH-MONTHLY-COST ROUNDED =                               
140400         WS-DASH-MONTHLY-KWH * WS-AVERAGE-RATE.                           
140500*    REMAINING DAYS IN THE CURRENT MONTH, USED TO PROJECT THE             
140600*    MONTH OUT FROM TODAY'S PARTIAL TOTAL.                                
140700     COMPUTE WS-REMAINING-DAYS =                                          
140800         CTL-DAYS-IN-MONTH - RD-DAY.                                      
140900     COMPUTE WS-PROJECTED-MONTHLY-KWH ROUNDED =                           
141000         WS-CURRENT-MONTH-KWH +                                           
141100         WS-FLEET-DAILY-KWH * WS-REMAINING-DAYS.                          
141200     COMPUTE WS-PROJECTED-MONTHLY-COST ROUNDED =                          
141300         WS-PROJECTED-MONTHLY-KWH * WS-AVERAGE-RATE.                      
141400     COMPUTE WS-PROJECTED-YEARLY-KWH ROUNDED =                            
141500         WS-FLEET-DAILY-KWH * 365.                                        
141600     COMPUTE WS-PROJECTED-YEARLY-COST ROUNDED =                           
141700         WS-PROJECTED-YEARLY-KWH * WS-AVERAGE-RATE.                       
141800*    MONTH-OVER-MONTH PERCENT CHANGE - ZERO WHEN THERE IS NO              
141900*    PRIOR MONTH HISTORY TO COMPARE AGAINST YET.  SR-1301.                
142000     IF WS-PREVIOUS-MONTH-KWH > 0                                         
142100         COMPUTE WS-COMPARISON-PERCENT ROUNDED =                          
142200             (WS-CURRENT-MONTH-KWH - WS-PREVIOUS-MONTH-KWH)               
142300             / WS-PREVIOUS-MONTH-KWH * 100                                
142400     ELSE                                                                 
142500         MOVE ZERO TO WS-COMPARISON-PERCENT.                              
142600*    CURRENT TARIFF NAME/RATE FOR THE DASHBOARD LINE - OPCION             
142700*    'H' LOOKS UP BY THE RUN HOUR FROM THE CONTROL RECORD.                
142800     MOVE CTL-RUN-HOUR TO WS-TARIFF-HOUR.                                 
142900     MOVE 'H' TO WS-TARIFF-OPCION.                                        
143000     CALL 'GETTARF' USING WS-TARIFF-OPCION WS-TARIFF-HOUR                 
143100                           WS-CURRENT-TARIFF-NAME                         
143200                           WS-CURRENT-TARIFF-RATE.                        
143300     GO TO 5000-EXIT.                                                     
143400 5000-EXIT.                                                               
143500     EXIT.                                                                
143600*                                                                         
143700*****************************************************************         
143800* 5200 - PRINT THE DASHBOARD / FORECAST SECTION.  REPORT SEC 6.           
143900*****************************************************************         
144000 5200-PRINT-DASHBOARD.                                                    
144100*    LABEL/AMOUNT LINES, ONE PER FIGURE, IN A FIXED ORDER - NO            
144200*    COLUMN HEADER NEEDED, THE LABEL IS SELF-DESCRIBING.                  
144300     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.                            
144400*    HOW MANY APPLIANCES AND GROUPS WERE LOADED THIS RUN.                 
144500     MOVE 'APPLIANCE COUNT'         TO AR-LABEL.                          
144600     MOVE APL-COUNT                 TO AR-AMOUNT.                         
144700     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
144800     MOVE 'GROUP COUNT'             TO AR-LABEL.                          
144900     MOVE GRP-COUNT                 TO AR-AMOUNT.                         
145000     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
145100*    FLEET-WIDE DAILY AND PROJECTED-30-DAY-MONTH FIGURES.                 
145200     MOVE 'FLEET DAILY KWH'         TO AR-LABEL.                          
145300     MOVE WS-FLEET-DAILY-KWH        TO AR-AMOUNT.                         
145400     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
145500     MOVE 'FLEET MONTHLY KWH'       TO AR-LABEL.                          
145600     MOVE WS-DASH-MONTHLY-KWH       TO AR-AMOUNT.                         
145700     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
145800     MOVE 'FLEET DAILY COST'        TO AR-LABEL.                          
145900     MOVE WS-DASH-DAILY-COST        TO AR-AMOUNT.                         
146000     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
146100     MOVE 'FLEET MONTHLY COST'      TO AR-LABEL.                          
146200     MOVE WS-DASH-MONTHLY-COST      TO AR-AMOUNT.                         
146300     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
146400*    ACTUAL CURRENT AND PREVIOUS MONTH KWH, PULLED FROM THE               
146500*    SORT-BROKEN HISTORY AT 4700.  SR-1301.                               
146600     MOVE 'CURRENT MONTH KWH'       TO AR-LABEL.                          
146700     MOVE WS-CURRENT-MONTH-KWH      TO AR-AMOUNT.                         
146800     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
146900     MOVE 'PREVIOUS MONTH KWH'      TO AR-LABEL.                          
147000     MOVE WS-PREVIOUS-MONTH-KWH     TO AR-AMOUNT.                         
147100     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
147200     MOVE 'MONTH CHANGE PERCENT'    TO AR-LABEL.                          
147300     MOVE WS-COMPARISON-PERCENT     TO AR-AMOUNT.                         
147400     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
147500*    DAYS LEFT IN THE MONTH AND WHERE THE MONTH/YEAR ARE HEADED           
147600*    IF THE FLEET KEEPS UP ITS CURRENT DAILY PACE.                        
147700     MOVE 'REMAINING DAYS'          TO AR-LABEL.                          
147800     MOVE WS-REMAINING-DAYS         TO AR-AMOUNT.                         
147900     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
148000     MOVE 'PROJECTED MONTHLY KWH'   TO AR-LABEL.                          
148100     MOVE WS-PROJECTED-MONTHLY-KWH  TO AR-AMOUNT.                         
148200     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
148300     MOVE 'PROJECTED MONTHLY COST'  TO AR-LABEL.                          
148400     MOVE WS-PROJECTED-MONTHLY-COST TO AR-AMOUNT.                         
148500     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
148600     MOVE 'PROJECTED YEARLY KWH'    TO AR-LABEL.                          
148700     MOVE WS-PROJECTED-YEARLY-KWH   TO AR-AMOUNT.                         
148800     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
148900     MOVE 'PROJECTED YEARLY COST'   TO AR-LABEL.                          
149000     MOVE WS-PROJECTED-YEARLY-COST  TO AR-AMOUNT.                         
149100     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.                     
149200*    LAST LINE OF THE DASHBOARD - NAME/RATE LAYOUT INSTEAD OF             
149300*    LABEL/AMOUNT, SINCE THE TARIFF NAME IS TEXT, NOT A FIGURE.           
149400     MOVE 'CURRENT TARIFF'          TO AR-LABEL2.                         
149500     MOVE WS-CURRENT-TARIFF-NAME    TO AR-NAME2.                          
149600     MOVE WS-CURRENT-TARIFF-RATE    TO AR-RATE2.                          
149700     WRITE AR-LINE FROM AR-LABEL-NAME-LINE AFTER 1.                       
149800     GO TO 5200-EXIT.                                                     
149900 5200-EXIT.                                                               
150000     EXIT.                                                                
150100*                                                                         
150200*****************************************************************         
150300* 6000 - BUILD AND PRINT THE SAVINGS RECOMMENDATIONS.  REPORT             
150400* SECTION 7.  U6.  SR-1465.                                               
150500*****************************************************************         
150600 6000-BUILD-RECOMMENDATIONS.                                              
150700*    FOUR TIP-GENERATING PASSES, IN PRIORITY ORDER - HIGH                 
150800*    CONSUMERS FIRST, THEN TARIFF TIMING, THEN PER-APPLIANCE              
150900*    KEYWORD MATCHES, THEN THE ALWAYS-PRINTED GENERAL LIST.               
151000     MOVE 'SECTION 7 - RECOMMENDATIONS' TO AR-TITLE-TEXT.                 
151100     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.                            
151200     PERFORM 6010-HIGH-CONSUMPTION-TIPS THRU 6010-EXIT.                   
151300     PERFORM 6020-TARIFF-OPTIMIZATION-TIP THRU 6020-EXIT.                 
151400     PERFORM 6030-PER-APPLIANCE-TIPS THRU 6030-EXIT.                      
151500     PERFORM 6040-GENERAL-TIPS THRU 6040-EXIT.                            
151600     GO TO 6000-EXIT.                                                     
151700 6000-EXIT.                                                               
151800     EXIT.                                                                
151900*                                                                         
152000* ONE TIP PER TOP-5 APPLIANCE OVER THE 2 KWH/DAY THRESHOLD -              
152100* NONE PRINT IF THE TOP-5 TABLE IS STILL EMPTY.  SR-1233.                 
152200 6010-HIGH-CONSUMPTION-TIPS.                                              
152300     IF TOP5-FILLED-COUNT > 0                                             
152400         PERFORM 6011-TEST-ONE-TOP5                                       
152500                 VARYING TOP5-IDX FROM 1 BY 1 UNTIL                       
152600                 TOP5-IDX > TOP5-FILLED-COUNT.                            
152700     GO TO 6010-EXIT.                                                     
152800 6010-EXIT.                                                               
152900     EXIT.                                                                
153000*                                                                         
153100* 03/11/08  PJQ - DETAIL LINE NOW CARRIES THE DAILY KWH, NOT JUST         
153200*                 THE APPLIANCE NAME.  SR-1849.                           
153300 6011-TEST-ONE-TOP5.                                                      
153400     IF T5-KWH (TOP5-IDX) > 2                                             
153500         MOVE 'HIGH-CONSUMPTION' TO WS-REC-TYPE                           
153600         MOVE 'HIGH' TO WS-REC-PRIORITY                                   
153700         MOVE SPACES TO WS-REC-DETAIL                                     
153800         MOVE T5-KWH (TOP5-IDX) TO WS-EDIT-REC-KWH                        
153900         STRING T5-NAME (TOP5-IDX) DELIMITED BY SIZE                      
154000             ' USES ' DELIMITED BY SIZE                                   
154100             WS-EDIT-REC-KWH DELIMITED BY SIZE                            
154200             ' KWH PER DAY' DELIMITED BY SIZE                             
154300             INTO WS-REC-DETAIL                                           
154400         PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.           
154500     GO TO 6011-EXIT.                                                     
154600 6011-EXIT.                                                               
154700     EXIT.                                                                
154800*                                                                         
154900* 03/11/08  PJQ - DETAIL LINE NOW CARRIES THE SAVINGS PER KWH AND         
155000*                 THE NIGHT WINDOW HOURS, NOT JUST FIXED TIP TEXT.        
155100*                 SR-1849.                                                
155200 6020-TARIFF-OPTIMIZATION-TIP.                                            
155300     IF WS-NIGHT-ACTIVE = 'Y' AND WS-PEAK-ACTIVE = 'Y'                    
155400         COMPUTE WS-TARIFF-SAVINGS ROUNDED =                              
155500             WS-PEAK-RATE - WS-NIGHT-RATE                                 
155600         MOVE 'TARIFF-OPTIMIZATION' TO WS-REC-TYPE                        
155700         MOVE 'MEDIUM' TO WS-REC-PRIORITY                                 
155800         MOVE SPACES TO WS-REC-DETAIL                                     
155900         MOVE WS-TARIFF-SAVINGS TO WS-EDIT-REC-SAVINGS                    
156000         MOVE WS-NIGHT-START-HOUR TO WS-EDIT-REC-HOUR                     
156100*        POINTER-DRIVEN STRING SO THE START AND END HOUR CAN BE           
156200*        EDITED AND CONCATENATED IN TWO SEPARATE STRING                   
156300*        STATEMENTS WITHOUT OVERWRITING WHAT CAME BEFORE.                 
156400         MOVE 1 TO WS-REC-POS                                             
156500         STRING 'SAVES ' DELIMITED BY SIZE                                
156600             WS-EDIT-REC-SAVINGS DELIMITED BY SIZE                        
156700             '/KWH IN NIGHT WINDOW HR ' DELIMITED BY SIZE                 
156800             WS-EDIT-REC-HOUR DELIMITED BY SIZE                           
156900             '-' DELIMITED BY SIZE                                        
157000             INTO WS-REC-DETAIL                                           
157100             WITH POINTER WS-REC-POS                                      
157200*        SECOND STRING PICKS UP WHERE THE FIRST LEFT OFF -                
157300*        WS-REC-POS CARRIES THE POSITION ACROSS BOTH CALLS.               
157400         MOVE WS-NIGHT-END-HOUR TO WS-EDIT-REC-HOUR                       
157500         STRING WS-EDIT-REC-HOUR DELIMITED BY SIZE                        
157600             INTO WS-REC-DETAIL                                           
157700             WITH POINTER WS-REC-POS                                      
157800         PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.           
157900     GO TO 6020-EXIT.                                                     
158000 6020-EXIT.                                                               
158100     EXIT.                                                                
158200*                                                                         
158300*****************************************************************         
158400* 6030 - PER-APPLIANCE KEYWORD TIP.  FIRST KEYWORD MATCH WINS;            
158500* OTHERWISE FALL BACK ON THE DAILY-KWH THRESHOLDS.  SR-1465.              
158600*                                                                         
158700* KEYWORDS ARE SCANNED IN TABLE ORDER (1 THRU 21) SO WHEN AN              
158800* APPLIANCE NAME CONTAINS MORE THAN ONE KEYWORD THE EARLIER               
158900* TABLE ENTRY WINS - SEE 0200-INIT-KEYWORD-TABLE FOR THE ORDER.           
159000*****************************************************************         
159100 6030-PER-APPLIANCE-TIPS.                                                 
159200     PERFORM 6031-MATCH-ONE-APPLIANCE                                     
159300             VARYING APL-IDX FROM 1 BY 1 UNTIL                            
159400             APL-IDX > APL-COUNT.                                         
159500     GO TO 6030-EXIT.                                                     
159600 6030-EXIT.                                                               
159700     EXIT.                                                                
159800*                                                                         
159900 6031-MATCH-ONE-APPLIANCE.                                                
160000*    NAME IS UPPERCASED BEFORE THE SCAN SO THE KEYWORD MATCH              
160100*    DOES NOT CARE HOW THE APPLIANCE NAME WAS KEYED ON STAGING.           
160200     MOVE AT-NAME (APL-IDX) TO WS-SCAN-NAME-UPPER.                        
160300     INSPECT WS-SCAN-NAME-UPPER CONVERTING                                
160400         'abcdefghijklmnopqrstuvwxyz' TO                                  
160500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
160600     MOVE SPACES TO WS-MATCHED-TIP.                                       
160700*    TRY EVERY KEYWORD UNTIL ONE MATCHES OR THE TABLE RUNS OUT -          
160800*    6032 SETS WS-MATCHED-TIP WHEN IT FINDS ONE.                          
160900     SET KW-IDX TO 1.                                                     
161000     PERFORM 6032-TRY-ONE-KEYWORD THRU 6032-EXIT                          
161100             UNTIL KW-IDX > 21 OR WS-MATCHED-TIP NOT = SPACES.            
161200*    NO KEYWORD MATCHED - FALL BACK TO THE TWO DAILY-KWH                  
161300*    THRESHOLDS BEFORE GIVING UP ON THIS APPLIANCE ENTIRELY.              
161400     IF WS-MATCHED-TIP = SPACES                                           
161500         IF AT-DAILY-KWH (APL-IDX) > 5                                    
161600             MOVE 'VERY-HIGH-USAGE' TO WS-MATCHED-TIP                     
161700         ELSE                                                             
161800             IF AT-DAILY-KWH (APL-IDX) > 2                                
161900                 MOVE 'NIGHT-SHIFT' TO WS-MATCHED-TIP.                    
162000*    STILL NOTHING - THIS APPLIANCE GETS NO TIP AT ALL, WHICH IS          
162100*    EXPECTED FOR LOW-USAGE APPLIANCES WITH NO KEYWORD MATCH.             
162200     IF WS-MATCHED-TIP NOT = SPACES                                       
162300         MOVE 'APPLIANCE-TIP' TO WS-REC-TYPE                              
162400         MOVE 'LOW' TO WS-REC-PRIORITY                                    
162500         MOVE SPACES TO WS-REC-DETAIL                                     
162600         STRING AT-NAME (APL-IDX) DELIMITED BY SIZE                       
162700             ' - ' DELIMITED BY SIZE                                      
162800             WS-MATCHED-TIP DELIMITED BY SIZE                             
162900             INTO WS-REC-DETAIL                                           
163000         PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.           
163100     GO TO 6031-EXIT.                                                     
163200 6031-EXIT.                                                               
163300     EXIT.                                                                
163400*                                                                         
163500 6032-TRY-ONE-KEYWORD.                                                    
163600*    SLIDES ONE KEYWORD ACROSS EVERY STARTING POSITION IN THE             
163700*    30-CHAR NAME FIELD UNTIL IT EITHER MATCHES OR RUNS OFF               
163800*    THE END OF THE FIELD.                                                
163900     MOVE 'N' TO WS-FOUND-FLAG.                                           
164000     MOVE 1 TO WS-SUB-POS.                                                
164100     COMPUTE WS-MAX-START-POS = 31 - KW-LEN (KW-IDX).                     
164200     PERFORM 6033-SCAN-ONE-POSITION THRU 6033-EXIT                        
164300             UNTIL WS-SUB-POS > WS-MAX-START-POS                          
164400                OR WS-FOUND-FLAG = 'Y'.                                   
164500     IF WS-FOUND-FLAG = 'Y'                                               
164600         MOVE KW-TIP-CODE (KW-IDX) TO WS-MATCHED-TIP                      
164700     ELSE                                                                 
164800         SET KW-IDX UP BY 1.                                              
164900     GO TO 6032-EXIT.                                                     
165000 6032-EXIT.                                                               
165100     EXIT.                                                                
165200*                                                                         
165300 6033-SCAN-ONE-POSITION.                                                  
165400*    REFERENCE MODIFICATION COMPARE AT THE CURRENT POSITION -             
165500*    ONE CHARACTER AT A TIME, NOT A BUILT-IN SEARCH.                      
165600     IF WS-SCAN-NAME-UPPER (WS-SUB-POS:KW-LEN (KW-IDX)) =                 
165700        KW-TEXT (KW-IDX) (1:KW-LEN (KW-IDX))                              
165800         MOVE 'Y' TO WS-FOUND-FLAG                                        
165900     ELSE                                                                 
166000         ADD 1 TO WS-SUB-POS.                                             
166100     GO TO 6033-EXIT.                                                     
166200 6033-EXIT.                                                               
166300     EXIT.                                                                
166400*                                                                         
166500*****************************************************************         
166600* 6040 - ALWAYS-APPEND GENERAL TIP LIST, 13 TIPS, FIXED ORDER AND         
166700* PRIORITY.  SR-1465.                                                     
166800*****************************************************************         
166900 6040-GENERAL-TIPS.                                                       
167000*    13 FIXED TIPS IN A FIXED ORDER - NOT TABLE-DRIVEN, SINCE             
167100*    THE LIST CHANGES MAYBE ONCE A YEAR AND A TABLE WOULD JUST            
167200*    ADD ANOTHER COPYBOOK TO MAINTAIN FOR NO BENEFIT.  SR-1465.           
167300     MOVE 'GENERAL-TIP' TO WS-REC-TYPE.                                   
167400*    LIGHTING IS THE CHEAPEST RETROFIT A CUSTOMER CAN MAKE.               
167500     MOVE 'HIGH' TO WS-REC-PRIORITY.                                      
167600     MOVE 'SWITCH TO LED LIGHTING' TO WS-REC-DETAIL.                      
167700     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
167800*    STANDBY DRAW ADDS UP ACROSS A HOUSEHOLD OF ELECTRONICS.              
167900     MOVE 'MEDIUM' TO WS-REC-PRIORITY.                                    
168000     MOVE 'UNPLUG STANDBY ELECTRONICS' TO WS-REC-DETAIL.                  
168100     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
168200*    A WORN SEAL MAKES THE COMPRESSOR RUN LONGER PER CYCLE.               
168300     MOVE 'MEDIUM' TO WS-REC-PRIORITY.                                    
168400     MOVE 'KEEP THE REFRIGERATOR SEAL CLEAN' TO WS-REC-DETAIL.            
168500     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
168600*    FEWER, FULLER LOADS MEANS FEWER HEATED-WATER CYCLES.                 
168700     MOVE 'MEDIUM' TO WS-REC-PRIORITY.                                    
168800     MOVE 'RUN THE WASHING MACHINE ON FULL LOADS' TO                      
168900          WS-REC-DETAIL.                                                  
169000     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
169100*    SCALE BUILDUP MAKES THE HEATING ELEMENT WORK HARDER.                 
169200     MOVE 'LOW' TO WS-REC-PRIORITY.                                       
169300     MOVE 'DESCALE THE KETTLE REGULARLY' TO WS-REC-DETAIL.                
169400     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
169500*    EACH DEGREE OF SET POINT IS A MEASURABLE COMPRESSOR SAVING.          
169600     MOVE 'HIGH' TO WS-REC-PRIORITY.                                      
169700     MOVE 'RAISE THE AIR CONDITIONER SET POINT' TO                        
169800          WS-REC-DETAIL.                                                  
169900     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
170000*    DAYLIGHT DISPLACES LIGHTING LOAD AT NO COST TO THE CUSTOMER.         
170100     MOVE 'LOW' TO WS-REC-PRIORITY.                                       
170200     MOVE 'USE NATURAL LIGHT WHEN AVAILABLE' TO WS-REC-DETAIL.            
170300     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
170400*    SAME COMPOUNDING LOGIC AS THE AC SET-POINT TIP ABOVE.                
170500     MOVE 'HIGH' TO WS-REC-PRIORITY.                                      
170600     MOVE 'LOWER THE HEATER THERMOSTAT ONE DEGREE' TO                     
170700          WS-REC-DETAIL.                                                  
170800     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
170900*    SLEEP MODE DRAWS A FRACTION OF ACTIVE-USE POWER.                     
171000     MOVE 'LOW' TO WS-REC-PRIORITY.                                       
171100     MOVE 'LET THE COMPUTER SLEEP WHEN IDLE' TO WS-REC-DETAIL.            
171200     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
171300*    ONE LONG IRONING SESSION BEATS SEVERAL SHORT ONES.                   
171400     MOVE 'LOW' TO WS-REC-PRIORITY.                                       
171500     MOVE 'IRON A FULL BASKET AT ONCE' TO WS-REC-DETAIL.                  
171600     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
171700*    ECO CYCLE RUNS A LOWER WATER TEMPERATURE AND LONGER DRY TIME         
171800*    BUT LESS TOTAL ENERGY THAN A NORMAL CYCLE.                           
171900     MOVE 'MEDIUM' TO WS-REC-PRIORITY.                                    
172000     MOVE 'RUN THE DISHWASHER ON ECO CYCLE' TO WS-REC-DETAIL.             
172100     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
172200*    BACKLIGHT IS THE BIGGEST SINGLE DRAW ON MOST TV SETS.                
172300     MOVE 'LOW' TO WS-REC-PRIORITY.                                       
172400     MOVE 'LOWER THE TV BACKLIGHT BRIGHTNESS' TO WS-REC-DETAIL.           
172500     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
172600*    LAST OF THE 13 - OLDER UNITS LACK MODERN EFFICIENCY RATINGS.         
172700     MOVE 'MEDIUM' TO WS-REC-PRIORITY.                                    
172800     MOVE 'REPLACE OLD APPLIANCES WITH A HIGHER' TO                       
172900          WS-REC-DETAIL.                                                  
173000     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.               
173100     GO TO 6040-EXIT.                                                     
173200 6040-EXIT.                                                               
173300     EXIT.                                                                
173400*                                                                         
173500 6500-PRINT-RECOMMENDATION-LINE.                                          
173600*    COMMON EXIT FOR ALL FOUR TIP-GENERATING PARAGRAPHS ABOVE -           
173700*    ONE DETAIL LINE LAYOUT FOR THE WHOLE OF REPORT SECTION 7.            
173800     MOVE WS-REC-TYPE TO AR-REC-TYPE.                                     
173900     MOVE WS-REC-PRIORITY TO AR-REC-PRIORITY.                             
174000     MOVE WS-REC-DETAIL TO AR-REC-DETAIL.                                 
174100     WRITE AR-LINE FROM AR-REC-LINE AFTER 1.                              
174200     GO TO 6500-EXIT.                                                     
174300 6500-EXIT.                                                               
174400     EXIT.                                                                
174500*                                                                         
174600 9000-CLOSE-FILES.                                                        
174700*    LAST PARAGRAPH IN THE PROGRAM - CLOSES EVERY FILE OPENED             
174800*    BY 0100 BEFORE THE RUN ENDS.                                         
174900     CLOSE APPLIANCE-STAGED GROUP-STAGED TARIFF-STAGED                    
175000           CONSUMPTION-FILE CONTROL-FILE ANALYSIS-REPORT.                 
175100     GO TO 9000-EXIT.                                                     
175200 9000-EXIT.                                                               
175300     EXIT.                                                                
175400*                                                                         
175500 END PROGRAM NRGANL.                                                      
