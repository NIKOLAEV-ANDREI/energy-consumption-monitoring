*****************************************************************
* PROGRAM:  NRGVAL  (NRG-VALIDATE)
* EDITS THE THREE REGISTRATION MASTERS (APPLIANCE, GROUP, TARIFF)
* AND STAGES THE ACCEPTED RECORDS FOR NRGANL AND GETTARF.
*****************************************************************
*
* CHANGE LOG
* ----------
* 05/12/86  RD    ORIGINAL WRITE-UP.  ADAPTED FROM THE OLD TIME-
* 05/12/86  RD    SHEET MERGE JOB - KEPT THE MULTI-FILE OPEN/READ
* 05/12/86  RD    SKELETON, DROPPED THE MERGE-BY-KEY LOGIC SINCE
* 05/12/86  RD    EACH MASTER HERE STANDS ON ITS OWN.
* 01/22/88  RD    ADDED QUANTITY DEFAULT (BLANK OR ZERO BECOMES 1)
*                 PER REGISTRATION SCREEN RULES.  SR-1072.
* 08/30/90  JH    ADDED HOURS-IN-RANGE EDIT (0 THRU 24) FOR THE
*                 APPLIANCE MASTER.  SR-1231.
* 02/14/93  JH    NAME-LENGTH EDIT NOW SCANS FOR THE LAST NON-
*                 BLANK CHARACTER INSTEAD OF COUNTING THE WHOLE
*                 FIELD, SO TRAILING SPACES DO NOT COUNT AGAINST
*                 THE 3-CHARACTER MINIMUM.  SR-1299.
* 07/11/96  TKO   ADDED GROUP AND TARIFF NAME EDITS TO MATCH THE
*                 APPLIANCE EDIT.  SR-1488.
* 11/23/98  DMS   Y2K REVIEW - RUN-DATE AND RECORD-DATE FIELDS ARE
*                 NOT TOUCHED BY THIS PROGRAM.  NO CHANGE NEEDED.
*                 SIGNED OFF PER Y2K-0098.
* 04/02/01  KA    ERROR COUNTS NOW DISPLAYED AS A ONE-LINE SUMMARY
*                 AT END OF RUN FOR THE OPERATOR LOG.  SR-1703.
* 09/17/05  KA    ADDED RAW-RECORD REDEFINES ON ALL THREE FD
*                 RECORDS FOR DUMP ON REJECT.  SR-1821.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      NRGVAL.
 AUTHOR.          R. DUNMORE.
 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.
 DATE-WRITTEN.    05/12/1986.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT APPLIANCE-FILE  ASSIGN TO APPLNC
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-APPLIANCE-FILE.
*
     SELECT GROUP-FILE      ASSIGN TO GROUPF
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-GROUP-FILE.
*
     SELECT TARIFF-FILE     ASSIGN TO TARIFF
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-TARIFF-FILE.
*
     SELECT APPLIANCE-STAGED ASSIGN TO APPLSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-APPLIANCE-STAGED.
*
     SELECT GROUP-STAGED    ASSIGN TO GROUPSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-GROUP-STAGED.
*
     SELECT TARIFF-STAGED   ASSIGN TO TARIFSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-TARIFF-STAGED.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  APPLIANCE-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 60 CHARACTERS.
 01  APL-REG.
     03  APL-ID                PIC 9(05).
     03  APL-USER-ID           PIC 9(05).
     03  APL-GROUP-ID          PIC 9(05).
     03  APL-NAME              PIC X(30).
     03  APL-POWER-WATTS       PIC 9(05)V9(01).
     03  APL-USAGE-HOURS       PIC 9(02)V9(02).
     03  APL-QUANTITY          PIC 9(03).
     03  APL-ACTIVE-FLAG       PIC X(01).
     03  FILLER                PIC X(01).
*
 FD  GROUP-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 32 CHARACTERS.
 01  GRP-REG.
     03  GRP-ID                PIC 9(05).
     03  GRP-USER-ID           PIC 9(05).
     03  GRP-NAME              PIC X(20).
     03  FILLER                PIC X(02).
*
 FD  TARIFF-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 65 CHARACTERS.
 01  TAR-REG.
     03  TAR-ID                PIC 9(05).
     03  TAR-USER-ID           PIC 9(05).
     03  TAR-NAME              PIC X(30).
     03  TAR-TYPE              PIC X(08).
     03  TAR-RATE              PIC 9(03)V9(04).
     03  TAR-START-HOUR        PIC 9(02).
     03  TAR-END-HOUR          PIC 9(02).
     03  TAR-ACTIVE-FLAG       PIC X(01).
     03  FILLER                PIC X(05).
*
 FD  APPLIANCE-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 60 CHARACTERS.
 01  APS-REG                   PIC X(60).
*
 FD  GROUP-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 32 CHARACTERS.
 01  GRS-REG                   PIC X(32).
*
 FD  TARIFF-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 65 CHARACTERS.
 01  TAS-REG                   PIC X(65).
*
 WORKING-STORAGE SECTION.
*
 77  FS-APPLIANCE-FILE         PIC X(02) VALUE ZEROES.
 77  FS-GROUP-FILE             PIC X(02) VALUE ZEROES.
 77  FS-TARIFF-FILE            PIC X(02) VALUE ZEROES.
 77  FS-APPLIANCE-STAGED       PIC X(02) VALUE ZEROES.
 77  FS-GROUP-STAGED           PIC X(02) VALUE ZEROES.
 77  FS-TARIFF-STAGED          PIC X(02) VALUE ZEROES.
*
* RAW-RECORD REDEFINES USED ONLY TO DUMP A REJECTED RECORD.  1821.
 01  WS-APL-REG-X REDEFINES APL-REG   PIC X(60).
 01  WS-GRP-REG-X REDEFINES GRP-REG   PIC X(32).
 01  WS-TAR-REG-X REDEFINES TAR-REG   PIC X(65).
*
 01  WS-NAME-SCAN.
     03  WS-SCAN-NAME          PIC X(30).
     03  WS-SCAN-POS           PIC 9(02) COMP.
     03  WS-NAME-LENGTH        PIC 9(02) COMP.
*
 01  WS-EDIT-SWITCH            PIC X(01) VALUE 'Y'.
     88  RECORD-IS-VALID                VALUE 'Y'.
     88  RECORD-IS-REJECTED             VALUE 'N'.
*
 01  ERROR-COUNT-APPLIANCE     PIC 9(05) COMP VALUE ZERO.
 01  ERROR-COUNT-GROUP         PIC 9(05) COMP VALUE ZERO.
 01  ERROR-COUNT-TARIFF        PIC 9(05) COMP VALUE ZERO.
 01  ACCEPT-COUNT-APPLIANCE    PIC 9(05) COMP VALUE ZERO.
 01  ACCEPT-COUNT-GROUP        PIC 9(05) COMP VALUE ZERO.
 01  ACCEPT-COUNT-TARIFF       PIC 9(05) COMP VALUE ZERO.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-PARA.
     PERFORM 100-OPEN-FILES THRU 100-EXIT.
     PERFORM 200-VALIDATE-APPLIANCES THRU 200-EXIT.
     PERFORM 300-VALIDATE-GROUPS THRU 300-EXIT.
     PERFORM 400-VALIDATE-TARIFFS THRU 400-EXIT.
     PERFORM 900-PRINT-ERROR-SUMMARY THRU 900-EXIT.
     PERFORM 999-CLOSE-FILES THRU 999-EXIT.
     STOP RUN.
*
*****************************************************************
* 100 - OPEN ALL SIX FILES.  ANY OPEN FAILURE IS FATAL.
*****************************************************************
 100-OPEN-FILES.
     OPEN INPUT APPLIANCE-FILE.
     IF FS-APPLIANCE-FILE NOT = ZERO
         DISPLAY 'NRGVAL - ERROR OPENING APPLNC FS: '
                 FS-APPLIANCE-FILE
         STOP RUN.
     OPEN INPUT GROUP-FILE.
     IF FS-GROUP-FILE NOT = ZERO
         DISPLAY 'NRGVAL - ERROR OPENING GROUPF FS: '
                 FS-GROUP-FILE
         STOP RUN.
     OPEN INPUT TARIFF-FILE.
     IF FS-TARIFF-FILE NOT = ZERO
         DISPLAY 'NRGVAL - ERROR OPENING TARIFF FS: '
                 FS-TARIFF-FILE
         STOP RUN.
     OPEN OUTPUT APPLIANCE-STAGED.
     IF FS-APPLIANCE-STAGED NOT = ZERO
         DISPLAY 'NRGVAL - ERROR OPENING APPLSTG FS: '
                 FS-APPLIANCE-STAGED
         STOP RUN.
     OPEN OUTPUT GROUP-STAGED.
     IF FS-GROUP-STAGED NOT = ZERO
         DISPLAY 'NRGVAL - ERROR OPENING GROUPSTG FS: '
                 FS-GROUP-STAGED
         STOP RUN.
     OPEN OUTPUT TARIFF-STAGED.
     IF FS-TARIFF-STAGED NOT = ZERO
         DISPLAY 'NRGVAL - ERROR OPENING TARIFSTG FS: '
                 FS-TARIFF-STAGED
         STOP RUN.
     GO TO 100-EXIT.
 100-EXIT.
     EXIT.
*
*****************************************************************
* 200 - EDIT THE APPLIANCE MASTER.  NAME >= 3 CHARACTERS, HOURS
* 0 THRU 24, QUANTITY DEFAULTS TO 1 WHEN BLANK OR ZERO.  SR-1072,
* SR-1231, SR-1299.
*****************************************************************
 200-VALIDATE-APPLIANCES.
     PERFORM 210-READ-APPLIANCE-FILE THRU 210-EXIT.
     PERFORM 220-EDIT-APPLIANCE-RECORD THRU 220-EXIT
             UNTIL FS-APPLIANCE-FILE = '10'.
     GO TO 200-EXIT.
 200-EXIT.
     EXIT.
*
 210-READ-APPLIANCE-FILE.
     READ APPLIANCE-FILE.
     IF FS-APPLIANCE-FILE NOT = ZERO AND '10'
         DISPLAY 'NRGVAL - ERROR READING APPLNC FS: '
                 FS-APPLIANCE-FILE
         STOP RUN.
     GO TO 210-EXIT.
 210-EXIT.
     EXIT.
*
 220-EDIT-APPLIANCE-RECORD.
     MOVE 'Y' TO WS-EDIT-SWITCH.
     IF APL-QUANTITY = ZERO
         MOVE 1 TO APL-QUANTITY.
     MOVE APL-NAME TO WS-SCAN-NAME.
     PERFORM 230-FIND-NAME-LENGTH THRU 230-EXIT.
     IF WS-NAME-LENGTH < 3
         MOVE 'N' TO WS-EDIT-SWITCH.
     IF APL-USAGE-HOURS > 24
         MOVE 'N' TO WS-EDIT-SWITCH.
     IF RECORD-IS-REJECTED
         ADD 1 TO ERROR-COUNT-APPLIANCE
         DISPLAY 'NRGVAL - APPLIANCE REJECTED: ' WS-APL-REG-X
         GO TO 220-READ-NEXT.
     ADD 1 TO ACCEPT-COUNT-APPLIANCE.
     MOVE APL-REG TO APS-REG.
     WRITE APS-REG.
 220-READ-NEXT.
     PERFORM 210-READ-APPLIANCE-FILE THRU 210-EXIT.
     GO TO 220-EXIT.
 220-EXIT.
     EXIT.
*
* 230 - FIND LAST NON-BLANK CHARACTER OF THE 30-BYTE NAME FIELD.
* REPLACES AN EARLIER VERSION THAT COUNTED THE WHOLE FIELD.
* SR-1299.
 230-FIND-NAME-LENGTH.
     MOVE 30 TO WS-SCAN-POS.
     PERFORM 235-SCAN-BACKWARD THRU 235-EXIT
             UNTIL WS-SCAN-POS < 1
                OR WS-SCAN-NAME(WS-SCAN-POS:1) NOT = SPACE.
     MOVE WS-SCAN-POS TO WS-NAME-LENGTH.
     GO TO 230-EXIT.
 230-EXIT.
     EXIT.
*
 235-SCAN-BACKWARD.
     SUBTRACT 1 FROM WS-SCAN-POS.
     GO TO 235-EXIT.
 235-EXIT.
     EXIT.
*
*****************************************************************
* 300 - EDIT THE GROUP MASTER.  NAME >= 3 CHARACTERS.  SR-1488.
*****************************************************************
 300-VALIDATE-GROUPS.
     PERFORM 310-READ-GROUP-FILE THRU 310-EXIT.
     PERFORM 320-EDIT-GROUP-RECORD THRU 320-EXIT
             UNTIL FS-GROUP-FILE = '10'.
     GO TO 300-EXIT.
 300-EXIT.
     EXIT.
*
 310-READ-GROUP-FILE.
     READ GROUP-FILE.
     IF FS-GROUP-FILE NOT = ZERO AND '10'
         DISPLAY 'NRGVAL - ERROR READING GROUPF FS: '
                 FS-GROUP-FILE
         STOP RUN.
     GO TO 310-EXIT.
 310-EXIT.
     EXIT.
*
 320-EDIT-GROUP-RECORD.
     MOVE 'Y' TO WS-EDIT-SWITCH.
     MOVE SPACES TO WS-SCAN-NAME.
     MOVE GRP-NAME TO WS-SCAN-NAME(1:20).
     PERFORM 230-FIND-NAME-LENGTH THRU 230-EXIT.
     IF WS-NAME-LENGTH < 3
         MOVE 'N' TO WS-EDIT-SWITCH.
     IF RECORD-IS-REJECTED
         ADD 1 TO ERROR-COUNT-GROUP
         DISPLAY 'NRGVAL - GROUP REJECTED: ' WS-GRP-REG-X
         GO TO 320-READ-NEXT.
     ADD 1 TO ACCEPT-COUNT-GROUP.
     MOVE GRP-REG TO GRS-REG.
     WRITE GRS-REG.
 320-READ-NEXT.
     PERFORM 310-READ-GROUP-FILE THRU 310-EXIT.
     GO TO 320-EXIT.
 320-EXIT.
     EXIT.
*
*****************************************************************
* 400 - EDIT THE TARIFF MASTER.  NAME >= 3 CHARACTERS.  SR-1488.
*****************************************************************
 400-VALIDATE-TARIFFS.
     PERFORM 410-READ-TARIFF-FILE THRU 410-EXIT.
     PERFORM 420-EDIT-TARIFF-RECORD THRU 420-EXIT
             UNTIL FS-TARIFF-FILE = '10'.
     GO TO 400-EXIT.
 400-EXIT.
     EXIT.
*
 410-READ-TARIFF-FILE.
     READ TARIFF-FILE.
     IF FS-TARIFF-FILE NOT = ZERO AND '10'
         DISPLAY 'NRGVAL - ERROR READING TARIFF FS: '
                 FS-TARIFF-FILE
         STOP RUN.
     GO TO 410-EXIT.
 410-EXIT.
     EXIT.
*
 420-EDIT-TARIFF-RECORD.
     MOVE 'Y' TO WS-EDIT-SWITCH.
     MOVE TAR-NAME TO WS-SCAN-NAME.
     PERFORM 230-FIND-NAME-LENGTH THRU 230-EXIT.
     IF WS-NAME-LENGTH < 3
         MOVE 'N' TO WS-EDIT-SWITCH.
     IF RECORD-IS-REJECTED
         ADD 1 TO ERROR-COUNT-TARIFF
         DISPLAY 'NRGVAL - TARIFF REJECTED: ' WS-TAR-REG-X
         GO TO 420-READ-NEXT.
     ADD 1 TO ACCEPT-COUNT-TARIFF.
     MOVE TAR-REG TO TAS-REG.
     WRITE TAS-REG.
 420-READ-NEXT.
     PERFORM 410-READ-TARIFF-FILE THRU 410-EXIT.
     GO TO 420-EXIT.
 420-EXIT.
     EXIT.
*
*****************************************************************
* 900 - OPERATOR LOG SUMMARY.  SR-1703.
*****************************************************************
 900-PRINT-ERROR-SUMMARY.
     DISPLAY 'NRGVAL - APPLIANCES ACCEPTED/REJECTED: '
             ACCEPT-COUNT-APPLIANCE '/' ERROR-COUNT-APPLIANCE.
     DISPLAY 'NRGVAL - GROUPS ACCEPTED/REJECTED: '
             ACCEPT-COUNT-GROUP '/' ERROR-COUNT-GROUP.
     DISPLAY 'NRGVAL - TARIFFS ACCEPTED/REJECTED: '
             ACCEPT-COUNT-TARIFF '/' ERROR-COUNT-TARIFF.
     GO TO 900-EXIT.
 900-EXIT.
     EXIT.
*
 999-CLOSE-FILES.
     CLOSE APPLIANCE-FILE GROUP-FILE TARIFF-FILE
           APPLIANCE-STAGED GROUP-STAGED TARIFF-STAGED.
     GO TO 999-EXIT.
 999-EXIT.
     EXIT.
*
 END PROGRAM NRGVAL.
