*****************************************************************
* PROGRAM:  GETTARF  (NRG-GET-TARIFF)
* CALLED BY NRGANL TO LOAD AND INTERROGATE THE TARIFF TABLE.
*****************************************************************
*
* CHANGE LOG
* ----------
* 11/14/88  MP    ORIGINAL WRITE-UP.  OPCION-DRIVEN LOAD/LOOKUP/
* 11/14/88  MP    AVERAGE INTERFACE MODELLED ON THE OLD COMPANY-
* 11/14/88  MP    LOOKUP SUBROUTINE.
* 02/02/89  MP    ADDED FALLBACK TO FIRST ACTIVE TARIFF WHEN NO
* 02/02/89  MP    WINDOW MATCHES THE REQUESTED HOUR.
* 09/19/90  RD    ADDED DEFAULT STANDARD RATE (5.50) WHEN THE
* 09/19/90  RD    TARIFF TABLE HAS NO ACTIVE ENTRIES AT ALL.
*                 SR-1140.
* 04/03/92  JH    CORRECTED WRAP-AROUND WINDOW TEST FOR NIGHT
*                 TARIFFS RUNNING PAST MIDNIGHT (23 TO 07).
*                 SR-1288.
* 07/28/94  JH    RAISED TARIFF TABLE SIZE FROM 20 TO 50 ENTRIES
*                 TO MATCH GROWTH IN TARIFF-FILE.  SR-1406.
* 12/02/97  TKO   AVERAGE-RATE NOW CARRIES 4 DECIMAL PLACES
*                 INTERNALLY PER REQUEST FROM BILLING AUDIT.
*                 SR-1561.
* 11/09/98  DMS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
*                 SUBPROGRAM, TARIFF WINDOWS ARE HOUR-OF-DAY ONLY.
*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.
* 03/11/03  KA    ADDED RAW-RECORD REDEFINES FOR DUMP ON BAD
*                 FILE STATUS, PER IS STANDARDS REVIEW.  SR-1790.
* 08/30/06  KA    RENAMED WORKING STORAGE TO MATCH NRGANL'S
*                 REVISED TARIFF-TABLE NAMING.  SR-1822.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      GETTARF.
 AUTHOR.          M. PELLETIER.
 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.
 DATE-WRITTEN.    11/14/1988.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TARIFF-STAGED   ASSIGN TO TARIFSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-TARIFF-STAGED.
*
 DATA DIVISION.
 FILE SECTION.
*
* STAGED TARIFF MASTER - WRITTEN BY NRGVAL AFTER VALIDATION.
 FD  TARIFF-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 65 CHARACTERS.
 01  TS-TARIFF-REC.
     03  TS-TARIFF-ID          PIC 9(05).
     03  TS-USER-ID            PIC 9(05).
     03  TS-NAME               PIC X(30).
     03  TS-TYPE               PIC X(08).
     03  TS-RATE               PIC 9(03)V9(04).
     03  TS-START-HOUR         PIC 9(02).
     03  TS-END-HOUR           PIC 9(02).
     03  TS-ACTIVE-FLAG        PIC X(01).
     03  FILLER                PIC X(05).
*
 WORKING-STORAGE SECTION.
*
 77  FS-TARIFF-STAGED          PIC X(02)      VALUE ZEROES.
 77  TARIFF-COUNT              PIC 9(04) COMP VALUE ZERO.
*
* RAW-RECORD REDEFINES FOR DUMPING A BAD TARIFF RECORD. SR-1790.
 01  WS-TARIFF-REC-X REDEFINES TS-TARIFF-REC
                            PIC X(65).
*
* ALTERNATE DIGIT VIEW OF A RATE, USED ONLY IN DIAGNOSTIC
* DISPLAYS WHEN BILLING AUDIT ASKS FOR A RAW DUMP.
 01  WS-RATE-FIELDS.
     03  WS-RATE-VALUE         PIC 9(03)V9(04).
 01  WS-RATE-DIGITS  REDEFINES WS-RATE-FIELDS
                            PIC 9(07).
*
* COMBINED START/END HOUR VIEW USED BY THE WRAP-AROUND TEST.
 01  WS-HOUR-WINDOW.
     03  WS-WIN-START          PIC 9(02).
     03  WS-WIN-END            PIC 9(02).
 01  WS-HOUR-WINDOW-X REDEFINES WS-HOUR-WINDOW
                            PIC 9(04).
*
 01  TARIFF-TABLE.
     03  TARIFF-ENTRY OCCURS 50 TIMES INDEXED BY TAR-IDX.
         05  TT-NAME           PIC X(30).
         05  TT-TYPE           PIC X(08).
         05  TT-RATE           PIC 9(03)V9(04).
         05  TT-START-HOUR     PIC 9(02).
         05  TT-END-HOUR       PIC 9(02).
         05  TT-ACTIVE-FLAG    PIC X(01).
*
 01  DEFAULT-TARIFF-NAME       PIC X(30) VALUE 'STANDARD'.
 01  DEFAULT-TARIFF-RATE       PIC 9(03)V9(04) VALUE 5.5000.
*
 01  WS-FOUND-SWITCH           PIC X(01) VALUE 'N'.
     88  TARIFF-FOUND                    VALUE 'Y'.
     88  TARIFF-NOT-FOUND                VALUE 'N'.
 01  WS-FIRST-ACTIVE-IDX       PIC 9(04) COMP VALUE ZERO.
 01  WS-ACTIVE-COUNT           PIC 9(04) COMP VALUE ZERO.
 01  WS-SUM-RATE               PIC 9(07)V9(04) VALUE ZERO.
 01  WS-AVERAGE-RATE           PIC 9(03)V9(04) VALUE ZERO.
 01  WS-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
*
 LINKAGE SECTION.
 01  LK-OPCION                 PIC X(01).
 01  LK-HOUR                   PIC 9(02).
 01  LK-TARIFF-NAME            PIC X(30).
 01  LK-RATE                   PIC 9(03)V9(04).
*
 PROCEDURE DIVISION USING LK-OPCION LK-HOUR LK-TARIFF-NAME
                          LK-RATE.
*
 0000-MAIN-PARA.
     IF LK-OPCION = 'L'
         PERFORM 1000-LOAD-TARIFF-TABLE THRU 1000-EXIT.
     IF LK-OPCION = 'H'
         PERFORM 2000-RATE-FOR-HOUR THRU 2000-EXIT.
     IF LK-OPCION = 'A'
         PERFORM 3000-AVERAGE-RATE THRU 3000-EXIT.
     EXIT PROGRAM.
*
*****************************************************************
* 1000 - LOAD THE TARIFF TABLE FROM THE STAGED TARIFF MASTER.
*****************************************************************
 1000-LOAD-TARIFF-TABLE.
     MOVE ZERO TO TARIFF-COUNT.
     OPEN INPUT TARIFF-STAGED.
     IF FS-TARIFF-STAGED NOT = ZERO
         DISPLAY 'GETTARF - ERROR OPENING TARIFSTG FS: '
                 FS-TARIFF-STAGED
         STOP RUN.
     PERFORM 1100-READ-TARIFF-STAGED THRU 1100-EXIT.
     PERFORM 1200-BUILD-TARIFF-ENTRY THRU 1200-EXIT
             UNTIL FS-TARIFF-STAGED = '10'.
     CLOSE TARIFF-STAGED.
     GO TO 1000-EXIT.
 1000-EXIT.
     EXIT.
*
 1100-READ-TARIFF-STAGED.
     READ TARIFF-STAGED.
     IF FS-TARIFF-STAGED NOT = ZERO AND '10'
         DISPLAY 'GETTARF - ERROR READING TARIFSTG FS: '
                 FS-TARIFF-STAGED
         DISPLAY 'GETTARF - RAW RECORD: ' WS-TARIFF-REC-X
         STOP RUN.
     GO TO 1100-EXIT.
 1100-EXIT.
     EXIT.
*
 1200-BUILD-TARIFF-ENTRY.
     ADD 1 TO TARIFF-COUNT.
     SET TAR-IDX TO TARIFF-COUNT.
     MOVE TS-NAME        TO TT-NAME(TAR-IDX).
     MOVE TS-TYPE        TO TT-TYPE(TAR-IDX).
     MOVE TS-RATE        TO TT-RATE(TAR-IDX).
     MOVE TS-START-HOUR  TO TT-START-HOUR(TAR-IDX).
     MOVE TS-END-HOUR    TO TT-END-HOUR(TAR-IDX).
     MOVE TS-ACTIVE-FLAG TO TT-ACTIVE-FLAG(TAR-IDX).
     PERFORM 1100-READ-TARIFF-STAGED THRU 1100-EXIT.
     GO TO 1200-EXIT.
 1200-EXIT.
     EXIT.
*
*****************************************************************
* 2000 - RETURN THE TARIFF IN FORCE AT LK-HOUR, PER THE WINDOW
* MEMBERSHIP RULE (WRAP-AROUND WINDOWS CROSS MIDNIGHT). SR-1288.
*****************************************************************
 2000-RATE-FOR-HOUR.
     MOVE 'N' TO WS-FOUND-SWITCH.
     MOVE ZERO TO WS-FIRST-ACTIVE-IDX.
     IF TARIFF-COUNT = ZERO
         GO TO 2090-USE-DEFAULT.
     PERFORM 2100-SCAN-FOR-HOUR-MATCH THRU 2100-EXIT
             VARYING TAR-IDX FROM 1 BY 1
             UNTIL TAR-IDX > TARIFF-COUNT OR TARIFF-FOUND.
     IF TARIFF-FOUND
         MOVE TT-NAME(TAR-IDX) TO LK-TARIFF-NAME
         MOVE TT-RATE(TAR-IDX) TO LK-RATE
         GO TO 2000-EXIT.
     IF WS-FIRST-ACTIVE-IDX > ZERO
         MOVE TT-NAME(WS-FIRST-ACTIVE-IDX) TO LK-TARIFF-NAME
         MOVE TT-RATE(WS-FIRST-ACTIVE-IDX) TO LK-RATE
         GO TO 2000-EXIT.
 2090-USE-DEFAULT.
     MOVE DEFAULT-TARIFF-NAME TO LK-TARIFF-NAME.
     MOVE DEFAULT-TARIFF-RATE TO LK-RATE.
     GO TO 2000-EXIT.
 2000-EXIT.
     EXIT.
*
 2100-SCAN-FOR-HOUR-MATCH.
     IF TT-ACTIVE-FLAG(TAR-IDX) NOT = 'Y'
         GO TO 2100-EXIT.
     IF WS-FIRST-ACTIVE-IDX = ZERO
         SET WS-FIRST-ACTIVE-IDX TO TAR-IDX.
     MOVE TT-START-HOUR(TAR-IDX) TO WS-WIN-START.
     MOVE TT-END-HOUR(TAR-IDX)   TO WS-WIN-END.
     PERFORM 2200-TEST-HOUR-WINDOW THRU 2200-EXIT.
     GO TO 2100-EXIT.
 2100-EXIT.
     EXIT.
*
 2200-TEST-HOUR-WINDOW.
     IF WS-WIN-START > WS-WIN-END
         GO TO 2210-WRAP-WINDOW.
     IF LK-HOUR < WS-WIN-START
         GO TO 2200-EXIT.
     IF LK-HOUR NOT < WS-WIN-END
         GO TO 2200-EXIT.
     MOVE 'Y' TO WS-FOUND-SWITCH.
     GO TO 2200-EXIT.
 2210-WRAP-WINDOW.
     IF LK-HOUR >= WS-WIN-START
         MOVE 'Y' TO WS-FOUND-SWITCH.
     IF LK-HOUR < WS-WIN-END
         MOVE 'Y' TO WS-FOUND-SWITCH.
     GO TO 2200-EXIT.
 2200-EXIT.
     EXIT.
*
*****************************************************************
* 3000 - AVERAGE RATE OVER ACTIVE TARIFFS.  ZERO WHEN NONE ARE
* ACTIVE.  CARRIED TO 4 DECIMALS PER SR-1561.
*****************************************************************
 3000-AVERAGE-RATE.
     MOVE ZERO TO WS-SUM-RATE WS-ACTIVE-COUNT WS-AVERAGE-RATE.
     IF TARIFF-COUNT = ZERO
         MOVE WS-AVERAGE-RATE TO LK-RATE
         GO TO 3000-EXIT.
     PERFORM 3100-ADD-IF-ACTIVE THRU 3100-EXIT
             VARYING WS-SCAN-IDX FROM 1 BY 1
             UNTIL WS-SCAN-IDX > TARIFF-COUNT.
     IF WS-ACTIVE-COUNT = ZERO
         MOVE WS-AVERAGE-RATE TO LK-RATE
         GO TO 3000-EXIT.
     DIVIDE WS-SUM-RATE BY WS-ACTIVE-COUNT GIVING WS-AVERAGE-RATE.
     MOVE WS-AVERAGE-RATE TO LK-RATE.
     GO TO 3000-EXIT.
 3000-EXIT.
     EXIT.
*
 3100-ADD-IF-ACTIVE.
     SET TAR-IDX TO WS-SCAN-IDX.
     IF TT-ACTIVE-FLAG(TAR-IDX) NOT = 'Y'
         GO TO 3100-EXIT.
     ADD TT-RATE(TAR-IDX) TO WS-SUM-RATE.
     ADD 1 TO WS-ACTIVE-COUNT.
     GO TO 3100-EXIT.
 3100-EXIT.
     EXIT.
*
 END PROGRAM GETTARF.
