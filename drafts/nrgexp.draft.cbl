*****************************************************************
* PROGRAM:  NRGEXP  (NRG-EXPORT)
* WRITES THE SEMICOLON-DELIMITED CONSUMPTION EXPORT FILE OVER A
* DATE WINDOW - DEFAULT THE 30 DAYS ENDING AT THE CONTROL
* RECORD'S RUN-DATE.  FEEDS THE UTILITY'S OUTSIDE BILLING
* REVIEW AND THE CUSTOMER PORTAL DOWNLOAD.
*****************************************************************
*
* CHANGE LOG
* ----------
* 08/11/88  LV    ORIGINAL WRITE-UP.  BUILT ON THE OLD MULTI-
* 08/11/88  LV    FILE DUMP UTILITY - KEPT THE OPEN/READ/WRITE-
* 08/11/88  LV    A-LINE SKELETON, RETARGETED AT ONE FILE WITH A
* 08/11/88  LV    DATE-RANGE FILTER INSTEAD OF A STRAIGHT DUMP.
* 01/22/91  RD    ADDED THE 30-DAY DEFAULT WINDOW COMPUTATION.
*                 SR-1260.
* 11/23/98  DMS   Y2K REVIEW - RECORD-DATE AND RUN-DATE BOTH
*                 CARRY A FULL 4-DIGIT YEAR; THE DAY-SUBTRACT
*                 LOGIC BELOW WALKS THE YEAR FIELD ITSELF, SO NO
*                 WINDOWING PROBLEM EXISTS AT THE CENTURY ROLL.
*                 SIGNED OFF PER Y2K-0098.
* 06/30/03  KA    TRIMMED THE APPLIANCE NAME AND NUMERIC FIELDS
*                 ON OUTPUT SO THE DOWNSTREAM SPREADSHEET DOESN'T
*                 CHOKE ON PADDING.  SR-1690.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      NRGEXP.
 AUTHOR.          L. VANCE.
 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.
 DATE-WRITTEN.    08/11/1988.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CONTROL-FILE     ASSIGN TO CONTROLF
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS IS FS-CONTROL-FILE.
*
     SELECT CONSUMPTION-FILE ASSIGN TO CONSUMP
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS IS FS-CONSUMPTION-FILE.
*
     SELECT EXPORT-FILE      ASSIGN TO EXPORTF
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS IS FS-EXPORT-FILE.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  CONTROL-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 20 CHARACTERS.
 01  CTL-REG.
     03  CTL-RUN-DATE          PIC 9(08).
     03  CTL-RUN-HOUR          PIC 9(02).
     03  CTL-DAYS-IN-MONTH     PIC 9(02).
     03  FILLER                PIC X(08).
*
 FD  CONSUMPTION-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 88 CHARACTERS.
 01  CNS-REG.
     03  CNS-RECORD-ID         PIC 9(07).
     03  CNS-USER-ID           PIC 9(05).
     03  CNS-APPLIANCE-ID      PIC 9(05).
     03  CNS-RECORD-DATE       PIC 9(08).
     03  CNS-KWH               PIC 9(05)V9(04).
     03  CNS-COST              PIC 9(07)V9(02).
     03  CNS-TARIFF-TYPE       PIC X(08).
     03  CNS-USAGE-HOURS       PIC 9(02)V9(02).
     03  CNS-APPLIANCE-NAME    PIC X(30).
     03  FILLER                PIC X(03).
*
* RAW-RECORD VIEW USED ONLY TO DUMP A RECORD ON A WRITE ERROR.
* SR-1690.
 01  WS-CNS-REG-X REDEFINES CNS-REG   PIC X(88).
*
 FD  EXPORT-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 132 CHARACTERS.
 01  EXP-LINE                  PIC X(132).
*
 WORKING-STORAGE SECTION.
*
 77  FS-CONTROL-FILE           PIC X(02) VALUE ZEROES.
 77  FS-CONSUMPTION-FILE       PIC X(02) VALUE ZEROES.
 77  FS-EXPORT-FILE            PIC X(02) VALUE ZEROES.
*
* BREAKOUT VIEW OF THE RUN DATE - THE END OF THE DEFAULT WINDOW.
* SR-1260.
 01  WS-END-DATE                PIC 9(08).
 01  WS-END-DATE-X REDEFINES WS-END-DATE.
     03  ED-YEAR                PIC 9(04).
     03  ED-MONTH                PIC 9(02).
     03  ED-DAY                  PIC 9(02).
*
* BREAKOUT VIEW OF THE COMPUTED START OF THE DEFAULT WINDOW -
* 29 DAYS BEFORE THE END DATE.  SR-1260.
 01  WS-START-DATE              PIC 9(08).
 01  WS-START-DATE-X REDEFINES WS-START-DATE.
     03  SD-YEAR                PIC 9(04).
     03  SD-MONTH                PIC 9(02).
     03  SD-DAY                  PIC 9(02).
*
 01  WS-LEAP-CHECK               PIC 9(04) COMP.
 01  WS-LEAP-REMAINDER           PIC 9(04) COMP.
 01  WS-PRIOR-MONTH-DAYS        PIC 9(02) COMP.
*
* CALENDAR MONTH-LENGTH TABLE, NON-LEAP.  FEBRUARY IS PATCHED TO
* 29 IN 5150-TEST-LEAP-YEAR WHEN THE YEAR QUALIFIES.  SR-1260.
 01  WS-MONTH-LENGTHS.
     03  ML-ENTRY OCCURS 12 TIMES INDEXED BY ML-IDX
                   PIC 9(02) COMP
         VALUE 31, 28, 31, 30, 31, 30, 31, 31, 30, 31, 30, 31.
*
* NAME-LENGTH AND NUMERIC-FIELD TRIM SCRATCH.  SR-1690.
 01  WS-SCAN-NAME               PIC X(30).
 01  WS-SCAN-POS                PIC 9(02) COMP.
 01  WS-NAME-LENGTH             PIC 9(02) COMP.
 01  WS-TRIM-FIELD               PIC X(12).
 01  WS-TRIM-POS                PIC 9(02) COMP.
*
* EXPORT-LINE BUILD AREA.
 01  WS-EXPORT-POS              PIC 9(03) COMP.
 01  WS-EDIT-KWH                PIC Z(4)9.9999.
 01  WS-EDIT-COST                PIC Z(6)9.99.
 01  WS-EDIT-HOURS                PIC Z9.99.
 01  WS-EDIT-DATE                PIC 9(08).
 01  WS-RECORD-COUNT             PIC 9(07) COMP VALUE ZERO.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-PARA.
     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
     PERFORM 0200-READ-CONTROL-RECORD THRU 0200-EXIT.
     PERFORM 0300-COMPUTE-DEFAULT-WINDOW THRU 0300-EXIT.
     PERFORM 0400-WRITE-HEADER THRU 0400-EXIT.
     PERFORM 0500-READ-CONSUMPTION THRU 0500-EXIT.
     PERFORM 0600-PROCESS-ONE-RECORD THRU 0600-EXIT
             UNTIL FS-CONSUMPTION-FILE = '10'.
     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
     STOP RUN.
*
*****************************************************************
* 0100 - OPEN THE THREE FILES THE RUN TOUCHES.
*****************************************************************
 0100-OPEN-FILES.
     OPEN INPUT CONTROL-FILE.
     IF FS-CONTROL-FILE NOT = ZERO
         DISPLAY 'NRGEXP - ERROR OPENING CONTROLF FS: '
                 FS-CONTROL-FILE
         STOP RUN.
     OPEN INPUT CONSUMPTION-FILE.
     IF FS-CONSUMPTION-FILE NOT = ZERO
         DISPLAY 'NRGEXP - ERROR OPENING CONSUMP FS: '
                 FS-CONSUMPTION-FILE
         STOP RUN.
     OPEN OUTPUT EXPORT-FILE.
     IF FS-EXPORT-FILE NOT = ZERO
         DISPLAY 'NRGEXP - ERROR OPENING EXPORTF FS: '
                 FS-EXPORT-FILE
         STOP RUN.
     GO TO 0100-EXIT.
 0100-EXIT.
     EXIT.
*
*****************************************************************
* 0200 - READ THE ONE-RECORD CONTROL FILE.  THE RUN-DATE IS THE
* END OF THE DEFAULT EXPORT WINDOW.
*****************************************************************
 0200-READ-CONTROL-RECORD.
     READ CONTROL-FILE.
     IF FS-CONTROL-FILE NOT = ZERO
         DISPLAY 'NRGEXP - ERROR READING CONTROLF FS: '
                 FS-CONTROL-FILE
         STOP RUN.
     MOVE CTL-RUN-DATE TO WS-END-DATE.
     GO TO 0200-EXIT.
 0200-EXIT.
     EXIT.
*
*****************************************************************
* 0300 - DEFAULT WINDOW IS THE 30 DAYS ENDING AT RUN-DATE, SO THE
* START DATE IS RUN-DATE MINUS 29 DAYS.  WALKS BACK ONE DAY AT A
* TIME SO THE MONTH/YEAR BORROW IS ALWAYS CORRECT.  SR-1260.
*****************************************************************
 0300-COMPUTE-DEFAULT-WINDOW.
     MOVE WS-END-DATE TO WS-START-DATE.
     PERFORM 0310-SUBTRACT-ONE-DAY
             29 TIMES.
     GO TO 0300-EXIT.
 0300-EXIT.
     EXIT.
*
 0310-SUBTRACT-ONE-DAY.
     IF SD-DAY > 1
         SUBTRACT 1 FROM SD-DAY
         GO TO 0310-EXIT.
     IF SD-MONTH > 1
         COMPUTE SD-MONTH = SD-MONTH - 1
     ELSE
         MOVE 12 TO SD-MONTH
         COMPUTE SD-YEAR = SD-YEAR - 1.
     PERFORM 5150-TEST-LEAP-YEAR THRU 5150-EXIT.
     SET ML-IDX TO SD-MONTH.
     MOVE ML-ENTRY (ML-IDX) TO WS-PRIOR-MONTH-DAYS.
     MOVE WS-PRIOR-MONTH-DAYS TO SD-DAY.
     GO TO 0310-EXIT.
 0310-EXIT.
     EXIT.
*
*****************************************************************
* 5150 - PATCH THE FEBRUARY ENTRY FOR A LEAP YEAR.  DIVISIBLE BY
* 4 AND NOT BY 100, OR DIVISIBLE BY 400.  SR-1260.
*****************************************************************
 5150-TEST-LEAP-YEAR.
     MOVE 28 TO ML-ENTRY (2).
     DIVIDE SD-YEAR BY 4 GIVING WS-LEAP-CHECK
             REMAINDER WS-LEAP-REMAINDER.
     IF WS-LEAP-REMAINDER = ZERO
         DIVIDE SD-YEAR BY 100 GIVING WS-LEAP-CHECK
                 REMAINDER WS-LEAP-REMAINDER
         IF WS-LEAP-REMAINDER NOT = ZERO
             MOVE 29 TO ML-ENTRY (2)
         ELSE
             DIVIDE SD-YEAR BY 400 GIVING WS-LEAP-CHECK
                     REMAINDER WS-LEAP-REMAINDER
             IF WS-LEAP-REMAINDER = ZERO
                 MOVE 29 TO ML-ENTRY (2).
     GO TO 5150-EXIT.
 5150-EXIT.
     EXIT.
*
*****************************************************************
* 0400 - FIXED HEADER LINE.  U7.
*****************************************************************
 0400-WRITE-HEADER.
     MOVE 'DATE;APPLIANCE;KWH;COST;TARIFF;HOURS' TO EXP-LINE.
     WRITE EXP-LINE.
     GO TO 0400-EXIT.
 0400-EXIT.
     EXIT.
*
 0500-READ-CONSUMPTION.
     READ CONSUMPTION-FILE.
     IF FS-CONSUMPTION-FILE NOT = ZERO AND '10'
         DISPLAY 'NRGEXP - ERROR READING CONSUMP FS: '
                 FS-CONSUMPTION-FILE
         STOP RUN.
     GO TO 0500-EXIT.
 0500-EXIT.
     EXIT.
*
*****************************************************************
* 0600 - DATE-RANGE FILTER IS INCLUSIVE ON BOTH ENDS.  U7.
*****************************************************************
 0600-PROCESS-ONE-RECORD.
     IF CNS-RECORD-DATE >= WS-START-DATE AND
        CNS-RECORD-DATE <= WS-END-DATE
         PERFORM 0700-WRITE-DETAIL-LINE THRU 0700-EXIT.
     PERFORM 0500-READ-CONSUMPTION THRU 0500-EXIT.
     GO TO 0600-EXIT.
 0600-EXIT.
     EXIT.
*
*****************************************************************
* 0700 - BUILD ONE SEMICOLON-DELIMITED DETAIL LINE.  BLANK
* APPLIANCE NAME PRINTS AS "TOTAL".  ZERO USAGE HOURS PRINTS AS
* BLANK (UNKNOWN).  SR-1690.
*****************************************************************
 0700-WRITE-DETAIL-LINE.
     MOVE SPACES TO EXP-LINE.
     MOVE 1 TO WS-EXPORT-POS.
     MOVE CNS-RECORD-DATE TO WS-EDIT-DATE.
     STRING WS-EDIT-DATE DELIMITED BY SIZE
             ';' DELIMITED BY SIZE
         INTO EXP-LINE
         WITH POINTER WS-EXPORT-POS.
     MOVE CNS-APPLIANCE-NAME TO WS-SCAN-NAME.
     PERFORM 0710-FIND-NAME-LENGTH THRU 0710-EXIT.
     IF WS-NAME-LENGTH = ZERO
         STRING 'TOTAL' DELIMITED BY SIZE
                 ';' DELIMITED BY SIZE
             INTO EXP-LINE
             WITH POINTER WS-EXPORT-POS
     ELSE
         STRING WS-SCAN-NAME (1:WS-NAME-LENGTH)
                 DELIMITED BY SIZE
                 ';' DELIMITED BY SIZE
             INTO EXP-LINE
             WITH POINTER WS-EXPORT-POS.
     MOVE CNS-KWH TO WS-EDIT-KWH.
     MOVE 1 TO WS-TRIM-POS.
     MOVE WS-EDIT-KWH TO WS-TRIM-FIELD.
     PERFORM 0720-SKIP-LEADING-SPACES THRU 0720-EXIT.
     STRING WS-TRIM-FIELD (WS-TRIM-POS:)
             DELIMITED BY SIZE
             ';' DELIMITED BY SIZE
         INTO EXP-LINE
         WITH POINTER WS-EXPORT-POS.
     MOVE CNS-COST TO WS-EDIT-COST.
     MOVE 1 TO WS-TRIM-POS.
     MOVE WS-EDIT-COST TO WS-TRIM-FIELD.
     PERFORM 0720-SKIP-LEADING-SPACES THRU 0720-EXIT.
     STRING WS-TRIM-FIELD (WS-TRIM-POS:)
             DELIMITED BY SIZE
             ';' DELIMITED BY SIZE
         INTO EXP-LINE
         WITH POINTER WS-EXPORT-POS.
     STRING CNS-TARIFF-TYPE DELIMITED BY SIZE
             ';' DELIMITED BY SIZE
         INTO EXP-LINE
         WITH POINTER WS-EXPORT-POS.
     IF CNS-USAGE-HOURS NOT = ZERO
         MOVE CNS-USAGE-HOURS TO WS-EDIT-HOURS
         MOVE 1 TO WS-TRIM-POS
         MOVE WS-EDIT-HOURS TO WS-TRIM-FIELD
         PERFORM 0720-SKIP-LEADING-SPACES THRU 0720-EXIT
         STRING WS-TRIM-FIELD (WS-TRIM-POS:)
                 DELIMITED BY SIZE
             INTO EXP-LINE
             WITH POINTER WS-EXPORT-POS.
     WRITE EXP-LINE.
     ADD 1 TO WS-RECORD-COUNT.
     GO TO 0700-EXIT.
 0700-EXIT.
     EXIT.
*
*****************************************************************
* 0710 - RIGHT-TRIM THE APPLIANCE NAME, BACKWARD SCAN.  SR-1690.
*****************************************************************
 0710-FIND-NAME-LENGTH.
     MOVE 30 TO WS-SCAN-POS.
     PERFORM 0715-SCAN-BACKWARD THRU 0715-EXIT
             UNTIL WS-SCAN-POS < 1 OR
             WS-SCAN-NAME (WS-SCAN-POS:1) NOT = SPACE.
     MOVE WS-SCAN-POS TO WS-NAME-LENGTH.
     GO TO 0710-EXIT.
 0710-EXIT.
     EXIT.
*
 0715-SCAN-BACKWARD.
     SUBTRACT 1 FROM WS-SCAN-POS.
     GO TO 0715-EXIT.
 0715-EXIT.
     EXIT.
*
*****************************************************************
* 0720 - LEFT-TRIM A Z-EDITED NUMERIC FIELD, FORWARD SCAN.
* SR-1690.
*****************************************************************
 0720-SKIP-LEADING-SPACES.
     PERFORM 0725-SCAN-FORWARD THRU 0725-EXIT
             UNTIL WS-TRIM-POS > 12 OR
             WS-TRIM-FIELD (WS-TRIM-POS:1) NOT = SPACE.
     GO TO 0720-EXIT.
 0720-EXIT.
     EXIT.
*
 0725-SCAN-FORWARD.
     ADD 1 TO WS-TRIM-POS.
     GO TO 0725-EXIT.
 0725-EXIT.
     EXIT.
*
 9000-CLOSE-FILES.
     CLOSE CONTROL-FILE CONSUMPTION-FILE EXPORT-FILE.
     DISPLAY 'NRGEXP - RECORDS EXPORTED: ' WS-RECORD-COUNT.
     GO TO 9000-EXIT.
 9000-EXIT.
     EXIT.
*
 END PROGRAM NRGEXP.
