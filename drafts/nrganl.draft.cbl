*****************************************************************
* PROGRAM:  NRGANL  (NRG-ANALYZE)
* MAIN ENERGY-CONSUMPTION ANALYSIS RUN.  LOADS THE STAGED
* APPLIANCE/GROUP/TARIFF MASTERS, SORTS AND BREAKS THE DATED
* CONSUMPTION HISTORY, BUILDS THE DASHBOARD/FORECAST AND THE
* SAVINGS RECOMMENDATIONS, AND PRINTS THE ANALYSIS-REPORT.
*****************************************************************
*
* CHANGE LOG
* ----------
* 03/02/85  DK    ORIGINAL WRITE-UP.  BUILT ON THE OLD HOURS-BY-
* 03/02/85  DK    COMPANY LISTING JOB - KEPT THE SORT/INPUT-
* 03/02/85  DK    PROCEDURE/OUTPUT-PROCEDURE SKELETON AND THE
* 03/02/85  DK    PAGE-BREAK TABLE LOOKUPS, RETARGETED AT THE
* 03/02/85  DK    HOUSEHOLD APPLIANCE FILES.
* 06/14/87  DK    ADDED GROUP SUMMARY SECTION (TABLE LOOKUP, NOT
*                 A SECOND SORT - GROUPS FIT IN MEMORY).  SR-1140.
* 02/09/90  RD    ADDED TOP-5 CONSUMER TABLE AND DASHBOARD BLOCK.
*                 SR-1233.
* 11/30/92  JH    ADDED MONTH-OVER-MONTH COMPARISON AND END-OF-
*                 PERIOD PROJECTIONS TO THE DASHBOARD.  SR-1301.
* 04/18/95  TKO   ADDED SAVINGS RECOMMENDATION SECTION (KEYWORD
*                 TABLE, TARIFF-OPTIMIZATION TIP).  SR-1465.
* 11/23/98  DMS   Y2K REVIEW - ALL DATE WORK DONE ON THE 8-DIGIT
*                 RUN-DATE AND RECORD-DATE FIELDS, WHICH CARRY A
*                 FULL 4-DIGIT YEAR.  NO CHANGE REQUIRED.  SIGNED
*                 OFF PER Y2K-0098.
* 04/02/01  KA    REPLACED THE OLD CURRENT-DATE HEADER STAMP WITH
*                 THE CONTROL RECORD'S RUN-DATE SO RERUNS CAN BE
*                 DATED TO THE ORIGINAL BUSINESS DAY.  SR-1704.
* 09/17/05  KA    ADDED RAW-RECORD REDEFINES FOR DIAGNOSTIC DUMPS
*                 ON THE APPLIANCE AND CONSUMPTION RECORDS.
*                 SR-1822.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      NRGANL.
 AUTHOR.          D. KRANTZ.
 INSTALLATION.    PRAIRIE STATE POWER AND LIGHT - I S DIVISION.
 DATE-WRITTEN.    03/02/1985.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL BILLING USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT APPLIANCE-STAGED ASSIGN TO APPLSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-APPLIANCE-STAGED.
*
     SELECT GROUP-STAGED    ASSIGN TO GROUPSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-GROUP-STAGED.
*
     SELECT TARIFF-STAGED   ASSIGN TO TARIFSTG
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-TARIFF-STAGED.
*
     SELECT CONSUMPTION-FILE ASSIGN TO CONSUMP
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-CONSUMPTION-FILE.
*
     SELECT CONTROL-FILE    ASSIGN TO CONTROLF
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-CONTROL-FILE.
*
     SELECT ANALYSIS-REPORT ASSIGN TO ANALRPT
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FS-ANALYSIS-REPORT.
*
     SELECT HISTORY-SORT-WORK ASSIGN TO SORTWK1.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  APPLIANCE-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 60 CHARACTERS.
 01  APS-REG.
     03  APS-ID                PIC 9(05).
     03  APS-USER-ID           PIC 9(05).
     03  APS-GROUP-ID          PIC 9(05).
     03  APS-NAME              PIC X(30).
     03  APS-POWER-WATTS       PIC 9(05)V9(01).
     03  APS-USAGE-HOURS       PIC 9(02)V9(02).
     03  APS-QUANTITY          PIC 9(03).
     03  APS-ACTIVE-FLAG       PIC X(01).
     03  FILLER                PIC X(01).
*
* RAW-RECORD VIEW USED ONLY TO DUMP A RECORD THAT TRIPS A TABLE
* OVERFLOW CHECK.  SR-1822.
 01  WS-APS-REG-X REDEFINES APS-REG   PIC X(60).
*
 FD  GROUP-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 32 CHARACTERS.
 01  GRS-REG.
     03  GRS-ID                PIC 9(05).
     03  GRS-USER-ID           PIC 9(05).
     03  GRS-NAME              PIC X(20).
     03  FILLER                PIC X(02).
*
 FD  TARIFF-STAGED
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 65 CHARACTERS.
 01  TAS-REG.
     03  TAS-ID                PIC 9(05).
     03  TAS-USER-ID           PIC 9(05).
     03  TAS-NAME              PIC X(30).
     03  TAS-TYPE              PIC X(08).
     03  TAS-RATE              PIC 9(03)V9(04).
     03  TAS-START-HOUR        PIC 9(02).
     03  TAS-END-HOUR          PIC 9(02).
     03  TAS-ACTIVE-FLAG       PIC X(01).
     03  FILLER                PIC X(05).
*
 FD  CONSUMPTION-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 88 CHARACTERS.
 01  CNS-REG.
     03  CNS-RECORD-ID         PIC 9(07).
     03  CNS-USER-ID           PIC 9(05).
     03  CNS-APPLIANCE-ID      PIC 9(05).
     03  CNS-RECORD-DATE       PIC 9(08).
     03  CNS-KWH               PIC 9(05)V9(04).
     03  CNS-COST              PIC 9(07)V9(02).
     03  CNS-TARIFF-TYPE       PIC X(08).
     03  CNS-USAGE-HOURS       PIC 9(02)V9(02).
     03  CNS-APPLIANCE-NAME    PIC X(30).
     03  FILLER                PIC X(03).
*
* RAW-RECORD VIEW USED FOR DIAGNOSTIC DUMPS ON SORT FAILURE.
* SR-1822.
 01  WS-CNS-REG-X REDEFINES CNS-REG   PIC X(88).
*
 FD  CONTROL-FILE
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 20 CHARACTERS.
 01  CTL-REG.
     03  CTL-RUN-DATE          PIC 9(08).
     03  CTL-RUN-HOUR          PIC 9(02).
     03  CTL-DAYS-IN-MONTH     PIC 9(02).
     03  FILLER                PIC X(08).
*
* BREAKOUT VIEW OF THE RUN DATE - YEAR, MONTH, DAY - USED BY THE
* MONTH-OVER-MONTH COMPARE AND THE FORECAST.  SR-1301.
 01  WS-CTL-RUN-DATE-X REDEFINES CTL-RUN-DATE.
     03  RD-YEAR               PIC 9(04).
     03  RD-MONTH              PIC 9(02).
     03  RD-DAY                PIC 9(02).
*
 FD  ANALYSIS-REPORT
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 132 CHARACTERS.
 01  AR-LINE                   PIC X(132).
*
 SD  HISTORY-SORT-WORK
     DATA RECORD IS HSW-REC.
 01  HSW-REC.
     03  HSW-RECORD-ID         PIC 9(07).
     03  HSW-USER-ID           PIC 9(05).
     03  HSW-APPLIANCE-ID      PIC 9(05).
     03  HSW-DATE              PIC 9(08).
     03  HSW-KWH               PIC 9(05)V9(04).
     03  HSW-COST              PIC 9(07)V9(02).
     03  HSW-TARIFF-TYPE       PIC X(08).
     03  HSW-USAGE-HOURS       PIC 9(02)V9(02).
     03  HSW-APPLIANCE-NAME    PIC X(30).
     03  FILLER                PIC X(03).
*
 WORKING-STORAGE SECTION.
*
 77  FS-APPLIANCE-STAGED       PIC X(02) VALUE ZEROES.
 77  FS-GROUP-STAGED           PIC X(02) VALUE ZEROES.
 77  FS-TARIFF-STAGED          PIC X(02) VALUE ZEROES.
 77  FS-CONSUMPTION-FILE       PIC X(02) VALUE ZEROES.
 77  FS-CONTROL-FILE           PIC X(02) VALUE ZEROES.
 77  FS-ANALYSIS-REPORT        PIC X(02) VALUE ZEROES.
 77  FS-HISTORY-SORT           PIC X(02) VALUE ZEROES.
*
* APPLIANCE TABLE - LOADED ONCE FROM APPLIANCE-STAGED.  U1/U2/U6.
 01  WS-APPLIANCE-TABLE.
     03  APL-ENTRY OCCURS 200 TIMES INDEXED BY APL-IDX.
         05  AT-ID             PIC 9(05).
         05  AT-GROUP-ID       PIC 9(05).
         05  AT-NAME           PIC X(30).
         05  AT-POWER-WATTS    PIC 9(05)V9(01).
         05  AT-USAGE-HOURS    PIC 9(02)V9(02).
         05  AT-QUANTITY       PIC 9(03).
         05  AT-ACTIVE-FLAG    PIC X(01).
         05  AT-DAILY-KWH      PIC 9(05)V9(04).
         05  AT-MONTHLY-KWH    PIC 9(07)V9(04).
         05  AT-DAILY-COST     PIC 9(07)V9(02).
         05  AT-MONTHLY-COST   PIC 9(09)V9(02).
 01  APL-COUNT                 PIC 9(05) COMP VALUE ZERO.
*
* GROUP TABLE - LOADED FROM GROUP-STAGED, SUMMED FROM THE
* APPLIANCE TABLE ABOVE BY A SEARCH ON GT-ID.  U2.
 01  WS-GROUP-TABLE.
     03  GRP-ENTRY OCCURS 50 TIMES INDEXED BY GRP-IDX.
         05  GT-ID             PIC 9(05).
         05  GT-NAME           PIC X(20).
         05  GT-COUNT          PIC 9(05) COMP.
         05  GT-DAILY-KWH      PIC 9(07)V9(04).
         05  GT-MONTHLY-KWH    PIC 9(09)V9(04).
         05  GT-DAILY-COST     PIC 9(07)V9(02).
         05  GT-MONTHLY-COST   PIC 9(09)V9(02).
 01  GRP-COUNT                 PIC 9(05) COMP VALUE ZERO.
*
* TOP-5 CONSUMER TABLE, KEPT IN DESCENDING ORDER BY DAILY KWH.
* SR-1233.
 01  WS-TOP5-TABLE.
     03  TOP5-ENTRY OCCURS 5 TIMES INDEXED BY TOP5-IDX.
         05  T5-NAME           PIC X(30).
         05  T5-KWH            PIC 9(05)V9(04).
 01  TOP5-FILLED-COUNT         PIC 9(01) COMP VALUE ZERO.
 01  WS-BUBBLE-PASS            PIC 9(01) COMP.
 01  WS-BUBBLE-POS             PIC 9(01) COMP.
 01  WS-SWAP-NAME              PIC X(30).
 01  WS-SWAP-KWH               PIC 9(05)V9(04).
*
* KEYWORD LOOKUP TABLE FOR U6 PER-APPLIANCE TIPS.  SR-1465.
 01  WS-KEYWORD-TABLE.
     03  KW-ENTRY OCCURS 21 TIMES INDEXED BY KW-IDX.
         05  KW-TEXT           PIC X(20).
         05  KW-LEN            PIC 9(02) COMP.
         05  KW-TIP-CODE       PIC X(20).
 01  WS-SCAN-NAME-UPPER        PIC X(30).
 01  WS-MATCHED-TIP            PIC X(20).
 01  WS-FOUND-FLAG             PIC X(01).
 01  WS-SUB-POS                PIC 9(02) COMP.
 01  WS-MAX-START-POS          PIC 9(02) COMP.
*
* TARIFF ENGINE - GETTARF IS THE SYSTEM OF RECORD FOR RATE-FOR-
* HOUR AND AVERAGE-RATE.  THE NIGHT/PEAK FLAGS BELOW COME FROM
* A DIRECT SCAN OF TARIFF-STAGED, NOT FROM GETTARF.  SR-1465.
 01  WS-TARIFF-OPCION          PIC X(01).
 01  WS-TARIFF-HOUR            PIC 9(02).
 01  WS-TARIFF-NAME            PIC X(30).
 01  WS-TARIFF-RATE            PIC 9(03)V9(04).
 01  WS-AVERAGE-RATE           PIC 9(03)V9(04) VALUE ZERO.
 01  WS-NIGHT-ACTIVE           PIC X(01) VALUE 'N'.
 01  WS-NIGHT-RATE             PIC 9(03)V9(04) VALUE ZERO.
 01  WS-NIGHT-START-HOUR       PIC 9(02) VALUE ZERO.
 01  WS-NIGHT-END-HOUR         PIC 9(02) VALUE ZERO.
 01  WS-PEAK-ACTIVE            PIC X(01) VALUE 'N'.
 01  WS-PEAK-RATE              PIC 9(03)V9(04) VALUE ZERO.
 01  WS-CURRENT-TARIFF-NAME    PIC X(30).
 01  WS-CURRENT-TARIFF-RATE    PIC 9(03)V9(04).
*
* FLEET, MONTH AND FORECAST FIGURES - U1, U4, U5.
 01  WS-FLEET-DAILY-KWH        PIC 9(07)V9(04) VALUE ZERO.
 01  WS-CUR-MONTH-YEAR         PIC 9(04).
 01  WS-CUR-MONTH-MONTH        PIC 9(02).
 01  WS-PREV-MONTH-YEAR        PIC 9(04).
 01  WS-PREV-MONTH-MONTH       PIC 9(02).
 01  WS-CUR-DAY                PIC 9(08).
 01  WS-DAY-KWH                PIC 9(07)V9(04).
 01  WS-DAY-COST               PIC 9(09)V9(02).
 01  WS-MONTH-KWH              PIC 9(07)V9(04).
 01  WS-MONTH-COST             PIC 9(09)V9(02).
 01  WS-MONTH-REC-COUNT        PIC 9(07) COMP.
 01  WS-MONTH-DAY-COUNT        PIC 9(02) COMP.
 01  WS-MONTH-AVG-DAILY-KWH    PIC 9(07)V9(04).
 01  WS-CURRENT-MONTH-KWH      PIC 9(07)V9(04) VALUE ZERO.
 01  WS-CURRENT-MONTH-COST     PIC 9(09)V9(02) VALUE ZERO.
 01  WS-PREVIOUS-MONTH-KWH     PIC 9(07)V9(04) VALUE ZERO.
 01  WS-COMPARISON-PERCENT     PIC S9(05)V9(01).
 01  WS-DASH-MONTHLY-KWH       PIC 9(09)V9(02).
 01  WS-DASH-DAILY-COST        PIC 9(09)V9(02).
 01  WS-DASH-MONTHLY-COST      PIC 9(11)V9(02).
 01  WS-REMAINING-DAYS         PIC 9(02) COMP.
 01  WS-PROJECTED-MONTHLY-KWH  PIC 9(09)V9(02).
 01  WS-PROJECTED-MONTHLY-COST PIC 9(11)V9(02).
 01  WS-PROJECTED-YEARLY-KWH   PIC 9(09)V9(02).
 01  WS-PROJECTED-YEARLY-COST  PIC 9(11)V9(02).
*
* RECOMMENDATION WORK FIELDS - U6.
 01  WS-REC-TYPE               PIC X(20).
 01  WS-REC-PRIORITY           PIC X(06).
 01  WS-REC-DETAIL             PIC X(60).
 01  WS-TARIFF-SAVINGS         PIC 9(03)V9(02).
*
* PRINT LINES - ONE GROUP PER REPORT LINE STYLE.  EVERY GROUP
* CARRIES ITS OWN TRAILING FILLER OUT TO 132 COLUMNS.
 01  AR-BLANK-LINE              PIC X(132) VALUE SPACES.
 01  AR-DASH-LINE               PIC X(132) VALUE ALL '-'.
*
 01  AR-TITLE-LINE.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-TITLE-TEXT          PIC X(60).
     03  FILLER                PIC X(70) VALUE SPACES.
*
 01  AR-RUN-HEADER.
     03  FILLER                PIC X(06) VALUE 'RUN: '.
     03  AR-RUN-DATE            PIC 9(08).
     03  FILLER                PIC X(04) VALUE SPACES.
     03  FILLER                PIC X(06) VALUE 'HOUR: '.
     03  AR-RUN-HOUR            PIC 9(02).
     03  FILLER                PIC X(106) VALUE SPACES.
*
 01  AR-APL-HEADER.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  FILLER                PIC X(30) VALUE 'APPLIANCE'.
     03  FILLER                PIC X(08) VALUE 'WATTS'.
     03  FILLER                PIC X(08) VALUE 'HRS/DAY'.
     03  FILLER                PIC X(06) VALUE 'QTY'.
     03  FILLER                PIC X(12) VALUE 'DAILY KWH'.
     03  FILLER                PIC X(12) VALUE 'MONTH KWH'.
     03  FILLER                PIC X(12) VALUE 'DAILY COST'.
     03  FILLER                PIC X(12) VALUE 'MONTH COST'.
     03  FILLER                PIC X(18) VALUE SPACES.
*
 01  AR-APL-DETAIL.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-APL-NAME            PIC X(30).
     03  AR-APL-WATTS           PIC ZZZZ9.9.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-APL-HOURS           PIC Z9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-APL-QTY             PIC ZZ9.
     03  FILLER                PIC X(03) VALUE SPACES.
     03  AR-APL-DAILY-KWH       PIC ZZ9.999.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-APL-MONTHLY-KWH     PIC Z(4)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-APL-DAILY-COST      PIC Z(4)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-APL-MONTHLY-COST    PIC Z(6)9.99.
     03  FILLER                PIC X(16) VALUE SPACES.
*
 01  AR-APL-TOTAL.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  FILLER                PIC X(30) VALUE
             'FLEET TOTAL (ACTIVE)'.
     03  FILLER                PIC X(38) VALUE SPACES.
     03  AR-TOTAL-DAILY-KWH     PIC Z(6)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  FILLER                PIC X(50) VALUE SPACES.
*
 01  AR-TOP5-DETAIL.
     03  FILLER                PIC X(04) VALUE SPACES.
     03  AR-TOP5-RANK           PIC 9.
     03  FILLER                PIC X(03) VALUE SPACES.
     03  AR-TOP5-NAME           PIC X(30).
     03  FILLER                PIC X(04) VALUE SPACES.
     03  AR-TOP5-KWH            PIC ZZ9.999.
     03  FILLER                PIC X(84) VALUE SPACES.
*
 01  AR-GRP-DETAIL.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-GRP-NAME            PIC X(20).
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-GRP-COUNT           PIC ZZ9.
     03  FILLER                PIC X(03) VALUE SPACES.
     03  AR-GRP-DAILY-KWH       PIC Z(4)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-GRP-MONTHLY-KWH     PIC Z(6)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-GRP-DAILY-COST      PIC Z(4)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-GRP-MONTHLY-COST    PIC Z(6)9.99.
     03  FILLER                PIC X(60) VALUE SPACES.
*
 01  AR-DAY-DETAIL.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-DAY-DATE            PIC 9(08).
     03  FILLER                PIC X(04) VALUE SPACES.
     03  AR-DAY-KWH             PIC Z(4)9.99.
     03  FILLER                PIC X(03) VALUE SPACES.
     03  AR-DAY-COST            PIC Z(6)9.99.
     03  FILLER                PIC X(98) VALUE SPACES.
*
 01  AR-MONTH-DETAIL.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-MONTH-YEAR          PIC 9(04).
     03  FILLER                PIC X(01) VALUE '/'.
     03  AR-MONTH-MONTH         PIC 9(02).
     03  FILLER                PIC X(03) VALUE SPACES.
     03  AR-MONTH-KWH           PIC Z(5)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-MONTH-COST          PIC Z(6)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-MONTH-AVG-KWH       PIC Z(4)9.99.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-MONTH-DAYS          PIC ZZ9.
     03  FILLER                PIC X(67) VALUE SPACES.
*
 01  AR-LABEL-AMOUNT-LINE.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-LABEL               PIC X(40).
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-AMOUNT              PIC Z(8)9.99.
     03  FILLER                PIC X(79) VALUE SPACES.
*
 01  AR-LABEL-NAME-LINE.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-LABEL2              PIC X(20).
     03  AR-NAME2               PIC X(30).
     03  FILLER                PIC X(03) VALUE SPACES.
     03  AR-RATE2               PIC Z9.9999.
     03  FILLER                PIC X(75) VALUE SPACES.
*
 01  AR-REC-LINE.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-REC-TYPE            PIC X(20).
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-REC-PRIORITY        PIC X(06).
     03  FILLER                PIC X(02) VALUE SPACES.
     03  AR-REC-DETAIL          PIC X(60).
     03  FILLER                PIC X(40) VALUE SPACES.
*
 LINKAGE SECTION.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-PARA.
     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
     PERFORM 0200-INIT-KEYWORD-TABLE THRU 0200-EXIT.
     PERFORM 0300-READ-CONTROL-RECORD THRU 0300-EXIT.
     PERFORM 1000-LOAD-APPLIANCE-TABLE THRU 1000-EXIT.
     PERFORM 2000-LOAD-GROUP-TABLE THRU 2000-EXIT.
     PERFORM 3000-LOAD-TARIFF-ENGINE THRU 3000-EXIT.
     PERFORM 1100-COMPUTE-APPLIANCE-FIGURES THRU 1100-EXIT.
     PERFORM 1300-PRINT-APPLIANCE-DETAIL THRU 1300-EXIT.
     PERFORM 1400-PRINT-TOP-CONSUMERS THRU 1400-EXIT.
     PERFORM 2100-ACCUMULATE-GROUP-FIGURES THRU 2100-EXIT.
     PERFORM 2400-PRINT-GROUP-SUMMARY THRU 2400-EXIT.
     PERFORM 4000-SORT-CONSUMPTION-BY-DATE THRU 4000-EXIT.
     PERFORM 5000-COMPUTE-DASHBOARD THRU 5000-EXIT.
     PERFORM 5200-PRINT-DASHBOARD THRU 5200-EXIT.
     PERFORM 6000-BUILD-RECOMMENDATIONS THRU 6000-EXIT.
     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
     STOP RUN.
*
*****************************************************************
* 0100 - OPEN EVERY FILE THE RUN WILL TOUCH.  CONSUMPTION-FILE IS
* OPENED HERE AND READ LATER BY THE SORT'S INPUT PROCEDURE.
*****************************************************************
 0100-OPEN-FILES.
     OPEN INPUT APPLIANCE-STAGED.
     IF FS-APPLIANCE-STAGED NOT = ZERO
         DISPLAY 'NRGANL - ERROR OPENING APPLSTG FS: '
                 FS-APPLIANCE-STAGED
         STOP RUN.
     OPEN INPUT GROUP-STAGED.
     IF FS-GROUP-STAGED NOT = ZERO
         DISPLAY 'NRGANL - ERROR OPENING GROUPSTG FS: '
                 FS-GROUP-STAGED
         STOP RUN.
     OPEN INPUT TARIFF-STAGED.
     IF FS-TARIFF-STAGED NOT = ZERO
         DISPLAY 'NRGANL - ERROR OPENING TARIFSTG FS: '
                 FS-TARIFF-STAGED
         STOP RUN.
     OPEN INPUT CONSUMPTION-FILE.
     IF FS-CONSUMPTION-FILE NOT = ZERO
         DISPLAY 'NRGANL - ERROR OPENING CONSUMP FS: '
                 FS-CONSUMPTION-FILE
         STOP RUN.
     OPEN INPUT CONTROL-FILE.
     IF FS-CONTROL-FILE NOT = ZERO
         DISPLAY 'NRGANL - ERROR OPENING CONTROLF FS: '
                 FS-CONTROL-FILE
         STOP RUN.
     OPEN OUTPUT ANALYSIS-REPORT.
     IF FS-ANALYSIS-REPORT NOT = ZERO
         DISPLAY 'NRGANL - ERROR OPENING ANALRPT FS: '
                 FS-ANALYSIS-REPORT
         STOP RUN.
     GO TO 0100-EXIT.
 0100-EXIT.
     EXIT.
*
*****************************************************************
* 0200 - HARDCODE THE KEYWORD-TO-TIP TABLE.  SR-1465.
*****************************************************************
 0200-INIT-KEYWORD-TABLE.
     MOVE 'REFRIGERATOR'   TO KW-TEXT (1).
     MOVE 12               TO KW-LEN  (1).
     MOVE 'REFRIGERATOR-TIP' TO KW-TIP-CODE (1).
     MOVE 'KETTLE'         TO KW-TEXT (2).
     MOVE 6                TO KW-LEN  (2).
     MOVE 'KETTLE-TIP'     TO KW-TIP-CODE (2).
     MOVE 'WASHER'         TO KW-TEXT (3).
     MOVE 6                TO KW-LEN  (3).
     MOVE 'WASHER-TIP'     TO KW-TIP-CODE (3).
     MOVE 'AIR-CONDITIONER' TO KW-TEXT (4).
     MOVE 15               TO KW-LEN  (4).
     MOVE 'AC-TIP'         TO KW-TIP-CODE (4).
     MOVE 'HEATER'         TO KW-TEXT (5).
     MOVE 6                TO KW-LEN  (5).
     MOVE 'HEATER-TIP'     TO KW-TIP-CODE (5).
     MOVE 'CONVECTOR'      TO KW-TEXT (6).
     MOVE 9                TO KW-LEN  (6).
     MOVE 'HEATER-TIP'     TO KW-TIP-CODE (6).
     MOVE 'RADIATOR'       TO KW-TEXT (7).
     MOVE 8                TO KW-LEN  (7).
     MOVE 'HEATER-TIP'     TO KW-TIP-CODE (7).
     MOVE 'TV'             TO KW-TEXT (8).
     MOVE 2                TO KW-LEN  (8).
     MOVE 'TV-TIP'         TO KW-TIP-CODE (8).
     MOVE 'COMPUTER'       TO KW-TEXT (9).
     MOVE 8                TO KW-LEN  (9).
     MOVE 'COMPUTER-TIP'   TO KW-TIP-CODE (9).
     MOVE 'PC'             TO KW-TEXT (10).
     MOVE 2                TO KW-LEN  (10).
     MOVE 'COMPUTER-TIP'   TO KW-TIP-CODE (10).
     MOVE 'LAPTOP'         TO KW-TEXT (11).
     MOVE 6                TO KW-LEN  (11).
     MOVE 'LAPTOP-TIP'     TO KW-TIP-CODE (11).
     MOVE 'IRON'           TO KW-TEXT (12).
     MOVE 4                TO KW-LEN  (12).
     MOVE 'IRON-TIP'       TO KW-TIP-CODE (12).
     MOVE 'DISHWASHER'     TO KW-TEXT (13).
     MOVE 10               TO KW-LEN  (13).
     MOVE 'DISHWASHER-TIP' TO KW-TIP-CODE (13).
     MOVE 'MICROWAVE'      TO KW-TEXT (14).
     MOVE 9                TO KW-LEN  (14).
     MOVE 'MICROWAVE-TIP'  TO KW-TIP-CODE (14).
     MOVE 'BOILER'         TO KW-TEXT (15).
     MOVE 6                TO KW-LEN  (15).
     MOVE 'BOILER-TIP'     TO KW-TIP-CODE (15).
     MOVE 'WATER-HEATER'   TO KW-TEXT (16).
     MOVE 12               TO KW-LEN  (16).
     MOVE 'BOILER-TIP'     TO KW-TIP-CODE (16).
     MOVE 'HAIR-DRYER'     TO KW-TEXT (17).
     MOVE 10               TO KW-LEN  (17).
     MOVE 'HAIRDRYER-TIP'  TO KW-TIP-CODE (17).
     MOVE 'LAMP'           TO KW-TEXT (18).
     MOVE 4                TO KW-LEN  (18).
     MOVE 'LAMP-TIP'       TO KW-TIP-CODE (18).
     MOVE 'LIGHT'          TO KW-TEXT (19).
     MOVE 5                TO KW-LEN  (19).
     MOVE 'LAMP-TIP'       TO KW-TIP-CODE (19).
     MOVE 'STOVE'          TO KW-TEXT (20).
     MOVE 5                TO KW-LEN  (20).
     MOVE 'STOVE-TIP'      TO KW-TIP-CODE (20).
     MOVE 'OVEN'           TO KW-TEXT (21).
     MOVE 4                TO KW-LEN  (21).
     MOVE 'STOVE-TIP'      TO KW-TIP-CODE (21).
     GO TO 0200-EXIT.
 0200-EXIT.
     EXIT.
*
*****************************************************************
* 0300 - READ THE ONE-RECORD CONTROL FILE AND BREAK THE RUN DATE
* OUT TO THE PREVIOUS CALENDAR MONTH.  SR-1301.
*****************************************************************
 0300-READ-CONTROL-RECORD.
     READ CONTROL-FILE.
     IF FS-CONTROL-FILE NOT = ZERO
         DISPLAY 'NRGANL - ERROR READING CONTROLF FS: '
                 FS-CONTROL-FILE
         STOP RUN.
     IF RD-MONTH = 1
         COMPUTE WS-PREV-MONTH-YEAR = RD-YEAR - 1
         MOVE 12 TO WS-PREV-MONTH-MONTH
     ELSE
         MOVE RD-YEAR TO WS-PREV-MONTH-YEAR
         COMPUTE WS-PREV-MONTH-MONTH = RD-MONTH - 1.
     GO TO 0300-EXIT.
 0300-EXIT.
     EXIT.
*
*****************************************************************
* 1000 - LOAD THE APPLIANCE TABLE FROM THE STAGED MASTER.  U1.
*****************************************************************
 1000-LOAD-APPLIANCE-TABLE.
     PERFORM 1010-READ-APPLIANCE-STAGED THRU 1010-EXIT.
     PERFORM 1020-BUILD-APPLIANCE-ENTRY THRU 1020-EXIT
             UNTIL FS-APPLIANCE-STAGED = '10'.
     GO TO 1000-EXIT.
 1000-EXIT.
     EXIT.
*
 1010-READ-APPLIANCE-STAGED.
     READ APPLIANCE-STAGED.
     IF FS-APPLIANCE-STAGED NOT = ZERO AND '10'
         DISPLAY 'NRGANL - ERROR READING APPLSTG FS: '
                 FS-APPLIANCE-STAGED
         STOP RUN.
     GO TO 1010-EXIT.
 1010-EXIT.
     EXIT.
*
 1020-BUILD-APPLIANCE-ENTRY.
     IF APL-COUNT < 200
         ADD 1 TO APL-COUNT
         MOVE APS-ID          TO AT-ID (APL-COUNT)
         MOVE APS-GROUP-ID     TO AT-GROUP-ID (APL-COUNT)
         MOVE APS-NAME         TO AT-NAME (APL-COUNT)
         MOVE APS-POWER-WATTS  TO AT-POWER-WATTS (APL-COUNT)
         MOVE APS-USAGE-HOURS  TO AT-USAGE-HOURS (APL-COUNT)
         MOVE APS-QUANTITY     TO AT-QUANTITY (APL-COUNT)
         MOVE APS-ACTIVE-FLAG  TO AT-ACTIVE-FLAG (APL-COUNT)
     ELSE
         DISPLAY 'NRGANL - APPLIANCE TABLE FULL, SKIPPED: '
                 WS-APS-REG-X.
     PERFORM 1010-READ-APPLIANCE-STAGED THRU 1010-EXIT.
     GO TO 1020-EXIT.
 1020-EXIT.
     EXIT.
*
*****************************************************************
* 2000 - LOAD THE GROUP TABLE FROM THE STAGED MASTER.  U2.
*****************************************************************
 2000-LOAD-GROUP-TABLE.
     PERFORM 2010-READ-GROUP-STAGED THRU 2010-EXIT.
     PERFORM 2020-BUILD-GROUP-ENTRY THRU 2020-EXIT
             UNTIL FS-GROUP-STAGED = '10'.
     GO TO 2000-EXIT.
 2000-EXIT.
     EXIT.
*
 2010-READ-GROUP-STAGED.
     READ GROUP-STAGED.
     IF FS-GROUP-STAGED NOT = ZERO AND '10'
         DISPLAY 'NRGANL - ERROR READING GROUPSTG FS: '
                 FS-GROUP-STAGED
         STOP RUN.
     GO TO 2010-EXIT.
 2010-EXIT.
     EXIT.
*
 2020-BUILD-GROUP-ENTRY.
     IF GRP-COUNT < 50
         ADD 1 TO GRP-COUNT
         MOVE GRS-ID  TO GT-ID (GRP-COUNT)
         MOVE GRS-NAME TO GT-NAME (GRP-COUNT)
         MOVE ZERO TO GT-COUNT (GRP-COUNT)
                      GT-DAILY-KWH (GRP-COUNT)
                      GT-MONTHLY-KWH (GRP-COUNT)
                      GT-DAILY-COST (GRP-COUNT)
                      GT-MONTHLY-COST (GRP-COUNT).
     PERFORM 2010-READ-GROUP-STAGED THRU 2010-EXIT.
     GO TO 2020-EXIT.
 2020-EXIT.
     EXIT.
*
*****************************************************************
* 3000 - LOAD THE TARIFF ENGINE.  CALLS GETTARF TO BUILD ITS OWN
* TABLE AND RETURN THE AVERAGE RATE, THEN SCANS TARIFF-STAGED
* DIRECTLY FOR THE FIRST ACTIVE NIGHT AND PEAK ENTRIES NEEDED BY
* THE TARIFF-OPTIMIZATION TIP.  U3/U6.  SR-1465.
*****************************************************************
 3000-LOAD-TARIFF-ENGINE.
     MOVE 'L' TO WS-TARIFF-OPCION.
     CALL 'GETTARF' USING WS-TARIFF-OPCION WS-TARIFF-HOUR
                           WS-TARIFF-NAME WS-TARIFF-RATE.
     MOVE 'A' TO WS-TARIFF-OPCION.
     CALL 'GETTARF' USING WS-TARIFF-OPCION WS-TARIFF-HOUR
                           WS-TARIFF-NAME WS-TARIFF-RATE.
     MOVE WS-TARIFF-RATE TO WS-AVERAGE-RATE.
     PERFORM 3010-READ-TARIFF-STAGED THRU 3010-EXIT.
     PERFORM 3020-TEST-NIGHT-PEAK THRU 3020-EXIT
             UNTIL FS-TARIFF-STAGED = '10'.
     GO TO 3000-EXIT.
 3000-EXIT.
     EXIT.
*
 3010-READ-TARIFF-STAGED.
     READ TARIFF-STAGED.
     IF FS-TARIFF-STAGED NOT = ZERO AND '10'
         DISPLAY 'NRGANL - ERROR READING TARIFSTG FS: '
                 FS-TARIFF-STAGED
         STOP RUN.
     GO TO 3010-EXIT.
 3010-EXIT.
     EXIT.
*
 3020-TEST-NIGHT-PEAK.
     IF TAS-ACTIVE-FLAG = 'Y' AND TAS-TYPE = 'NIGHT'
        AND WS-NIGHT-ACTIVE = 'N'
         MOVE 'Y' TO WS-NIGHT-ACTIVE
         MOVE TAS-RATE TO WS-NIGHT-RATE
         MOVE TAS-START-HOUR TO WS-NIGHT-START-HOUR
         MOVE TAS-END-HOUR TO WS-NIGHT-END-HOUR.
     IF TAS-ACTIVE-FLAG = 'Y' AND TAS-TYPE = 'PEAK'
        AND WS-PEAK-ACTIVE = 'N'
         MOVE 'Y' TO WS-PEAK-ACTIVE
         MOVE TAS-RATE TO WS-PEAK-RATE.
     PERFORM 3010-READ-TARIFF-STAGED THRU 3010-EXIT.
     GO TO 3020-EXIT.
 3020-EXIT.
     EXIT.
*
*****************************************************************
* 1100 - COMPUTE PER-APPLIANCE DAILY/MONTHLY KWH AND COST,
* ACCUMULATE THE ACTIVE-FLEET TOTAL, AND MAINTAIN THE TOP-5
* TABLE.  U1.  FORMULAS PER SR-1233.
*****************************************************************
 1100-COMPUTE-APPLIANCE-FIGURES.
     PERFORM 1110-COMPUTE-ONE-APPLIANCE
             VARYING APL-IDX FROM 1 BY 1 UNTIL
             APL-IDX > APL-COUNT.
     GO TO 1100-EXIT.
 1100-EXIT.
     EXIT.
*
 1110-COMPUTE-ONE-APPLIANCE.
     COMPUTE AT-DAILY-KWH (APL-IDX) ROUNDED =
         AT-POWER-WATTS (APL-IDX) * AT-USAGE-HOURS (APL-IDX)
         * AT-QUANTITY (APL-IDX) / 1000.
     COMPUTE AT-MONTHLY-KWH (APL-IDX) ROUNDED =
         AT-DAILY-KWH (APL-IDX) * 30.
     COMPUTE AT-DAILY-COST (APL-IDX) ROUNDED =
         AT-DAILY-KWH (APL-IDX) * WS-AVERAGE-RATE.
     COMPUTE AT-MONTHLY-COST (APL-IDX) ROUNDED =
         AT-MONTHLY-KWH (APL-IDX) * WS-AVERAGE-RATE.
     IF AT-ACTIVE-FLAG (APL-IDX) = 'Y'
         ADD AT-DAILY-KWH (APL-IDX) TO WS-FLEET-DAILY-KWH
         PERFORM 1210-UPDATE-TOP-FIVE THRU 1210-EXIT.
     GO TO 1110-EXIT.
 1110-EXIT.
     EXIT.
*
*****************************************************************
* 1210 - KEEP THE TOP-5 ACTIVE CONSUMERS TABLE CURRENT.  SR-1233.
*****************************************************************
 1210-UPDATE-TOP-FIVE.
     IF TOP5-FILLED-COUNT < 5
         ADD 1 TO TOP5-FILLED-COUNT
         MOVE AT-NAME (APL-IDX) TO T5-NAME (TOP5-FILLED-COUNT)
         MOVE AT-DAILY-KWH (APL-IDX) TO T5-KWH (TOP5-FILLED-COUNT)
         PERFORM 1220-RESORT-TOP-FIVE THRU 1220-EXIT
     ELSE
         IF AT-DAILY-KWH (APL-IDX) > T5-KWH (5)
             MOVE AT-NAME (APL-IDX) TO T5-NAME (5)
             MOVE AT-DAILY-KWH (APL-IDX) TO T5-KWH (5)
             PERFORM 1220-RESORT-TOP-FIVE THRU 1220-EXIT.
     GO TO 1210-EXIT.
 1210-EXIT.
     EXIT.
*
 1220-RESORT-TOP-FIVE.
     PERFORM 1221-BUBBLE-OUTER
             VARYING WS-BUBBLE-PASS FROM 1 BY 1 UNTIL
             WS-BUBBLE-PASS > 4.
     GO TO 1220-EXIT.
 1220-EXIT.
     EXIT.
*
 1221-BUBBLE-OUTER.
     PERFORM 1222-BUBBLE-COMPARE
             VARYING WS-BUBBLE-POS FROM 1 BY 1 UNTIL
             WS-BUBBLE-POS > 4.
     GO TO 1221-EXIT.
 1221-EXIT.
     EXIT.
*
 1222-BUBBLE-COMPARE.
     IF T5-KWH (WS-BUBBLE-POS) < T5-KWH (WS-BUBBLE-POS + 1)
         MOVE T5-NAME (WS-BUBBLE-POS) TO WS-SWAP-NAME
         MOVE T5-KWH (WS-BUBBLE-POS) TO WS-SWAP-KWH
         MOVE T5-NAME (WS-BUBBLE-POS + 1) TO
              T5-NAME (WS-BUBBLE-POS)
         MOVE T5-KWH (WS-BUBBLE-POS + 1) TO
              T5-KWH (WS-BUBBLE-POS)
         MOVE WS-SWAP-NAME TO T5-NAME (WS-BUBBLE-POS + 1)
         MOVE WS-SWAP-KWH TO T5-KWH (WS-BUBBLE-POS + 1).
     GO TO 1222-EXIT.
 1222-EXIT.
     EXIT.
*
*****************************************************************
* 1300 - PRINT THE APPLIANCE DETAIL SECTION.  REPORT SECTION 1.
*****************************************************************
 1300-PRINT-APPLIANCE-DETAIL.
     MOVE 'SECTION 1 - APPLIANCE DETAIL' TO AR-TITLE-TEXT.
     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.
     WRITE AR-LINE FROM AR-APL-HEADER AFTER 1.
     WRITE AR-LINE FROM AR-DASH-LINE AFTER 1.
     PERFORM 1310-PRINT-ONE-APPLIANCE
             VARYING APL-IDX FROM 1 BY 1 UNTIL
             APL-IDX > APL-COUNT.
     MOVE WS-FLEET-DAILY-KWH TO AR-TOTAL-DAILY-KWH.
     WRITE AR-LINE FROM AR-APL-TOTAL AFTER 1.
     GO TO 1300-EXIT.
 1300-EXIT.
     EXIT.
*
 1310-PRINT-ONE-APPLIANCE.
     MOVE AT-NAME (APL-IDX) TO AR-APL-NAME.
     MOVE AT-POWER-WATTS (APL-IDX) TO AR-APL-WATTS.
     MOVE AT-USAGE-HOURS (APL-IDX) TO AR-APL-HOURS.
     MOVE AT-QUANTITY (APL-IDX) TO AR-APL-QTY.
     MOVE AT-DAILY-KWH (APL-IDX) TO AR-APL-DAILY-KWH.
     MOVE AT-MONTHLY-KWH (APL-IDX) TO AR-APL-MONTHLY-KWH.
     MOVE AT-DAILY-COST (APL-IDX) TO AR-APL-DAILY-COST.
     MOVE AT-MONTHLY-COST (APL-IDX) TO AR-APL-MONTHLY-COST.
     WRITE AR-LINE FROM AR-APL-DETAIL AFTER 1.
     GO TO 1310-EXIT.
 1310-EXIT.
     EXIT.
*
*****************************************************************
* 1400 - PRINT THE TOP-5 CONSUMERS SECTION.  REPORT SECTION 2.
*****************************************************************
 1400-PRINT-TOP-CONSUMERS.
     MOVE 'SECTION 2 - TOP CONSUMERS' TO AR-TITLE-TEXT.
     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.
     IF TOP5-FILLED-COUNT > 0
         PERFORM 1410-PRINT-ONE-TOP5
                 VARYING TOP5-IDX FROM 1 BY 1 UNTIL
                 TOP5-IDX > TOP5-FILLED-COUNT.
     GO TO 1400-EXIT.
 1400-EXIT.
     EXIT.
*
 1410-PRINT-ONE-TOP5.
     MOVE TOP5-IDX TO AR-TOP5-RANK.
     MOVE T5-NAME (TOP5-IDX) TO AR-TOP5-NAME.
     MOVE T5-KWH (TOP5-IDX) TO AR-TOP5-KWH.
     WRITE AR-LINE FROM AR-TOP5-DETAIL AFTER 1.
     GO TO 1410-EXIT.
 1410-EXIT.
     EXIT.
*
*****************************************************************
* 2100 - SUM THE APPLIANCE TABLE INTO THE GROUP TABLE BY GROUP-ID,
* THEN COST EACH GROUP AT THE AVERAGE RATE.  U2.  SR-1140.
*****************************************************************
 2100-ACCUMULATE-GROUP-FIGURES.
     PERFORM 2110-ACCUMULATE-ONE-APPLIANCE
             VARYING APL-IDX FROM 1 BY 1 UNTIL
             APL-IDX > APL-COUNT.
     PERFORM 2120-COST-ONE-GROUP
             VARYING GRP-IDX FROM 1 BY 1 UNTIL
             GRP-IDX > GRP-COUNT.
     GO TO 2100-EXIT.
 2100-EXIT.
     EXIT.
*
 2110-ACCUMULATE-ONE-APPLIANCE.
     IF AT-GROUP-ID (APL-IDX) = ZERO
         GO TO 2110-EXIT.
     SET GRP-IDX TO 1.
     SEARCH GRP-ENTRY
         AT END GO TO 2110-EXIT
         WHEN GT-ID (GRP-IDX) = AT-GROUP-ID (APL-IDX)
             ADD 1 TO GT-COUNT (GRP-IDX)
             ADD AT-DAILY-KWH (APL-IDX) TO GT-DAILY-KWH (GRP-IDX)
             ADD AT-MONTHLY-KWH (APL-IDX) TO
                 GT-MONTHLY-KWH (GRP-IDX).
     GO TO 2110-EXIT.
 2110-EXIT.
     EXIT.
*
 2120-COST-ONE-GROUP.
     COMPUTE GT-DAILY-COST (GRP-IDX) ROUNDED =
         GT-DAILY-KWH (GRP-IDX) * WS-AVERAGE-RATE.
     COMPUTE GT-MONTHLY-COST (GRP-IDX) ROUNDED =
         GT-MONTHLY-KWH (GRP-IDX) * WS-AVERAGE-RATE.
     GO TO 2120-EXIT.
 2120-EXIT.
     EXIT.
*
*****************************************************************
* 2400 - PRINT THE GROUP SUMMARY SECTION.  REPORT SECTION 3.
*****************************************************************
 2400-PRINT-GROUP-SUMMARY.
     MOVE 'SECTION 3 - GROUP SUMMARY' TO AR-TITLE-TEXT.
     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.
     IF GRP-COUNT > 0
         PERFORM 2410-PRINT-ONE-GROUP
                 VARYING GRP-IDX FROM 1 BY 1 UNTIL
                 GRP-IDX > GRP-COUNT.
     GO TO 2400-EXIT.
 2400-EXIT.
     EXIT.
*
 2410-PRINT-ONE-GROUP.
     MOVE GT-NAME (GRP-IDX) TO AR-GRP-NAME.
     MOVE GT-COUNT (GRP-IDX) TO AR-GRP-COUNT.
     MOVE GT-DAILY-KWH (GRP-IDX) TO AR-GRP-DAILY-KWH.
     MOVE GT-MONTHLY-KWH (GRP-IDX) TO AR-GRP-MONTHLY-KWH.
     MOVE GT-DAILY-COST (GRP-IDX) TO AR-GRP-DAILY-COST.
     MOVE GT-MONTHLY-COST (GRP-IDX) TO AR-GRP-MONTHLY-COST.
     WRITE AR-LINE FROM AR-GRP-DETAIL AFTER 1.
     GO TO 2410-EXIT.
 2410-EXIT.
     EXIT.
*
*****************************************************************
* 4000 - SORT THE CONSUMPTION HISTORY BY DATE (A SAFEGUARD RESORT
* - THE FILE ARRIVES IN DATE ORDER) AND BREAK IT MONTH WITHIN
* WHICH DAY WITHIN MONTH.  U4.
*****************************************************************
 4000-SORT-CONSUMPTION-BY-DATE.
     MOVE ZERO TO WS-CURRENT-MONTH-KWH WS-CURRENT-MONTH-COST
                  WS-PREVIOUS-MONTH-KWH.
     SORT HISTORY-SORT-WORK
         ON ASCENDING KEY HSW-DATE
         INPUT PROCEDURE IS 4100-HISTORY-SORT-INPUT
         OUTPUT PROCEDURE IS 4200-HISTORY-SORT-OUTPUT.
     MOVE 'SECTION 6 - DASHBOARD / FORECAST' TO AR-TITLE-TEXT.
     GO TO 4000-EXIT.
 4000-EXIT.
     EXIT.
*
 4100-HISTORY-SORT-INPUT SECTION.
     PERFORM 4110-READ-CONSUMPTION THRU 4110-EXIT.
     PERFORM 4120-RELEASE-ONE-RECORD THRU 4120-EXIT
             UNTIL FS-CONSUMPTION-FILE = '10'.
*
 RUTINAS-4100 SECTION.
 4110-READ-CONSUMPTION.
     READ CONSUMPTION-FILE.
     IF FS-CONSUMPTION-FILE NOT = ZERO AND '10'
         DISPLAY 'NRGANL - ERROR READING CONSUMP FS: '
                 FS-CONSUMPTION-FILE
         STOP RUN.
     GO TO 4110-EXIT.
 4110-EXIT.
     EXIT.
*
 4120-RELEASE-ONE-RECORD.
     MOVE CNS-RECORD-ID TO HSW-RECORD-ID.
     MOVE CNS-USER-ID TO HSW-USER-ID.
     MOVE CNS-APPLIANCE-ID TO HSW-APPLIANCE-ID.
     MOVE CNS-RECORD-DATE TO HSW-DATE.
     MOVE CNS-KWH TO HSW-KWH.
     MOVE CNS-COST TO HSW-COST.
     MOVE CNS-TARIFF-TYPE TO HSW-TARIFF-TYPE.
     MOVE CNS-USAGE-HOURS TO HSW-USAGE-HOURS.
     MOVE CNS-APPLIANCE-NAME TO HSW-APPLIANCE-NAME.
     RELEASE HSW-REC.
     PERFORM 4110-READ-CONSUMPTION THRU 4110-EXIT.
     GO TO 4120-EXIT.
 4120-EXIT.
     EXIT.
*
 4200-HISTORY-SORT-OUTPUT SECTION.
     RETURN HISTORY-SORT-WORK AT END MOVE '10' TO FS-HISTORY-SORT.
     IF FS-HISTORY-SORT NOT = '10'
         PERFORM 4230-PROCESS-ONE-MONTH
                 UNTIL FS-HISTORY-SORT = '10'.
*
 RUTINAS-4200 SECTION.
 4230-PROCESS-ONE-MONTH.
     MOVE HSW-DATE (1:4) TO WS-CUR-MONTH-YEAR.
     MOVE HSW-DATE (5:2) TO WS-CUR-MONTH-MONTH.
     MOVE ZERO TO WS-MONTH-KWH WS-MONTH-COST
                  WS-MONTH-REC-COUNT WS-MONTH-DAY-COUNT.
     PERFORM 4240-PROCESS-ONE-DAY
             UNTIL FS-HISTORY-SORT = '10'
                OR HSW-DATE (1:4) NOT = WS-CUR-MONTH-YEAR
                OR HSW-DATE (5:2) NOT = WS-CUR-MONTH-MONTH.
     PERFORM 4600-PRINT-MONTHLY-HISTORY THRU 4600-EXIT.
     PERFORM 4700-ACCUMULATE-CUR-PREV-MONTH THRU 4700-EXIT.
     GO TO 4230-EXIT.
 4230-EXIT.
     EXIT.
*
 4240-PROCESS-ONE-DAY.
     MOVE HSW-DATE TO WS-CUR-DAY.
     MOVE ZERO TO WS-DAY-KWH WS-DAY-COST.
     PERFORM 4250-PROCESS-ONE-DETAIL
             UNTIL FS-HISTORY-SORT = '10'
                OR HSW-DATE NOT = WS-CUR-DAY.
     PERFORM 4500-PRINT-DAILY-HISTORY THRU 4500-EXIT.
     ADD 1 TO WS-MONTH-DAY-COUNT.
     GO TO 4240-EXIT.
 4240-EXIT.
     EXIT.
*
 4250-PROCESS-ONE-DETAIL.
     ADD HSW-KWH TO WS-DAY-KWH WS-MONTH-KWH.
     ADD HSW-COST TO WS-DAY-COST WS-MONTH-COST.
     ADD 1 TO WS-MONTH-REC-COUNT.
     RETURN HISTORY-SORT-WORK AT END MOVE '10' TO FS-HISTORY-SORT.
     GO TO 4250-EXIT.
 4250-EXIT.
     EXIT.
*
*****************************************************************
* 4500 - PRINT THE DAILY HISTORY SECTION.  REPORT SECTION 4.
*****************************************************************
 4500-PRINT-DAILY-HISTORY.
     MOVE WS-CUR-DAY TO AR-DAY-DATE.
     MOVE WS-DAY-KWH TO AR-DAY-KWH.
     MOVE WS-DAY-COST TO AR-DAY-COST.
     WRITE AR-LINE FROM AR-DAY-DETAIL AFTER 1.
     GO TO 4500-EXIT.
 4500-EXIT.
     EXIT.
*
*****************************************************************
* 4600 - PRINT THE MONTHLY HISTORY SECTION.  REPORT SECTION 5.
*****************************************************************
 4600-PRINT-MONTHLY-HISTORY.
     IF WS-MONTH-REC-COUNT > 0
         COMPUTE WS-MONTH-AVG-DAILY-KWH ROUNDED =
             WS-MONTH-KWH / WS-MONTH-REC-COUNT
     ELSE
         MOVE ZERO TO WS-MONTH-AVG-DAILY-KWH.
     MOVE WS-CUR-MONTH-YEAR TO AR-MONTH-YEAR.
     MOVE WS-CUR-MONTH-MONTH TO AR-MONTH-MONTH.
     MOVE WS-MONTH-KWH TO AR-MONTH-KWH.
     MOVE WS-MONTH-COST TO AR-MONTH-COST.
     MOVE WS-MONTH-AVG-DAILY-KWH TO AR-MONTH-AVG-KWH.
     MOVE WS-MONTH-DAY-COUNT TO AR-MONTH-DAYS.
     WRITE AR-LINE FROM AR-MONTH-DETAIL AFTER 1.
     GO TO 4600-EXIT.
 4600-EXIT.
     EXIT.
*
*****************************************************************
* 4700 - CAPTURE THE CURRENT AND PREVIOUS MONTH TOTALS FOR THE
* DASHBOARD COMPARISON.  SR-1301.
*****************************************************************
 4700-ACCUMULATE-CUR-PREV-MONTH.
     IF WS-CUR-MONTH-YEAR = RD-YEAR AND
        WS-CUR-MONTH-MONTH = RD-MONTH
         MOVE WS-MONTH-KWH TO WS-CURRENT-MONTH-KWH
         MOVE WS-MONTH-COST TO WS-CURRENT-MONTH-COST.
     IF WS-CUR-MONTH-YEAR = WS-PREV-MONTH-YEAR AND
        WS-CUR-MONTH-MONTH = WS-PREV-MONTH-MONTH
         MOVE WS-MONTH-KWH TO WS-PREVIOUS-MONTH-KWH.
     GO TO 4700-EXIT.
 4700-EXIT.
     EXIT.
*
*****************************************************************
* 5000 - COMPUTE THE DASHBOARD AND FORECAST FIGURES.  U5.
*****************************************************************
 5000-COMPUTE-DASHBOARD.
     COMPUTE WS-DASH-MONTHLY-KWH ROUNDED =
         WS-FLEET-DAILY-KWH * 30.
     COMPUTE WS-DASH-DAILY-COST ROUNDED =
         WS-FLEET-DAILY-KWH * WS-AVERAGE-RATE.
     COMPUTE WS-DASH-MONTHLY-COST ROUNDED =
         WS-DASH-MONTHLY-KWH * WS-AVERAGE-RATE.
     COMPUTE WS-REMAINING-DAYS =
         CTL-DAYS-IN-MONTH - RD-DAY.
     COMPUTE WS-PROJECTED-MONTHLY-KWH ROUNDED =
         WS-CURRENT-MONTH-KWH +
         WS-FLEET-DAILY-KWH * WS-REMAINING-DAYS.
     COMPUTE WS-PROJECTED-MONTHLY-COST ROUNDED =
         WS-PROJECTED-MONTHLY-KWH * WS-AVERAGE-RATE.
     COMPUTE WS-PROJECTED-YEARLY-KWH ROUNDED =
         WS-FLEET-DAILY-KWH * 365.
     COMPUTE WS-PROJECTED-YEARLY-COST ROUNDED =
         WS-PROJECTED-YEARLY-KWH * WS-AVERAGE-RATE.
     IF WS-PREVIOUS-MONTH-KWH > 0
         COMPUTE WS-COMPARISON-PERCENT ROUNDED =
             (WS-CURRENT-MONTH-KWH - WS-PREVIOUS-MONTH-KWH)
             / WS-PREVIOUS-MONTH-KWH * 100
     ELSE
         MOVE ZERO TO WS-COMPARISON-PERCENT.
     MOVE CTL-RUN-HOUR TO WS-TARIFF-HOUR.
     MOVE 'H' TO WS-TARIFF-OPCION.
     CALL 'GETTARF' USING WS-TARIFF-OPCION WS-TARIFF-HOUR
                           WS-CURRENT-TARIFF-NAME
                           WS-CURRENT-TARIFF-RATE.
     GO TO 5000-EXIT.
 5000-EXIT.
     EXIT.
*
*****************************************************************
* 5200 - PRINT THE DASHBOARD / FORECAST SECTION.  REPORT SEC 6.
*****************************************************************
 5200-PRINT-DASHBOARD.
     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.
     MOVE 'APPLIANCE COUNT'         TO AR-LABEL.
     MOVE APL-COUNT                 TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'GROUP COUNT'             TO AR-LABEL.
     MOVE GRP-COUNT                 TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'FLEET DAILY KWH'         TO AR-LABEL.
     MOVE WS-FLEET-DAILY-KWH        TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'FLEET MONTHLY KWH'       TO AR-LABEL.
     MOVE WS-DASH-MONTHLY-KWH       TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'FLEET DAILY COST'        TO AR-LABEL.
     MOVE WS-DASH-DAILY-COST        TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'FLEET MONTHLY COST'      TO AR-LABEL.
     MOVE WS-DASH-MONTHLY-COST      TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'CURRENT MONTH KWH'       TO AR-LABEL.
     MOVE WS-CURRENT-MONTH-KWH      TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'PREVIOUS MONTH KWH'      TO AR-LABEL.
     MOVE WS-PREVIOUS-MONTH-KWH     TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'MONTH CHANGE PERCENT'    TO AR-LABEL.
     MOVE WS-COMPARISON-PERCENT     TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'REMAINING DAYS'          TO AR-LABEL.
     MOVE WS-REMAINING-DAYS         TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'PROJECTED MONTHLY KWH'   TO AR-LABEL.
     MOVE WS-PROJECTED-MONTHLY-KWH  TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'PROJECTED MONTHLY COST'  TO AR-LABEL.
     MOVE WS-PROJECTED-MONTHLY-COST TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'PROJECTED YEARLY KWH'    TO AR-LABEL.
     MOVE WS-PROJECTED-YEARLY-KWH   TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'PROJECTED YEARLY COST'   TO AR-LABEL.
     MOVE WS-PROJECTED-YEARLY-COST  TO AR-AMOUNT.
     WRITE AR-LINE FROM AR-LABEL-AMOUNT-LINE AFTER 1.
     MOVE 'CURRENT TARIFF'          TO AR-LABEL2.
     MOVE WS-CURRENT-TARIFF-NAME    TO AR-NAME2.
     MOVE WS-CURRENT-TARIFF-RATE    TO AR-RATE2.
     WRITE AR-LINE FROM AR-LABEL-NAME-LINE AFTER 1.
     GO TO 5200-EXIT.
 5200-EXIT.
     EXIT.
*
*****************************************************************
* 6000 - BUILD AND PRINT THE SAVINGS RECOMMENDATIONS.  REPORT
* SECTION 7.  U6.  SR-1465.
*****************************************************************
 6000-BUILD-RECOMMENDATIONS.
     MOVE 'SECTION 7 - RECOMMENDATIONS' TO AR-TITLE-TEXT.
     WRITE AR-LINE FROM AR-TITLE-LINE AFTER 1.
     PERFORM 6010-HIGH-CONSUMPTION-TIPS THRU 6010-EXIT.
     PERFORM 6020-TARIFF-OPTIMIZATION-TIP THRU 6020-EXIT.
     PERFORM 6030-PER-APPLIANCE-TIPS THRU 6030-EXIT.
     PERFORM 6040-GENERAL-TIPS THRU 6040-EXIT.
     GO TO 6000-EXIT.
 6000-EXIT.
     EXIT.
*
 6010-HIGH-CONSUMPTION-TIPS.
     IF TOP5-FILLED-COUNT > 0
         PERFORM 6011-TEST-ONE-TOP5
                 VARYING TOP5-IDX FROM 1 BY 1 UNTIL
                 TOP5-IDX > TOP5-FILLED-COUNT.
     GO TO 6010-EXIT.
 6010-EXIT.
     EXIT.
*
 6011-TEST-ONE-TOP5.
     IF T5-KWH (TOP5-IDX) > 2
         MOVE 'HIGH-CONSUMPTION' TO WS-REC-TYPE
         MOVE 'HIGH' TO WS-REC-PRIORITY
         MOVE SPACES TO WS-REC-DETAIL
         STRING T5-NAME (TOP5-IDX) DELIMITED BY SIZE
             INTO WS-REC-DETAIL
         PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     GO TO 6011-EXIT.
 6011-EXIT.
     EXIT.
*
 6020-TARIFF-OPTIMIZATION-TIP.
     IF WS-NIGHT-ACTIVE = 'Y' AND WS-PEAK-ACTIVE = 'Y'
         COMPUTE WS-TARIFF-SAVINGS ROUNDED =
             WS-PEAK-RATE - WS-NIGHT-RATE
         MOVE 'TARIFF-OPTIMIZATION' TO WS-REC-TYPE
         MOVE 'MEDIUM' TO WS-REC-PRIORITY
         MOVE SPACES TO WS-REC-DETAIL
         MOVE 'SHIFT USAGE TO THE NIGHT WINDOW' TO WS-REC-DETAIL
         PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     GO TO 6020-EXIT.
 6020-EXIT.
     EXIT.
*
*****************************************************************
* 6030 - PER-APPLIANCE KEYWORD TIP.  FIRST KEYWORD MATCH WINS;
* OTHERWISE FALL BACK ON THE DAILY-KWH THRESHOLDS.  SR-1465.
*****************************************************************
 6030-PER-APPLIANCE-TIPS.
     PERFORM 6031-MATCH-ONE-APPLIANCE
             VARYING APL-IDX FROM 1 BY 1 UNTIL
             APL-IDX > APL-COUNT.
     GO TO 6030-EXIT.
 6030-EXIT.
     EXIT.
*
 6031-MATCH-ONE-APPLIANCE.
     MOVE AT-NAME (APL-IDX) TO WS-SCAN-NAME-UPPER.
     INSPECT WS-SCAN-NAME-UPPER CONVERTING
         'abcdefghijklmnopqrstuvwxyz' TO
         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     MOVE SPACES TO WS-MATCHED-TIP.
     SET KW-IDX TO 1.
     PERFORM 6032-TRY-ONE-KEYWORD THRU 6032-EXIT
             UNTIL KW-IDX > 21 OR WS-MATCHED-TIP NOT = SPACES.
     IF WS-MATCHED-TIP = SPACES
         IF AT-DAILY-KWH (APL-IDX) > 5
             MOVE 'VERY-HIGH-USAGE' TO WS-MATCHED-TIP
         ELSE
             IF AT-DAILY-KWH (APL-IDX) > 2
                 MOVE 'NIGHT-SHIFT' TO WS-MATCHED-TIP.
     IF WS-MATCHED-TIP NOT = SPACES
         MOVE 'APPLIANCE-TIP' TO WS-REC-TYPE
         MOVE 'LOW' TO WS-REC-PRIORITY
         MOVE SPACES TO WS-REC-DETAIL
         STRING AT-NAME (APL-IDX) DELIMITED BY SIZE
             ' - ' DELIMITED BY SIZE
             WS-MATCHED-TIP DELIMITED BY SIZE
             INTO WS-REC-DETAIL
         PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     GO TO 6031-EXIT.
 6031-EXIT.
     EXIT.
*
 6032-TRY-ONE-KEYWORD.
     MOVE 'N' TO WS-FOUND-FLAG.
     MOVE 1 TO WS-SUB-POS.
     COMPUTE WS-MAX-START-POS = 31 - KW-LEN (KW-IDX).
     PERFORM 6033-SCAN-ONE-POSITION THRU 6033-EXIT
             UNTIL WS-SUB-POS > WS-MAX-START-POS
                OR WS-FOUND-FLAG = 'Y'.
     IF WS-FOUND-FLAG = 'Y'
         MOVE KW-TIP-CODE (KW-IDX) TO WS-MATCHED-TIP
     ELSE
         SET KW-IDX UP BY 1.
     GO TO 6032-EXIT.
 6032-EXIT.
     EXIT.
*
 6033-SCAN-ONE-POSITION.
     IF WS-SCAN-NAME-UPPER (WS-SUB-POS:KW-LEN (KW-IDX)) =
        KW-TEXT (KW-IDX) (1:KW-LEN (KW-IDX))
         MOVE 'Y' TO WS-FOUND-FLAG
     ELSE
         ADD 1 TO WS-SUB-POS.
     GO TO 6033-EXIT.
 6033-EXIT.
     EXIT.
*
*****************************************************************
* 6040 - ALWAYS-APPEND GENERAL TIP LIST, 13 TIPS, FIXED ORDER AND
* PRIORITY.  SR-1465.
*****************************************************************
 6040-GENERAL-TIPS.
     MOVE 'GENERAL-TIP' TO WS-REC-TYPE.
     MOVE 'HIGH' TO WS-REC-PRIORITY.
     MOVE 'SWITCH TO LED LIGHTING' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'MEDIUM' TO WS-REC-PRIORITY.
     MOVE 'UNPLUG STANDBY ELECTRONICS' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'MEDIUM' TO WS-REC-PRIORITY.
     MOVE 'KEEP THE REFRIGERATOR SEAL CLEAN' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'MEDIUM' TO WS-REC-PRIORITY.
     MOVE 'RUN THE WASHING MACHINE ON FULL LOADS' TO
          WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'LOW' TO WS-REC-PRIORITY.
     MOVE 'DESCALE THE KETTLE REGULARLY' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'HIGH' TO WS-REC-PRIORITY.
     MOVE 'RAISE THE AIR CONDITIONER SET POINT' TO
          WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'LOW' TO WS-REC-PRIORITY.
     MOVE 'USE NATURAL LIGHT WHEN AVAILABLE' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'HIGH' TO WS-REC-PRIORITY.
     MOVE 'LOWER THE HEATER THERMOSTAT ONE DEGREE' TO
          WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'LOW' TO WS-REC-PRIORITY.
     MOVE 'LET THE COMPUTER SLEEP WHEN IDLE' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'LOW' TO WS-REC-PRIORITY.
     MOVE 'IRON A FULL BASKET AT ONCE' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'MEDIUM' TO WS-REC-PRIORITY.
     MOVE 'RUN THE DISHWASHER ON ECO CYCLE' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'LOW' TO WS-REC-PRIORITY.
     MOVE 'LOWER THE TV BACKLIGHT BRIGHTNESS' TO WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     MOVE 'MEDIUM' TO WS-REC-PRIORITY.
     MOVE 'REPLACE OLD APPLIANCES WITH A HIGHER' TO
          WS-REC-DETAIL.
     PERFORM 6500-PRINT-RECOMMENDATION-LINE THRU 6500-EXIT.
     GO TO 6040-EXIT.
 6040-EXIT.
     EXIT.
*
 6500-PRINT-RECOMMENDATION-LINE.
     MOVE WS-REC-TYPE TO AR-REC-TYPE.
     MOVE WS-REC-PRIORITY TO AR-REC-PRIORITY.
     MOVE WS-REC-DETAIL TO AR-REC-DETAIL.
     WRITE AR-LINE FROM AR-REC-LINE AFTER 1.
     GO TO 6500-EXIT.
 6500-EXIT.
     EXIT.
*
 9000-CLOSE-FILES.
     CLOSE APPLIANCE-STAGED GROUP-STAGED TARIFF-STAGED
           CONSUMPTION-FILE CONTROL-FILE ANALYSIS-REPORT.
     GO TO 9000-EXIT.
 9000-EXIT.
     EXIT.
*
 END PROGRAM NRGANL.
